*****************************************************************
* GS900RPT - CONSOLIDATED CO-OP CLOSING REPORT.
* RUNS LAST, AFTER ALL SEVEN EDIT/POST STEPS HAVE UPDATED THEIR
* LEDGERS AND EXTENDED THE VALIDATION LOG.  PRINTS THE MEMBER
* SUMMARY, THE GROUP TOTALS, AND THE VALIDATION LOG AS THREE
* SECTIONS OF ONE 132-COLUMN REPORT, THE WAY THE OLD MANUAL
* LEDGER CARDS USED TO BE ROLLED UP AT THE END OF THE WEEK.
*****************************************************************
* CHANGE LOG.
*   DATE      BY  REQ-NO   DESCRIPTION
*   --------  --  -------  ---------------------------------------
*   12/04/94  CM  CR-0119  ORIGINAL CODING - CONSOLIDATED CLOSING
*                          REPORT REPLACES THE HAND-TOTALED SHEET
*   09/14/98  TU  Y2K-006  CENTURY WINDOW REVIEW - DATES ARE ALL
*                          8-DIGIT YYYYMMDD, NO CHANGE REQUIRED
*   02/27/02  PN  CR-0146  ADDED LATEST-MONTH SAVING AND PAYMENT
*                          SUMS TO THE GROUP TOTALS SECTION
*   08/19/04  EH  CR-0163  CURRENT-LOAN COLUMN NOW NETS ACTIVE
*                          LOANS AGAINST THEIR OWN PAYMENTS ONLY
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID. GS900RPT.
 AUTHOR. C. MUKAMANA.
 INSTALLATION. UMURAVA SAVINGS COOPERATIVE - EDP DEPT.
 DATE-WRITTEN. 12/04/94.
 DATE-COMPILED.
 SECURITY. UMURAVA SAVINGS COOPERATIVE - INTERNAL USE ONLY.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS GS-NUMERIC-CLASS IS "0" THRU "9"
     UPSI-0 ON STATUS IS GS-RERUN-ON
            OFF STATUS IS GS-RERUN-OFF.
*
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT MEMBERS  ASSIGN TO MEMBERO
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-MEMBERS.
     SELECT LOANS    ASSIGN TO LOANSO
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-LOANS.
     SELECT LOANPAY  ASSIGN TO LOANPAYO
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-LOANPAY.
     SELECT SAVINGS  ASSIGN TO SAVINGO
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-SAVINGS.
     SELECT PENALTY  ASSIGN TO PENALTO
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-PENALTY.
     SELECT VALIDLOG ASSIGN TO VALIDLOG
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-VALIDLOG.
     SELECT REPORT   ASSIGN TO REPORT
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-REPORT.
*
 DATA DIVISION.
 FILE SECTION.
 FD  MEMBERS
     LABEL RECORDS ARE STANDARD.
 COPY GSMBRREC.
*
 FD  LOANS
     LABEL RECORDS ARE STANDARD.
 COPY GSLOANREC.
*
 FD  LOANPAY
     LABEL RECORDS ARE STANDARD.
 COPY GSLPYREC.
*
 FD  SAVINGS
     LABEL RECORDS ARE STANDARD.
 COPY GSSAVREC.
*
 FD  PENALTY
     LABEL RECORDS ARE STANDARD.
 COPY GSPENREC.
*
 FD  VALIDLOG
     LABEL RECORDS ARE STANDARD.
 COPY GSVLGREC.
*
 FD  REPORT
     LABEL RECORDS ARE STANDARD.
 COPY GSRPTLIN.
*
 WORKING-STORAGE SECTION.
 01  FILE-STATUS-FIELDS.
     05  FS-MEMBERS               PIC X(02).
     05  FS-LOANS                 PIC X(02).
     05  FS-LOANPAY               PIC X(02).
     05  FS-SAVINGS               PIC X(02).
     05  FS-PENALTY               PIC X(02).
     05  FS-VALIDLOG              PIC X(02).
     05  FS-REPORT                PIC X(02).
*
 77  WS-MEMBERS-EOF               PIC X(01) VALUE "N".
     88  MEMBERS-EOF                 VALUE "Y".
 77  WS-LOANS-EOF                 PIC X(01) VALUE "N".
     88  LOANS-EOF                   VALUE "Y".
 77  WS-LOANPAY-EOF               PIC X(01) VALUE "N".
     88  LOANPAY-EOF                 VALUE "Y".
 77  WS-SAVINGS-EOF               PIC X(01) VALUE "N".
     88  SAVINGS-EOF                 VALUE "Y".
 77  WS-PENALTY-EOF               PIC X(01) VALUE "N".
     88  PENALTY-EOF                 VALUE "Y".
 77  WS-VALIDLOG-EOF              PIC X(01) VALUE "N".
     88  VALIDLOG-EOF                VALUE "Y".
 77  WS-MBR-FOUND                 PIC X(01) VALUE "N".
     88  MBR-FOUND                   VALUE "Y".
 77  WS-LOAN-FOUND                PIC X(01) VALUE "N".
     88  LOAN-FOUND                  VALUE "Y".
*
 COPY GSMBRTBL.
*
 01  GS-LOAN-TABLE.
     05  GS-LN-COUNT              PIC S9(4) COMP VALUE ZERO.
     05  GS-LN-ENTRY OCCURS 0 TO 2000 TIMES
             DEPENDING ON GS-LN-COUNT
             INDEXED BY GS-LN-IX.
         10  GS-LN-ID             PIC X(12).
         10  GS-LN-MBR-IX         PIC S9(4) COMP.
         10  GS-LN-ACTIVE-SW      PIC X(01).
             88  GS-LN-IS-ACTIVE     VALUE "Y".
*
 01  GS-SUM-TABLE.
     05  GS-SUM-ENTRY OCCURS 2000 TIMES INDEXED BY GS-SUM-IX.
         10  GS-SUM-SAVING        PIC S9(9)V99 VALUE ZERO.
         10  GS-SUM-ACT-LOAN      PIC S9(9)V99 VALUE ZERO.
         10  GS-SUM-ACT-PAY       PIC S9(9)V99 VALUE ZERO.
         10  GS-SUM-PEN-PAID      PIC S9(9)V99 VALUE ZERO.
         10  GS-SUM-PEN-UNPD      PIC S9(9)V99 VALUE ZERO.
*
 01  GS-SAV-DATE-TABLE.
     05  GS-SDT-COUNT             PIC S9(4) COMP VALUE ZERO.
     05  GS-SDT-ENTRY OCCURS 0 TO 4000 TIMES
             DEPENDING ON GS-SDT-COUNT
             INDEXED BY GS-SDT-IX.
         10  GS-SDT-DATE.
             15  GS-SDT-YYYY      PIC 9(04).
             15  GS-SDT-MM        PIC 9(02).
             15  GS-SDT-DD        PIC 9(02).
         10  GS-SDT-AMOUNT        PIC S9(9)V99.
*
 01  GS-LNP-DATE-TABLE.
     05  GS-LDT-COUNT             PIC S9(4) COMP VALUE ZERO.
     05  GS-LDT-ENTRY OCCURS 0 TO 4000 TIMES
             DEPENDING ON GS-LDT-COUNT
             INDEXED BY GS-LDT-IX.
         10  GS-LDT-DATE.
             15  GS-LDT-YYYY      PIC 9(04).
             15  GS-LDT-MM        PIC 9(02).
             15  GS-LDT-DD        PIC 9(02).
         10  GS-LDT-AMOUNT        PIC S9(9)V99.
*
 01  WS-GRAND-TOTALS.
     05  WS-GT-SAVINGS            PIC S9(9)V99 VALUE ZERO.
     05  WS-GT-LOANS              PIC S9(9)V99 VALUE ZERO.
     05  WS-GT-PENALTIES          PIC S9(9)V99 VALUE ZERO.
     05  WS-GT-MEMBER-CNT         PIC S9(7) COMP VALUE ZERO.
     05  WS-GT-LATEST-SAVING      PIC S9(9)V99 VALUE ZERO.
     05  WS-GT-LATEST-LNPAY       PIC S9(9)V99 VALUE ZERO.
*
 01  WS-MAX-SAV-DATE              PIC 9(08) VALUE ZERO.
 01  WS-MAX-SAV-DATE-R REDEFINES WS-MAX-SAV-DATE.
     05  WS-MAX-SAV-YYYYMM        PIC 9(06).
     05  WS-MAX-SAV-DD            PIC 9(02).
 01  WS-MAX-LNP-DATE              PIC 9(08) VALUE ZERO.
 01  WS-MAX-LNP-DATE-R REDEFINES WS-MAX-LNP-DATE.
     05  WS-MAX-LNP-YYYYMM        PIC 9(06).
     05  WS-MAX-LNP-DD            PIC 9(02).
 01  WS-CMP-DATE                  PIC 9(08) VALUE ZERO.
 01  WS-CMP-DATE-R REDEFINES WS-CMP-DATE.
     05  WS-CMP-YYYYMM            PIC 9(06).
     05  WS-CMP-DD                PIC 9(02).
*
 77  WS-SUB                       PIC S9(4) COMP VALUE ZERO.
 01  WS-SEARCH-KEY                PIC X(12).
 01  WS-LOAN-KEY                  PIC X(12).
 77  WS-EDIT-STATUS                PIC X(09).
 77  WS-CURRENT-LOAN               PIC S9(9)V99 VALUE ZERO.
*
 PROCEDURE DIVISION.
*
 MAIN-PROCEDURE.
     PERFORM 100-INITIALIZE THRU 100-EXIT.
     PERFORM 200-LOAD-MEMBERS THRU 200-EXIT.
     PERFORM 300-LOAD-LOANS THRU 300-EXIT.
     PERFORM 400-LOAD-SAVINGS THRU 400-EXIT.
     PERFORM 500-LOAD-PAYMENTS THRU 500-EXIT.
     PERFORM 600-LOAD-PENALTIES THRU 600-EXIT.
     PERFORM 650-CALC-LATEST-MONTHS THRU 650-EXIT.
     PERFORM 700-PRINT-MEMBER-SUMMARY THRU 700-EXIT.
     PERFORM 750-PRINT-GROUP-TOTALS THRU 750-EXIT.
     PERFORM 800-PRINT-VALIDATION-LOG THRU 800-EXIT.
     PERFORM 900-TERMINATE THRU 900-EXIT.
     STOP RUN.
*
 100-INITIALIZE.
     OPEN INPUT MEMBERS.
     OPEN INPUT LOANS.
     OPEN INPUT LOANPAY.
     OPEN INPUT SAVINGS.
     OPEN INPUT PENALTY.
     OPEN INPUT VALIDLOG.
     OPEN OUTPUT REPORT.
     MOVE SPACE TO RPT-TITLE-LINE.
     MOVE "UMURAVA SAVINGS COOPERATIVE - CLOSING REPORT"
         TO RPT-TT-TEXT.
     WRITE RPT-TITLE-LINE.
     WRITE RPT-RULE-LINE.
 100-EXIT.
     EXIT.
*
 200-LOAD-MEMBERS.
     PERFORM 210-READ-MEMBER THRU 210-EXIT.
     PERFORM 220-BUILD-TABLE THRU 220-EXIT
         UNTIL MEMBERS-EOF.
     MOVE GS-MBR-COUNT TO WS-GT-MEMBER-CNT.
 200-EXIT.
     EXIT.
*
 210-READ-MEMBER.
     READ MEMBERS
         AT END SET MEMBERS-EOF TO TRUE
     END-READ.
 210-EXIT.
     EXIT.
*
 220-BUILD-TABLE.
     ADD 1 TO GS-MBR-COUNT.
     MOVE MEM-ID       TO GS-MBR-ID (GS-MBR-COUNT).
     MOVE MEM-USERNAME TO GS-MBR-USERNAME (GS-MBR-COUNT).
     MOVE MEM-EMAIL    TO GS-MBR-EMAIL (GS-MBR-COUNT).
     MOVE MEM-PHONE    TO GS-MBR-PHONE (GS-MBR-COUNT).
     PERFORM 210-READ-MEMBER THRU 210-EXIT.
 220-EXIT.
     EXIT.
*
 300-LOAD-LOANS.
     PERFORM 310-READ-LOAN THRU 310-EXIT.
     PERFORM 320-BUILD-LOAN-ENTRY THRU 320-EXIT
         UNTIL LOANS-EOF.
 300-EXIT.
     EXIT.
*
 310-READ-LOAN.
     READ LOANS
         AT END SET LOANS-EOF TO TRUE
     END-READ.
 310-EXIT.
     EXIT.
*
 320-BUILD-LOAN-ENTRY.
     ADD LN-AMOUNT TO WS-GT-LOANS.
     MOVE LN-USER-ID TO WS-SEARCH-KEY.
     PERFORM 950-FIND-MEMBER THRU 950-EXIT.
     IF MBR-FOUND
         ADD 1 TO GS-LN-COUNT
         MOVE LN-ID     TO GS-LN-ID (GS-LN-COUNT)
         MOVE WS-SUB    TO GS-LN-MBR-IX (GS-LN-COUNT)
         MOVE "N"       TO GS-LN-ACTIVE-SW (GS-LN-COUNT)
         IF LN-ACTIVE
             MOVE "Y" TO GS-LN-ACTIVE-SW (GS-LN-COUNT)
             ADD LN-AMOUNT TO GS-SUM-ACT-LOAN (WS-SUB)
         END-IF
     END-IF.
     PERFORM 310-READ-LOAN THRU 310-EXIT.
 320-EXIT.
     EXIT.
*
 400-LOAD-SAVINGS.
     PERFORM 410-READ-SAVING THRU 410-EXIT.
     PERFORM 420-POST-SAVING THRU 420-EXIT
         UNTIL SAVINGS-EOF.
 400-EXIT.
     EXIT.
*
 410-READ-SAVING.
     READ SAVINGS
         AT END SET SAVINGS-EOF TO TRUE
     END-READ.
 410-EXIT.
     EXIT.
*
 420-POST-SAVING.
     ADD SAV-AMOUNT TO WS-GT-SAVINGS.
     ADD 1 TO GS-SDT-COUNT.
     MOVE SAV-DATE   TO GS-SDT-DATE (GS-SDT-COUNT).
     MOVE SAV-AMOUNT TO GS-SDT-AMOUNT (GS-SDT-COUNT).
     MOVE SAV-USER-ID TO WS-SEARCH-KEY.
     PERFORM 950-FIND-MEMBER THRU 950-EXIT.
     IF MBR-FOUND
         ADD SAV-AMOUNT TO GS-SUM-SAVING (WS-SUB)
     END-IF.
     PERFORM 410-READ-SAVING THRU 410-EXIT.
 420-EXIT.
     EXIT.
*
 500-LOAD-PAYMENTS.
     PERFORM 510-READ-PAYMENT THRU 510-EXIT.
     PERFORM 520-POST-PAYMENT THRU 520-EXIT
         UNTIL LOANPAY-EOF.
 500-EXIT.
     EXIT.
*
 510-READ-PAYMENT.
     READ LOANPAY
         AT END SET LOANPAY-EOF TO TRUE
     END-READ.
 510-EXIT.
     EXIT.
*
 520-POST-PAYMENT.
     ADD 1 TO GS-LDT-COUNT.
     MOVE LP-DATE   TO GS-LDT-DATE (GS-LDT-COUNT).
     MOVE LP-AMOUNT TO GS-LDT-AMOUNT (GS-LDT-COUNT).
     MOVE LP-LOAN-ID TO WS-LOAN-KEY.
     PERFORM 960-FIND-LOAN THRU 960-EXIT.
     IF LOAN-FOUND AND GS-LN-IS-ACTIVE (WS-SUB)
         ADD LP-AMOUNT
             TO GS-SUM-ACT-PAY (GS-LN-MBR-IX (WS-SUB))
     END-IF.
     PERFORM 510-READ-PAYMENT THRU 510-EXIT.
 520-EXIT.
     EXIT.
*
 600-LOAD-PENALTIES.
     PERFORM 610-READ-PENALTY THRU 610-EXIT.
     PERFORM 620-POST-PENALTY THRU 620-EXIT
         UNTIL PENALTY-EOF.
 600-EXIT.
     EXIT.
*
 610-READ-PENALTY.
     READ PENALTY
         AT END SET PENALTY-EOF TO TRUE
     END-READ.
 610-EXIT.
     EXIT.
*
 620-POST-PENALTY.
     ADD PEN-AMOUNT TO WS-GT-PENALTIES.
     MOVE PEN-STATUS TO WS-EDIT-STATUS.
     INSPECT WS-EDIT-STATUS
         CONVERTING "abcdefghijklmnopqrstuvwxyz"
                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
     MOVE PEN-USER-ID TO WS-SEARCH-KEY.
     PERFORM 950-FIND-MEMBER THRU 950-EXIT.
     IF MBR-FOUND
         IF WS-EDIT-STATUS = "PAID     "
             ADD PEN-AMOUNT TO GS-SUM-PEN-PAID (WS-SUB)
         END-IF
         IF WS-EDIT-STATUS = "UNPAID   "
             ADD PEN-AMOUNT TO GS-SUM-PEN-UNPD (WS-SUB)
         END-IF
     END-IF.
     PERFORM 610-READ-PENALTY THRU 610-EXIT.
 620-EXIT.
     EXIT.
*
 650-CALC-LATEST-MONTHS.
     PERFORM 651-FIND-MAX-SAV-DATE THRU 651-EXIT
         VARYING GS-SDT-IX FROM 1 BY 1
             UNTIL GS-SDT-IX > GS-SDT-COUNT.
     PERFORM 652-SUM-LATEST-SAVING THRU 652-EXIT
         VARYING GS-SDT-IX FROM 1 BY 1
             UNTIL GS-SDT-IX > GS-SDT-COUNT.
     PERFORM 653-FIND-MAX-LNP-DATE THRU 653-EXIT
         VARYING GS-LDT-IX FROM 1 BY 1
             UNTIL GS-LDT-IX > GS-LDT-COUNT.
     PERFORM 654-SUM-LATEST-LNPAY THRU 654-EXIT
         VARYING GS-LDT-IX FROM 1 BY 1
             UNTIL GS-LDT-IX > GS-LDT-COUNT.
 650-EXIT.
     EXIT.
*
 651-FIND-MAX-SAV-DATE.
     MOVE GS-SDT-DATE (GS-SDT-IX) TO WS-CMP-DATE.
     IF WS-CMP-DATE > WS-MAX-SAV-DATE
         MOVE WS-CMP-DATE TO WS-MAX-SAV-DATE
     END-IF.
 651-EXIT.
     EXIT.
*
 652-SUM-LATEST-SAVING.
     MOVE GS-SDT-DATE (GS-SDT-IX) TO WS-CMP-DATE.
     IF WS-CMP-YYYYMM = WS-MAX-SAV-YYYYMM
         ADD GS-SDT-AMOUNT (GS-SDT-IX) TO WS-GT-LATEST-SAVING
     END-IF.
 652-EXIT.
     EXIT.
*
 653-FIND-MAX-LNP-DATE.
     MOVE GS-LDT-DATE (GS-LDT-IX) TO WS-CMP-DATE.
     IF WS-CMP-DATE > WS-MAX-LNP-DATE
         MOVE WS-CMP-DATE TO WS-MAX-LNP-DATE
     END-IF.
 653-EXIT.
     EXIT.
*
 654-SUM-LATEST-LNPAY.
     MOVE GS-LDT-DATE (GS-LDT-IX) TO WS-CMP-DATE.
     IF WS-CMP-YYYYMM = WS-MAX-LNP-YYYYMM
         ADD GS-LDT-AMOUNT (GS-LDT-IX) TO WS-GT-LATEST-LNPAY
     END-IF.
 654-EXIT.
     EXIT.
*
 700-PRINT-MEMBER-SUMMARY.
     MOVE SPACE TO RPT-TITLE-LINE.
     MOVE "SECTION 1 - MEMBER SUMMARY" TO RPT-TT-TEXT.
     WRITE RPT-TITLE-LINE.
     WRITE RPT-MS-HEADING.
     WRITE RPT-RULE-LINE.
     PERFORM 710-PRINT-ONE-MEMBER THRU 710-EXIT
         VARYING WS-SUB FROM 1 BY 1
             UNTIL WS-SUB > GS-MBR-COUNT.
 700-EXIT.
     EXIT.
*
 710-PRINT-ONE-MEMBER.
     COMPUTE WS-CURRENT-LOAN =
         GS-SUM-ACT-LOAN (WS-SUB) - GS-SUM-ACT-PAY (WS-SUB)
     IF WS-CURRENT-LOAN < ZERO
         MOVE ZERO TO WS-CURRENT-LOAN
     END-IF
     MOVE GS-MBR-ID (WS-SUB)       TO RPT-MS-ID
     MOVE GS-MBR-USERNAME (WS-SUB) TO RPT-MS-NAME
     MOVE GS-SUM-SAVING (WS-SUB)   TO RPT-MS-SAVINGS
     MOVE WS-CURRENT-LOAN           TO RPT-MS-LOAN
     MOVE GS-SUM-PEN-PAID (WS-SUB) TO RPT-MS-PENPAID
     MOVE GS-SUM-PEN-UNPD (WS-SUB) TO RPT-MS-PENUNPD
     WRITE RPT-MS-DETAIL.
 710-EXIT.
     EXIT.
*
 750-PRINT-GROUP-TOTALS.
     MOVE SPACE TO RPT-TITLE-LINE.
     MOVE "SECTION 2 - GROUP TOTALS" TO RPT-TT-TEXT.
     WRITE RPT-TITLE-LINE.
     WRITE RPT-RULE-LINE.
     MOVE "TOTAL SAVINGS"              TO RPT-GT-LABEL.
     MOVE WS-GT-SAVINGS                TO RPT-GT-AMOUNT.
     WRITE RPT-GT-DETAIL.
     MOVE "TOTAL LOANS"                TO RPT-GT-LABEL.
     MOVE WS-GT-LOANS                  TO RPT-GT-AMOUNT.
     WRITE RPT-GT-DETAIL.
     MOVE "TOTAL PENALTIES"            TO RPT-GT-LABEL.
     MOVE WS-GT-PENALTIES              TO RPT-GT-AMOUNT.
     WRITE RPT-GT-DETAIL.
     MOVE "SUM OF LATEST-MONTH SAVINGS" TO RPT-GT-LABEL.
     MOVE WS-GT-LATEST-SAVING           TO RPT-GT-AMOUNT.
     WRITE RPT-GT-DETAIL.
     MOVE "SUM OF LATEST-MONTH LOAN PAYMENTS" TO RPT-GT-LABEL.
     MOVE WS-GT-LATEST-LNPAY                  TO RPT-GT-AMOUNT.
     WRITE RPT-GT-DETAIL.
     MOVE "MEMBER COUNT"                TO RPT-GC-LABEL.
     MOVE WS-GT-MEMBER-CNT              TO RPT-GC-COUNT.
     WRITE RPT-GT-COUNT-LINE.
 750-EXIT.
     EXIT.
*
 800-PRINT-VALIDATION-LOG.
     MOVE SPACE TO RPT-TITLE-LINE.
     MOVE "SECTION 3 - VALIDATION LOG" TO RPT-TT-TEXT.
     WRITE RPT-TITLE-LINE.
     WRITE RPT-VL-HEADING.
     WRITE RPT-RULE-LINE.
     PERFORM 810-READ-VALIDLOG THRU 810-EXIT.
     PERFORM 820-PRINT-VALIDLOG THRU 820-EXIT
         UNTIL VALIDLOG-EOF.
 800-EXIT.
     EXIT.
*
 810-READ-VALIDLOG.
     READ VALIDLOG
         AT END SET VALIDLOG-EOF TO TRUE
     END-READ.
 810-EXIT.
     EXIT.
*
 820-PRINT-VALIDLOG.
     MOVE VLG-LEDGER TO RPT-VL-LEDGER.
     MOVE VLG-KEY    TO RPT-VL-KEY.
     MOVE VLG-REASON TO RPT-VL-REASON.
     WRITE RPT-VL-DETAIL.
     PERFORM 810-READ-VALIDLOG THRU 810-EXIT.
 820-EXIT.
     EXIT.
*
 950-FIND-MEMBER.
     SET MBR-FOUND TO FALSE.
     SET GS-MBR-IX TO 1.
     IF GS-MBR-COUNT > ZERO
         SEARCH ALL GS-MBR-ENTRY
             AT END SET MBR-FOUND TO FALSE
             WHEN GS-MBR-ID (GS-MBR-IX) = WS-SEARCH-KEY
                 SET MBR-FOUND TO TRUE
                 SET WS-SUB TO GS-MBR-IX
         END-SEARCH
     END-IF.
 950-EXIT.
     EXIT.
*
 960-FIND-LOAN.
     SET LOAN-FOUND TO FALSE.
     IF GS-LN-COUNT > ZERO
         SET GS-LN-IX TO 1
         SEARCH GS-LN-ENTRY
             AT END SET LOAN-FOUND TO FALSE
             WHEN GS-LN-ID (GS-LN-IX) = WS-LOAN-KEY
                 SET LOAN-FOUND TO TRUE
                 SET WS-SUB TO GS-LN-IX
         END-SEARCH
     END-IF.
 960-EXIT.
     EXIT.
*
 900-TERMINATE.
     CLOSE MEMBERS LOANS LOANPAY SAVINGS PENALTY VALIDLOG REPORT.
 900-EXIT.
     EXIT.
