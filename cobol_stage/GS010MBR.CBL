*****************************************************************
* GS010MBR - MEMBER REGISTRATION, VALIDATION AND PHONE-VERIFY.
* FOLLOWS THE SAME READ-EDIT-POST-OR-REJECT SHAPE THE DEPT HAS
* USED SINCE THE OLD MANUAL LEDGER CARDS WERE FIRST KEYED TO
* TAPE: A CANDIDATE RECORD IS READ, EDITED AGAINST THE CURRENT
* MASTER, AND EITHER POSTED OR LOGGED AS A REJECT.
*****************************************************************
* CHANGE LOG.
*   DATE      BY  REQ-NO   DESCRIPTION
*   --------  --  -------  ---------------------------------------
*   01/15/90  CM  INIT-017 ORIGINAL CODING - MEMBER EDIT/POST STEP
*   06/22/91  CM  CR-0033  ADDED UNIQUE-EMAIL CHECK PER BOARD RULE
*   11/03/93  EH  CR-0091  PHONE FORMAT NOW STRIPS DASHES/BLANKS
*   09/14/98  TU  Y2K-004  CENTURY WINDOW REVIEW - NO 2-DIGIT YEAR
*                          FOUND IN THIS PROGRAM, LOGGED AS-IS
*   03/02/03  PN  CR-0158  ADDED PHONE-VERIFY (PHV) QUERY HANDLING
*   03/02/03  PN  CR-0158  ADDED MBRRPT ACCEPTANCE LISTING
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID. GS010MBR.
 AUTHOR. C. MUKAMANA.
 INSTALLATION. UMURAVA SAVINGS COOPERATIVE - EDP DEPT.
 DATE-WRITTEN. 01/15/90.
 DATE-COMPILED.
 SECURITY. UMURAVA SAVINGS COOPERATIVE - INTERNAL USE ONLY.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS GS-NUMERIC-CLASS IS "0" THRU "9"
     UPSI-0 ON STATUS IS GS-RERUN-ON
            OFF STATUS IS GS-RERUN-OFF.
*
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT MEMBERS  ASSIGN TO MEMBERS
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-MEMBERS.
     SELECT MEMBERO  ASSIGN TO MEMBERO
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-MEMBERO.
     SELECT NEWTRAN  ASSIGN TO NEWTRAN
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-NEWTRAN.
     SELECT MBRRPT   ASSIGN TO MBRRPT
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-MBRRPT.
     SELECT PHVRPT   ASSIGN TO PHVRPT
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-PHVRPT.
     SELECT VALIDLOG ASSIGN TO VALIDLOG
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-VALIDLOG.
*
 DATA DIVISION.
 FILE SECTION.
 FD  MEMBERS
     LABEL RECORDS ARE STANDARD.
 COPY GSMBRREC.
*
 FD  MEMBERO
     LABEL RECORDS ARE STANDARD.
 01  MEMBERO-REC                 PIC X(75).
*
 FD  NEWTRAN
     LABEL RECORDS ARE STANDARD.
 COPY GSTRNREC.
*
 FD  MBRRPT
     LABEL RECORDS ARE STANDARD.
 01  MBRRPT-REC                  PIC X(80).
*
 FD  PHVRPT
     LABEL RECORDS ARE STANDARD.
 01  PHVRPT-REC                  PIC X(80).
*
 FD  VALIDLOG
     LABEL RECORDS ARE STANDARD.
 COPY GSVLGREC.
*
 WORKING-STORAGE SECTION.
 01  FILE-STATUS-FIELDS.
     05  FS-MEMBERS              PIC X(02).
     05  FS-MEMBERO              PIC X(02).
     05  FS-NEWTRAN               PIC X(02).
     05  FS-MBRRPT                PIC X(02).
     05  FS-PHVRPT                PIC X(02).
     05  FS-VALIDLOG              PIC X(02).
*
 77  WS-MEMBERS-EOF               PIC X(01) VALUE "N".
     88  MEMBERS-EOF                 VALUE "Y".
 77  WS-NEWTRAN-EOF               PIC X(01) VALUE "N".
     88  NEWTRAN-EOF                 VALUE "Y".
 77  WS-DUP-FOUND                 PIC X(01) VALUE "N".
     88  DUP-FOUND                   VALUE "Y".
 77  WS-PHONE-OK                  PIC X(01) VALUE "N".
     88  PHONE-OK                    VALUE "Y".
 77  WS-PHONE-FOUND               PIC X(01) VALUE "N".
     88  PHONE-FOUND                 VALUE "Y".
*
 COPY GSMBRTBL.
*
 77  WS-ACCEPT-CNT                PIC S9(7) COMP VALUE ZERO.
 77  WS-REJECT-CNT                PIC S9(7) COMP VALUE ZERO.
 77  WS-PHV-CNT                   PIC S9(7) COMP VALUE ZERO.
 77  WS-SUB                       PIC S9(4) COMP VALUE ZERO.
 77  WS-CHAR-SUB                  PIC S9(4) COMP VALUE ZERO.
 77  WS-OUT-SUB                   PIC S9(4) COMP VALUE ZERO.
*
 01  WS-PHONE-WORK.
     05  WS-PHONE-RAW             PIC X(12).
     05  WS-PHONE-CLEAN           PIC X(12) VALUE SPACES.
     05  WS-PHONE-1-CHAR REDEFINES WS-PHONE-CLEAN.
         10  WS-PHONE-CHAR OCCURS 12 TIMES PIC X(01).
     05  WS-PHONE-RAW-1 REDEFINES WS-PHONE-RAW.
         10  WS-RAW-CHAR OCCURS 12 TIMES PIC X(01).
     05  WS-PHONE-PREFIX REDEFINES WS-PHONE-CLEAN.
         10  WS-PHONE-CC          PIC X(03).
         10  WS-PHONE-LOCAL       PIC X(09).
*
 01  WS-NEW-MEMBER.
     05  WS-NM-ID                 PIC X(12).
     05  WS-NM-USERNAME           PIC X(20).
     05  WS-NM-EMAIL              PIC X(30).
     05  WS-NM-PHONE              PIC X(12).
*
 01  WS-MSG-LINE.
     05  FILLER                   PIC X(01) VALUE SPACE.
     05  WS-MSG-ID                PIC X(12).
     05  FILLER                   PIC X(02) VALUE SPACES.
     05  WS-MSG-TEXT              PIC X(45).
     05  FILLER                   PIC X(20) VALUE SPACES.
*
 01  WS-HEAD-LINE-1               PIC X(80)
         VALUE "MEMBER-ID    STATUS/RESULT".
 01  WS-RULE-LINE                 PIC X(80) VALUE ALL "-".
*
 PROCEDURE DIVISION.
*
 MAIN-PROCEDURE.
     PERFORM 100-INITIALIZE THRU 100-EXIT.
     PERFORM 200-LOAD-MEMBERS THRU 200-EXIT.
     PERFORM 300-EDIT-CANDIDATES THRU 300-EXIT.
     PERFORM 900-TERMINATE THRU 900-EXIT.
     STOP RUN.
*
 100-INITIALIZE.
     OPEN INPUT MEMBERS.
     OPEN OUTPUT MEMBERO.
     OPEN INPUT NEWTRAN.
     OPEN OUTPUT MBRRPT.
     OPEN OUTPUT PHVRPT.
     OPEN OUTPUT VALIDLOG.
     MOVE WS-HEAD-LINE-1 TO MBRRPT-REC.
     WRITE MBRRPT-REC.
     MOVE WS-RULE-LINE TO MBRRPT-REC.
     WRITE MBRRPT-REC.
     MOVE "PHONE-QUERY  RESULT" TO PHVRPT-REC.
     WRITE PHVRPT-REC.
     MOVE WS-RULE-LINE TO PHVRPT-REC.
     WRITE PHVRPT-REC.
 100-EXIT.
     EXIT.
*
 200-LOAD-MEMBERS.
     PERFORM 210-READ-MEMBER THRU 210-EXIT.
     PERFORM 220-BUILD-TABLE THRU 220-EXIT
         UNTIL MEMBERS-EOF.
 200-EXIT.
     EXIT.
*
 210-READ-MEMBER.
     READ MEMBERS
         AT END SET MEMBERS-EOF TO TRUE
     END-READ.
 210-EXIT.
     EXIT.
*
 220-BUILD-TABLE.
     ADD 1 TO GS-MBR-COUNT.
     MOVE MEM-ID       TO GS-MBR-ID (GS-MBR-COUNT).
     MOVE MEM-USERNAME TO GS-MBR-USERNAME (GS-MBR-COUNT).
     MOVE MEM-EMAIL    TO GS-MBR-EMAIL (GS-MBR-COUNT).
     MOVE MEM-PHONE    TO GS-MBR-PHONE (GS-MBR-COUNT).
     WRITE MEMBERO-REC FROM MEM-RECORD.
     PERFORM 210-READ-MEMBER THRU 210-EXIT.
 220-EXIT.
     EXIT.
*
 300-EDIT-CANDIDATES.
     PERFORM 310-READ-NEWTRAN THRU 310-EXIT.
     PERFORM 320-CLASSIFY-CANDIDATE THRU 320-EXIT
         UNTIL NEWTRAN-EOF.
 300-EXIT.
     EXIT.
*
 310-READ-NEWTRAN.
     READ NEWTRAN
         AT END SET NEWTRAN-EOF TO TRUE
     END-READ.
 310-EXIT.
     EXIT.
*
 320-CLASSIFY-CANDIDATE.
     IF TRAN-IS-MEMBER
         PERFORM 400-EDIT-REGISTRATION THRU 400-EXIT
     ELSE
         IF TRAN-IS-PHONE-QUERY
             PERFORM 500-PHONE-VERIFY THRU 500-EXIT
         END-IF
     END-IF.
     PERFORM 310-READ-NEWTRAN THRU 310-EXIT.
 320-EXIT.
     EXIT.
*
 400-EDIT-REGISTRATION.
     MOVE TMB-PHONE TO WS-PHONE-RAW.
     PERFORM 350-STRIP-PHONE THRU 350-EXIT.
     PERFORM 360-CHECK-DUPLICATE THRU 360-EXIT.
     IF NOT PHONE-OK
         PERFORM 810-LOG-REJECT THRU 810-EXIT
     ELSE
         IF DUP-FOUND
             MOVE "MEMBER  " TO VLG-LEDGER
             MOVE TMB-ID     TO VLG-KEY
             MOVE "DUPLICATE MEMBER" TO VLG-REASON
             WRITE VLG-RECORD
             ADD 1 TO WS-REJECT-CNT
         ELSE
             PERFORM 420-POST-MEMBER THRU 420-EXIT
         END-IF
     END-IF.
 400-EXIT.
     EXIT.
*
 350-STRIP-PHONE.
     MOVE SPACES TO WS-PHONE-CLEAN.
     MOVE ZERO TO WS-OUT-SUB.
     PERFORM 355-STRIP-ONE-CHAR THRU 355-EXIT
         VARYING WS-CHAR-SUB FROM 1 BY 1
             UNTIL WS-CHAR-SUB > 12.
     SET PHONE-OK TO FALSE.
     IF WS-OUT-SUB = 12
             AND WS-PHONE-CC = "250"
             AND WS-PHONE-CLEAN IS NUMERIC
         SET PHONE-OK TO TRUE
     END-IF.
 350-EXIT.
     EXIT.
*
 355-STRIP-ONE-CHAR.
     IF WS-RAW-CHAR (WS-CHAR-SUB) NOT = SPACE
             AND WS-RAW-CHAR (WS-CHAR-SUB) NOT = "-"
         ADD 1 TO WS-OUT-SUB
         IF WS-OUT-SUB <= 12
             MOVE WS-RAW-CHAR (WS-CHAR-SUB)
                 TO WS-PHONE-CHAR (WS-OUT-SUB)
         END-IF
     END-IF.
 355-EXIT.
     EXIT.
*
 360-CHECK-DUPLICATE.
     SET DUP-FOUND TO FALSE.
     IF GS-MBR-COUNT > ZERO
         PERFORM 365-CHECK-ONE-DUP THRU 365-EXIT
             VARYING WS-SUB FROM 1 BY 1
                 UNTIL WS-SUB > GS-MBR-COUNT
                 OR DUP-FOUND
     END-IF.
 360-EXIT.
     EXIT.
*
 365-CHECK-ONE-DUP.
     IF GS-MBR-USERNAME (WS-SUB) = TMB-USERNAME
             OR GS-MBR-EMAIL (WS-SUB) = TMB-EMAIL
             OR GS-MBR-PHONE (WS-SUB) = WS-PHONE-CLEAN
         SET DUP-FOUND TO TRUE
     END-IF.
 365-EXIT.
     EXIT.
*
 420-POST-MEMBER.
     MOVE TMB-ID       TO WS-NM-ID.
     MOVE TMB-USERNAME TO WS-NM-USERNAME.
     MOVE TMB-EMAIL    TO WS-NM-EMAIL.
     MOVE WS-PHONE-CLEAN TO WS-NM-PHONE.
     WRITE MEMBERO-REC FROM WS-NEW-MEMBER.
     ADD 1 TO GS-MBR-COUNT.
     MOVE WS-NM-ID       TO GS-MBR-ID (GS-MBR-COUNT).
     MOVE WS-NM-USERNAME TO GS-MBR-USERNAME (GS-MBR-COUNT).
     MOVE WS-NM-EMAIL    TO GS-MBR-EMAIL (GS-MBR-COUNT).
     MOVE WS-NM-PHONE    TO GS-MBR-PHONE (GS-MBR-COUNT).
     MOVE WS-NM-ID   TO WS-MSG-ID.
     MOVE "ACCEPTED - ADDED TO MEMBER MASTER" TO WS-MSG-TEXT.
     MOVE WS-MSG-LINE TO MBRRPT-REC.
     WRITE MBRRPT-REC.
     ADD 1 TO WS-ACCEPT-CNT.
 420-EXIT.
     EXIT.
*
 500-PHONE-VERIFY.
     MOVE TPV-PHONE TO WS-PHONE-RAW.
     PERFORM 350-STRIP-PHONE THRU 350-EXIT.
     IF NOT PHONE-OK
         MOVE WS-PHONE-RAW TO WS-MSG-ID
         MOVE "BAD PHONE FORMAT" TO WS-MSG-TEXT
     ELSE
         PERFORM 520-SEARCH-BY-PHONE THRU 520-EXIT
         MOVE WS-PHONE-CLEAN TO WS-MSG-ID
         IF PHONE-FOUND
             STRING "FOUND - MEMBER " DELIMITED BY SIZE
                     GS-MBR-ID (WS-SUB) DELIMITED BY SIZE
                 INTO WS-MSG-TEXT
         ELSE
             MOVE "NOT FOUND" TO WS-MSG-TEXT
         END-IF
     END-IF.
     MOVE WS-MSG-LINE TO PHVRPT-REC.
     WRITE PHVRPT-REC.
     ADD 1 TO WS-PHV-CNT.
 500-EXIT.
     EXIT.
*
 520-SEARCH-BY-PHONE.
     SET PHONE-FOUND TO FALSE.
     IF GS-MBR-COUNT > ZERO
         PERFORM 525-CHECK-ONE-PHONE THRU 525-EXIT
             VARYING WS-SUB FROM 1 BY 1
                 UNTIL WS-SUB > GS-MBR-COUNT
                 OR PHONE-FOUND
     END-IF.
 520-EXIT.
     EXIT.
*
 525-CHECK-ONE-PHONE.
     IF GS-MBR-PHONE (WS-SUB) = WS-PHONE-CLEAN
         SET PHONE-FOUND TO TRUE
     END-IF.
 525-EXIT.
     EXIT.
*
 810-LOG-REJECT.
     MOVE "MEMBER  " TO VLG-LEDGER.
     MOVE TMB-ID     TO VLG-KEY.
     MOVE "BAD PHONE" TO VLG-REASON.
     WRITE VLG-RECORD.
     ADD 1 TO WS-REJECT-CNT.
 810-EXIT.
     EXIT.
*
 900-TERMINATE.
     CLOSE MEMBERS MEMBERO NEWTRAN MBRRPT PHVRPT VALIDLOG.
 900-EXIT.
     EXIT.
