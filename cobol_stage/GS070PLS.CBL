*****************************************************************
* GS070PLS - PAY-LOAN-USING-SAVING POSTING AND LISTING.
* NEW STEP - MEMBERS MAY ELECT TO HAVE A LOAN PAYMENT DEDUCTED
* DIRECTLY FROM THEIR SAVINGS BALANCE RATHER THAN PAYING CASH.
* EDIT/POST SHAPE AS GS060DIST; THE LEDGER ARRIVES IN MEMBER
* SEQUENCE SO THE LISTING COMES OUT GROUPED BY MEMBER WITH NO
* SEPARATE SORT STEP.
*****************************************************************
* CHANGE LOG.
*   DATE      BY  REQ-NO   DESCRIPTION
*   --------  --  -------  ---------------------------------------
*   03/15/93  EH  CR-0068  ORIGINAL CODING - PAY-FROM-SAVINGS
*                          LEDGER PER BOARD RESOLUTION 93-02
*   09/14/98  TU  Y2K-004  CENTURY WINDOW REVIEW - DATES ARE ALL
*                          8-DIGIT YYYYMMDD, NO CHANGE REQUIRED
*   04/13/03  PN  CR-0158  ADDED PLSRPT PER-MEMBER LISTING
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID. GS070PLS.
 AUTHOR. E. HAKIZIMANA.
 INSTALLATION. UMURAVA SAVINGS COOPERATIVE - EDP DEPT.
 DATE-WRITTEN. 03/15/93.
 DATE-COMPILED.
 SECURITY. UMURAVA SAVINGS COOPERATIVE - INTERNAL USE ONLY.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS GS-NUMERIC-CLASS IS "0" THRU "9"
     UPSI-0 ON STATUS IS GS-RERUN-ON
            OFF STATUS IS GS-RERUN-OFF.
*
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT MEMBERS  ASSIGN TO MEMBERS
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-MEMBERS.
     SELECT PAYSAVE  ASSIGN TO PAYSAVE
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-PAYSAVE.
     SELECT PAYSAVEO ASSIGN TO PAYSAVEO
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-PAYSAVEO.
     SELECT NEWTRAN  ASSIGN TO NEWTRAN
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-NEWTRAN.
     SELECT PLSRPT   ASSIGN TO PLSRPT
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-PLSRPT.
     SELECT VALIDLOG ASSIGN TO VALIDLOG
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-VALIDLOG.
*
 DATA DIVISION.
 FILE SECTION.
 FD  MEMBERS
     LABEL RECORDS ARE STANDARD.
 COPY GSMBRREC.
*
 FD  PAYSAVE
     LABEL RECORDS ARE STANDARD.
 COPY GSPLSREC.
*
 FD  PAYSAVEO
     LABEL RECORDS ARE STANDARD.
 01  PAYSAVEO-REC                 PIC X(84).
 01  PAYSAVEO-REC-VIEW REDEFINES PAYSAVEO-REC.
     05  PAYSAVEO-ID              PIC X(12).
     05  PAYSAVEO-USER-ID         PIC X(12).
     05  PAYSAVEO-AMOUNT          PIC S9(9)V99 SIGN LEADING.
     05  PAYSAVEO-DESC            PIC X(40).
     05  PAYSAVEO-DATE.
         10  PAYSAVEO-DATE-YYYY   PIC 9(04).
         10  PAYSAVEO-DATE-MM     PIC 9(02).
         10  PAYSAVEO-DATE-DD     PIC 9(02).
     05  FILLER                   PIC X(01).
*
 FD  NEWTRAN
     LABEL RECORDS ARE STANDARD.
 COPY GSTRNREC.
*
 FD  PLSRPT
     LABEL RECORDS ARE STANDARD.
 01  PLSRPT-REC                   PIC X(80).
*
 FD  VALIDLOG
     LABEL RECORDS ARE STANDARD.
 COPY GSVLGREC.
*
 WORKING-STORAGE SECTION.
 01  FILE-STATUS-FIELDS.
     05  FS-MEMBERS               PIC X(02).
     05  FS-PAYSAVE                PIC X(02).
     05  FS-PAYSAVEO               PIC X(02).
     05  FS-NEWTRAN               PIC X(02).
     05  FS-PLSRPT                PIC X(02).
     05  FS-VALIDLOG              PIC X(02).
*
 77  WS-MEMBERS-EOF               PIC X(01) VALUE "N".
     88  MEMBERS-EOF                 VALUE "Y".
 77  WS-PAYSAVE-EOF               PIC X(01) VALUE "N".
     88  PAYSAVE-EOF                 VALUE "Y".
 77  WS-NEWTRAN-EOF               PIC X(01) VALUE "N".
     88  NEWTRAN-EOF                 VALUE "Y".
 77  WS-MBR-FOUND                 PIC X(01) VALUE "N".
     88  MBR-FOUND                   VALUE "Y".
*
 COPY GSMBRTBL.
*
 77  WS-ACCEPT-CNT                PIC S9(7) COMP VALUE ZERO.
 77  WS-REJECT-CNT                PIC S9(7) COMP VALUE ZERO.
 77  WS-SUB                       PIC S9(4) COMP VALUE ZERO.
 01  WS-SEARCH-KEY                PIC X(12).
*
 01  WS-SEARCH-KEY-VIEW REDEFINES WS-SEARCH-KEY.
     05  WS-SEARCH-KEY-CHAR       PIC X(01) OCCURS 12 TIMES.
*
 01  WS-DATE-SPLIT.
     05  WS-DATE-8                PIC 9(08).
     05  WS-DATE-YMD REDEFINES WS-DATE-8.
         10  WS-DATE-YYYY         PIC 9(04).
         10  WS-DATE-MM           PIC 9(02).
         10  WS-DATE-DD           PIC 9(02).
*
 01  WS-NAME-WORK                 PIC X(20) VALUE SPACES.
*
 01  WS-DETAIL-LINE.
     05  FILLER                   PIC X(01) VALUE SPACE.
     05  WS-DL-NAME               PIC X(20).
     05  FILLER                   PIC X(01) VALUE SPACES.
     05  WS-DL-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99-.
     05  FILLER                   PIC X(01) VALUE SPACES.
     05  WS-DL-DESC               PIC X(30).
     05  FILLER                   PIC X(01) VALUE SPACES.
     05  WS-DL-DATE               PIC 9(04)/99/99.
     05  FILLER                   PIC X(04) VALUE SPACES.
*
 01  WS-HEAD-LINE                 PIC X(80)
         VALUE "NAME                 AMOUNT DESCRIPTION     DATE".
 01  WS-RULE-LINE                 PIC X(80) VALUE ALL "-".
*
 PROCEDURE DIVISION.
*
 MAIN-PROCEDURE.
     PERFORM 100-INITIALIZE THRU 100-EXIT.
     PERFORM 200-LOAD-MEMBERS THRU 200-EXIT.
     PERFORM 250-COPY-OLD-PLS THRU 250-EXIT.
     PERFORM 300-EDIT-CANDIDATES THRU 300-EXIT.
     PERFORM 900-TERMINATE THRU 900-EXIT.
     STOP RUN.
*
 100-INITIALIZE.
     OPEN INPUT MEMBERS.
     OPEN INPUT PAYSAVE.
     OPEN OUTPUT PAYSAVEO.
     OPEN INPUT NEWTRAN.
     OPEN OUTPUT PLSRPT.
     OPEN EXTEND VALIDLOG.
     MOVE WS-HEAD-LINE TO PLSRPT-REC.
     WRITE PLSRPT-REC.
     MOVE WS-RULE-LINE TO PLSRPT-REC.
     WRITE PLSRPT-REC.
 100-EXIT.
     EXIT.
*
 200-LOAD-MEMBERS.
     PERFORM 210-READ-MEMBER THRU 210-EXIT.
     PERFORM 220-BUILD-TABLE THRU 220-EXIT
         UNTIL MEMBERS-EOF.
 200-EXIT.
     EXIT.
*
 210-READ-MEMBER.
     READ MEMBERS
         AT END SET MEMBERS-EOF TO TRUE
     END-READ.
 210-EXIT.
     EXIT.
*
 220-BUILD-TABLE.
     ADD 1 TO GS-MBR-COUNT.
     MOVE MEM-ID       TO GS-MBR-ID (GS-MBR-COUNT).
     MOVE MEM-USERNAME TO GS-MBR-USERNAME (GS-MBR-COUNT).
     MOVE MEM-EMAIL    TO GS-MBR-EMAIL (GS-MBR-COUNT).
     MOVE MEM-PHONE    TO GS-MBR-PHONE (GS-MBR-COUNT).
     PERFORM 210-READ-MEMBER THRU 210-EXIT.
 220-EXIT.
     EXIT.
*
 250-COPY-OLD-PLS.
     PERFORM 255-READ-PLS THRU 255-EXIT.
     PERFORM 260-ROLL-OLD-PLS THRU 260-EXIT
         UNTIL PAYSAVE-EOF.
 250-EXIT.
     EXIT.
*
 255-READ-PLS.
     READ PAYSAVE
         AT END SET PAYSAVE-EOF TO TRUE
     END-READ.
 255-EXIT.
     EXIT.
*
 260-ROLL-OLD-PLS.
     WRITE PAYSAVEO-REC FROM PLS-RECORD.
     MOVE PLS-USER-ID TO WS-SEARCH-KEY.
     PERFORM 700-FIND-MEMBER THRU 700-EXIT.
     MOVE SPACES TO WS-NAME-WORK.
     IF MBR-FOUND
         MOVE GS-MBR-USERNAME (WS-SUB) TO WS-NAME-WORK
     END-IF.
     MOVE WS-NAME-WORK  TO WS-DL-NAME.
     MOVE PLS-AMOUNT    TO WS-DL-AMOUNT.
     MOVE PLS-DESC     TO WS-DL-DESC.
     MOVE PLS-DATE-YYYY TO WS-DATE-YYYY.
     MOVE PLS-DATE-MM   TO WS-DATE-MM.
     MOVE PLS-DATE-DD   TO WS-DATE-DD.
     MOVE WS-DATE-8     TO WS-DL-DATE.
     MOVE WS-DETAIL-LINE TO PLSRPT-REC.
     WRITE PLSRPT-REC.
     PERFORM 255-READ-PLS THRU 255-EXIT.
 260-EXIT.
     EXIT.
*
 300-EDIT-CANDIDATES.
     PERFORM 310-READ-NEWTRAN THRU 310-EXIT.
     PERFORM 320-CLASSIFY-CANDIDATE THRU 320-EXIT
         UNTIL NEWTRAN-EOF.
 300-EXIT.
     EXIT.
*
 310-READ-NEWTRAN.
     READ NEWTRAN
         AT END SET NEWTRAN-EOF TO TRUE
     END-READ.
 310-EXIT.
     EXIT.
*
 320-CLASSIFY-CANDIDATE.
     IF TRAN-IS-PAY-FROM-SAVING
         PERFORM 350-EDIT-PLS THRU 350-EXIT
     END-IF.
     PERFORM 310-READ-NEWTRAN THRU 310-EXIT.
 320-EXIT.
     EXIT.
*
 350-EDIT-PLS.
     MOVE TPS-USER-ID TO WS-SEARCH-KEY.
     PERFORM 700-FIND-MEMBER THRU 700-EXIT.
     IF TPS-AMOUNT NOT > ZERO
         MOVE "PAYSAVE " TO VLG-LEDGER
         MOVE TPS-ID     TO VLG-KEY
         MOVE "INVALID AMOUNT" TO VLG-REASON
         WRITE VLG-RECORD
         ADD 1 TO WS-REJECT-CNT
     ELSE
         IF NOT MBR-FOUND
             MOVE "PAYSAVE " TO VLG-LEDGER
             MOVE TPS-ID     TO VLG-KEY
             MOVE "USER NOT FOUND" TO VLG-REASON
             WRITE VLG-RECORD
             ADD 1 TO WS-REJECT-CNT
         ELSE
             PERFORM 360-POST-PLS THRU 360-EXIT
         END-IF
     END-IF.
 350-EXIT.
     EXIT.
*
 360-POST-PLS.
     MOVE TPS-ID       TO PLS-ID.
     MOVE TPS-USER-ID  TO PLS-USER-ID.
     MOVE TPS-AMOUNT   TO PLS-AMOUNT.
     MOVE TPS-DESC     TO PLS-DESC.
     MOVE TPS-DATE     TO WS-DATE-8.
     MOVE WS-DATE-YYYY TO PLS-DATE-YYYY.
     MOVE WS-DATE-MM   TO PLS-DATE-MM.
     MOVE WS-DATE-DD   TO PLS-DATE-DD.
     WRITE PAYSAVEO-REC FROM PLS-RECORD.
     MOVE GS-MBR-USERNAME (WS-SUB) TO WS-DL-NAME.
     MOVE PLS-AMOUNT    TO WS-DL-AMOUNT.
     MOVE PLS-DESC     TO WS-DL-DESC.
     MOVE WS-DATE-8     TO WS-DL-DATE.
     MOVE WS-DETAIL-LINE TO PLSRPT-REC.
     WRITE PLSRPT-REC.
     ADD 1 TO WS-ACCEPT-CNT.
 360-EXIT.
     EXIT.
*
 700-FIND-MEMBER.
     SET MBR-FOUND TO FALSE.
     SET GS-MBR-IX TO 1.
     IF GS-MBR-COUNT > ZERO
         SEARCH ALL GS-MBR-ENTRY
             AT END SET MBR-FOUND TO FALSE
             WHEN GS-MBR-ID (GS-MBR-IX) = WS-SEARCH-KEY
                 SET MBR-FOUND TO TRUE
                 SET WS-SUB TO GS-MBR-IX
         END-SEARCH
     END-IF.
 700-EXIT.
     EXIT.
*
 900-TERMINATE.
     CLOSE MEMBERS PAYSAVE PAYSAVEO NEWTRAN PLSRPT VALIDLOG.
 900-EXIT.
     EXIT.
