*****************************************************************
* GSRPTLIN - 132-COLUMN PRINT-LINE LAYOUTS FOR THE FINAL REPORT
* (GS900RPT).  ONE GROUP PER REPORT SECTION PLUS A SHARED RULE
* LINE AND A TITLE-LINE PIECE.
*****************************************************************
*                                    EH0398 REPORT LINES-ORIGINAL
     01  RPT-RULE-LINE               PIC X(132) VALUE ALL "-".
*
     01  RPT-TITLE-LINE.
         05  FILLER              PIC X(01) VALUE SPACE.
         05  RPT-TT-TEXT         PIC X(40).
         05  FILLER              PIC X(91) VALUE SPACE.
*
     01  RPT-MS-HEADING.
         05  FILLER              PIC X(02) VALUE SPACE.
         05  FILLER              PIC X(12) VALUE "MEMBER ID".
         05  FILLER              PIC X(02) VALUE SPACE.
         05  FILLER              PIC X(20) VALUE "NAME".
         05  FILLER              PIC X(02) VALUE SPACE.
         05  FILLER              PIC X(15) VALUE "SAVINGS".
         05  FILLER              PIC X(01) VALUE SPACE.
         05  FILLER              PIC X(15) VALUE "CURRENT-LOAN".
         05  FILLER              PIC X(01) VALUE SPACE.
         05  FILLER              PIC X(15) VALUE "PEN-PAID".
         05  FILLER              PIC X(01) VALUE SPACE.
         05  FILLER              PIC X(15) VALUE "PEN-UNPAID".
         05  FILLER              PIC X(31) VALUE SPACE.
*
     01  RPT-MS-DETAIL.
         05  FILLER              PIC X(02) VALUE SPACE.
         05  RPT-MS-ID           PIC X(12).
         05  FILLER              PIC X(02) VALUE SPACE.
         05  RPT-MS-NAME         PIC X(20).
         05  FILLER              PIC X(02) VALUE SPACE.
         05  RPT-MS-SAVINGS      PIC ZZZ,ZZZ,ZZ9.99-.
         05  FILLER              PIC X(01) VALUE SPACE.
         05  RPT-MS-LOAN         PIC ZZZ,ZZZ,ZZ9.99-.
         05  FILLER              PIC X(01) VALUE SPACE.
         05  RPT-MS-PENPAID      PIC ZZZ,ZZZ,ZZ9.99-.
         05  FILLER              PIC X(01) VALUE SPACE.
         05  RPT-MS-PENUNPD      PIC ZZZ,ZZZ,ZZ9.99-.
         05  FILLER              PIC X(31) VALUE SPACE.
*
     01  RPT-GT-DETAIL.
         05  FILLER              PIC X(02) VALUE SPACE.
         05  RPT-GT-LABEL        PIC X(34).
         05  RPT-GT-AMOUNT       PIC ZZZ,ZZZ,ZZ9.99-.
         05  FILLER              PIC X(81) VALUE SPACE.
*
     01  RPT-GT-COUNT-LINE.
         05  FILLER              PIC X(02) VALUE SPACE.
         05  RPT-GC-LABEL        PIC X(34).
         05  RPT-GC-COUNT        PIC ZZZ,ZZ9.
         05  FILLER              PIC X(89) VALUE SPACE.
*
     01  RPT-VL-HEADING.
         05  FILLER              PIC X(02) VALUE SPACE.
         05  FILLER              PIC X(10) VALUE "LEDGER".
         05  FILLER              PIC X(02) VALUE SPACE.
         05  FILLER              PIC X(12) VALUE "KEY".
         05  FILLER              PIC X(02) VALUE SPACE.
         05  FILLER              PIC X(20) VALUE "REASON".
         05  FILLER              PIC X(84) VALUE SPACE.
*
     01  RPT-VL-DETAIL.
         05  FILLER              PIC X(02) VALUE SPACE.
         05  RPT-VL-LEDGER       PIC X(10).
         05  FILLER              PIC X(02) VALUE SPACE.
         05  RPT-VL-KEY          PIC X(12).
         05  FILLER              PIC X(02) VALUE SPACE.
         05  RPT-VL-REASON       PIC X(20).
         05  FILLER              PIC X(84) VALUE SPACE.
