*****************************************************************
* ON THE FILES-TABLE ARITHMETIC FOR THIS ONE RECORD).
*****************************************************************
*                                    EH0191  LOAN REC-ORIGINAL
     01  LN-RECORD.
         05  LN-ID               PIC X(12).
         05  LN-USER-ID          PIC X(12).
         05  LN-AMOUNT           PIC S9(9)V99 SIGN LEADING.
         05  LN-ISSUED-DATE.
             10  LN-ISS-YYYY     PIC 9(04).
             10  LN-ISS-MM       PIC 9(02).
             10  LN-ISS-DD       PIC 9(02).
         05  LN-DEADLINE.
             10  LN-DLN-YYYY     PIC 9(04).
             10  LN-DLN-MM       PIC 9(02).
             10  LN-DLN-DD       PIC 9(02).
         05  LN-STATUS           PIC X(09).
             88  LN-ACTIVE          VALUE "ACTIVE   ".
             88  LN-PAID            VALUE "PAID     ".
             88  LN-CANCELLED       VALUE "CANCELLED".
         05  LN-DATE.
             10  LN-DATE-YYYY    PIC 9(04).
             10  LN-DATE-MM      PIC 9(02).
             10  LN-DATE-DD      PIC 9(02).
