*****************************************************************
* GS040LNPAY - LOAN-PAYMENT POSTING AND PER-LOAN SUMMARY.
* NEW STEP - THE OLD BOOK HAD NO SEPARATE PAYMENT LEDGER, LOANS
* WERE SIMPLY MARKED PAID BY HAND.  BUILT IN THE SAME EDIT/POST
* SHAPE AS GS020SAV AND GS030LOAN, BUT THE LOOKUP KEY HERE IS THE
* LOAN, NOT THE MEMBER, SO A SECOND SMALL TABLE IS CARRIED LOCAL
* TO THIS PROGRAM AND WALKED WITH A PLAIN LINEAR SEARCH - THE
* LOANS FILE ARRIVES IN MEMBER/DATE SEQUENCE, NOT LOAN-ID
* SEQUENCE, SO IT WILL NOT SUPPORT SEARCH ALL.
*****************************************************************
* CHANGE LOG.
*   DATE      BY  REQ-NO   DESCRIPTION
*   --------  --  -------  ---------------------------------------
*   04/18/92  PN  CR-0058  ORIGINAL CODING - LOAN PAYMENT LEDGER
*                          INTRODUCED PER BOARD RESOLUTION 92-06
*   09/14/98  TU  Y2K-004  CENTURY WINDOW REVIEW - DATES ARE ALL
*                          8-DIGIT YYYYMMDD, NO CHANGE REQUIRED
*   03/23/03  PN  CR-0158  ADDED LNPAYRPT PER-LOAN SUMMARY LISTING
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID. GS040LNPAY.
 AUTHOR. P. NDAYAMBAJE.
 INSTALLATION. UMURAVA SAVINGS COOPERATIVE - EDP DEPT.
 DATE-WRITTEN. 04/18/92.
 DATE-COMPILED.
 SECURITY. UMURAVA SAVINGS COOPERATIVE - INTERNAL USE ONLY.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS GS-NUMERIC-CLASS IS "0" THRU "9"
     UPSI-0 ON STATUS IS GS-RERUN-ON
            OFF STATUS IS GS-RERUN-OFF.
*
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT MEMBERS  ASSIGN TO MEMBERS
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-MEMBERS.
     SELECT LOANS    ASSIGN TO LOANS
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-LOANS.
     SELECT LOANPAY  ASSIGN TO LOANPAY
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-LOANPAY.
     SELECT LOANPAYO ASSIGN TO LOANPAYO
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-LOANPAYO.
     SELECT NEWTRAN  ASSIGN TO NEWTRAN
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-NEWTRAN.
     SELECT LNPAYRPT ASSIGN TO LNPAYRPT
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-LNPAYRPT.
     SELECT VALIDLOG ASSIGN TO VALIDLOG
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-VALIDLOG.
*
 DATA DIVISION.
 FILE SECTION.
 FD  MEMBERS
     LABEL RECORDS ARE STANDARD.
 COPY GSMBRREC.
*
 FD  LOANS
     LABEL RECORDS ARE STANDARD.
 COPY GSLOANREC.
*
 FD  LOANPAY
     LABEL RECORDS ARE STANDARD.
 COPY GSLPYREC.
*
 FD  LOANPAYO
     LABEL RECORDS ARE STANDARD.
 01  LOANPAYO-REC                 PIC X(56).
*
 FD  NEWTRAN
     LABEL RECORDS ARE STANDARD.
 COPY GSTRNREC.
*
 FD  LNPAYRPT
     LABEL RECORDS ARE STANDARD.
 01  LNPAYRPT-REC                 PIC X(80).
*
 FD  VALIDLOG
     LABEL RECORDS ARE STANDARD.
 COPY GSVLGREC.
*
 WORKING-STORAGE SECTION.
 01  FILE-STATUS-FIELDS.
     05  FS-MEMBERS               PIC X(02).
     05  FS-LOANS                 PIC X(02).
     05  FS-LOANPAY               PIC X(02).
     05  FS-LOANPAYO              PIC X(02).
     05  FS-NEWTRAN               PIC X(02).
     05  FS-LNPAYRPT              PIC X(02).
     05  FS-VALIDLOG              PIC X(02).
*
 77  WS-MEMBERS-EOF               PIC X(01) VALUE "N".
     88  MEMBERS-EOF                 VALUE "Y".
 77  WS-LOANS-EOF                 PIC X(01) VALUE "N".
     88  LOANS-EOF                   VALUE "Y".
 77  WS-LOANPAY-EOF               PIC X(01) VALUE "N".
     88  LOANPAY-EOF                 VALUE "Y".
 77  WS-NEWTRAN-EOF               PIC X(01) VALUE "N".
     88  NEWTRAN-EOF                 VALUE "Y".
 77  WS-MBR-FOUND                 PIC X(01) VALUE "N".
     88  MBR-FOUND                   VALUE "Y".
 77  WS-LOAN-FOUND                PIC X(01) VALUE "N".
     88  LOAN-FOUND                  VALUE "Y".
*
 COPY GSMBRTBL.
*
 01  GS-LOAN-TABLE.
     05  GS-LN-COUNT              PIC S9(4) COMP VALUE ZERO.
     05  GS-LN-ENTRY OCCURS 0 TO 2000 TIMES
             DEPENDING ON GS-LN-COUNT
             INDEXED BY GS-LN-IX.
         10  GS-LN-ID             PIC X(12).
         10  GS-LN-USER-ID        PIC X(12).
         10  GS-LN-PAID-AMT       PIC S9(9)V99 VALUE ZERO.
         10  GS-LN-PAID-CNT       PIC S9(7) COMP VALUE ZERO.
*
 77  WS-ACCEPT-CNT                PIC S9(7) COMP VALUE ZERO.
 77  WS-REJECT-CNT                PIC S9(7) COMP VALUE ZERO.
 77  WS-SUB                       PIC S9(4) COMP VALUE ZERO.
 77  WS-GRAND-CNT                 PIC S9(7) COMP VALUE ZERO.
 01  WS-GRAND-AMT                 PIC S9(9)V99 VALUE ZERO.
 01  WS-SEARCH-KEY                PIC X(12).
 01  WS-LOAN-KEY                  PIC X(12).
*
 01  WS-LOAN-KEY-VIEW REDEFINES WS-LOAN-KEY.
     05  WS-LOAN-KEY-CHAR         PIC X(01) OCCURS 12 TIMES.
*
 01  WS-GRAND-AMT-VIEW REDEFINES WS-GRAND-AMT.
     05  WS-GRAND-AMT-WHOLE       PIC S9(09).
     05  WS-GRAND-AMT-CENTS       PIC 9(02).
*
 01  WS-DATE-SPLIT.
     05  WS-DATE-8                PIC 9(08).
     05  WS-DATE-YMD REDEFINES WS-DATE-8.
         10  WS-DATE-YYYY         PIC 9(04).
         10  WS-DATE-MM           PIC 9(02).
         10  WS-DATE-DD           PIC 9(02).
*
 01  WS-DETAIL-LINE.
     05  FILLER                   PIC X(01) VALUE SPACE.
     05  WS-DL-LOAN-ID            PIC X(12).
     05  FILLER                   PIC X(02) VALUE SPACES.
     05  WS-DL-USER-ID            PIC X(12).
     05  FILLER                   PIC X(02) VALUE SPACES.
     05  WS-DL-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99-.
     05  FILLER                   PIC X(02) VALUE SPACES.
     05  WS-DL-COUNT              PIC ZZZ,ZZ9.
     05  FILLER                   PIC X(19) VALUE SPACES.
*
 01  WS-TOTAL-LINE.
     05  FILLER                   PIC X(01) VALUE SPACE.
     05  FILLER            PIC X(19) VALUE "GROUP TOTAL PAID:  ".
     05  FILLER                   PIC X(01) VALUE SPACE.
     05  WS-TL-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99-.
     05  FILLER                   PIC X(02) VALUE SPACES.
     05  WS-TL-COUNT              PIC ZZZ,ZZ9.
     05  FILLER                   PIC X(30) VALUE SPACES.
*
 01  WS-HEAD-LINE                 PIC X(80)
         VALUE "LOAN-ID      BORROWER-ID  TOTAL-PAID PAYMENTS".
 01  WS-RULE-LINE                 PIC X(80) VALUE ALL "-".
*
 PROCEDURE DIVISION.
*
 MAIN-PROCEDURE.
     PERFORM 100-INITIALIZE THRU 100-EXIT.
     PERFORM 200-LOAD-MEMBERS THRU 200-EXIT.
     PERFORM 250-LOAD-LOANS THRU 250-EXIT.
     PERFORM 300-COPY-OLD-PAYMENTS THRU 300-EXIT.
     PERFORM 400-EDIT-CANDIDATES THRU 400-EXIT.
     PERFORM 500-PRINT-SUMMARY THRU 500-EXIT.
     PERFORM 900-TERMINATE THRU 900-EXIT.
     STOP RUN.
*
 100-INITIALIZE.
     OPEN INPUT MEMBERS.
     OPEN INPUT LOANS.
     OPEN INPUT LOANPAY.
     OPEN OUTPUT LOANPAYO.
     OPEN INPUT NEWTRAN.
     OPEN OUTPUT LNPAYRPT.
     OPEN EXTEND VALIDLOG.
     MOVE WS-HEAD-LINE TO LNPAYRPT-REC.
     WRITE LNPAYRPT-REC.
     MOVE WS-RULE-LINE TO LNPAYRPT-REC.
     WRITE LNPAYRPT-REC.
 100-EXIT.
     EXIT.
*
 200-LOAD-MEMBERS.
     PERFORM 210-READ-MEMBER THRU 210-EXIT.
     PERFORM 220-BUILD-MBR-TABLE THRU 220-EXIT
         UNTIL MEMBERS-EOF.
 200-EXIT.
     EXIT.
*
 210-READ-MEMBER.
     READ MEMBERS
         AT END SET MEMBERS-EOF TO TRUE
     END-READ.
 210-EXIT.
     EXIT.
*
 220-BUILD-MBR-TABLE.
     ADD 1 TO GS-MBR-COUNT.
     MOVE MEM-ID       TO GS-MBR-ID (GS-MBR-COUNT).
     MOVE MEM-USERNAME TO GS-MBR-USERNAME (GS-MBR-COUNT).
     MOVE MEM-EMAIL    TO GS-MBR-EMAIL (GS-MBR-COUNT).
     MOVE MEM-PHONE    TO GS-MBR-PHONE (GS-MBR-COUNT).
     PERFORM 210-READ-MEMBER THRU 210-EXIT.
 220-EXIT.
     EXIT.
*
 250-LOAD-LOANS.
     PERFORM 255-READ-LOAN THRU 255-EXIT.
     PERFORM 260-BUILD-LOAN-TABLE THRU 260-EXIT
         UNTIL LOANS-EOF.
 250-EXIT.
     EXIT.
*
 255-READ-LOAN.
     READ LOANS
         AT END SET LOANS-EOF TO TRUE
     END-READ.
 255-EXIT.
     EXIT.
*
 260-BUILD-LOAN-TABLE.
     ADD 1 TO GS-LN-COUNT.
     MOVE LN-ID      TO GS-LN-ID (GS-LN-COUNT).
     MOVE LN-USER-ID TO GS-LN-USER-ID (GS-LN-COUNT).
     PERFORM 255-READ-LOAN THRU 255-EXIT.
 260-EXIT.
     EXIT.
*
 300-COPY-OLD-PAYMENTS.
     PERFORM 310-READ-PAYMENT THRU 310-EXIT.
     PERFORM 320-ROLL-OLD-PAYMENT THRU 320-EXIT
         UNTIL LOANPAY-EOF.
 300-EXIT.
     EXIT.
*
 310-READ-PAYMENT.
     READ LOANPAY
         AT END SET LOANPAY-EOF TO TRUE
     END-READ.
 310-EXIT.
     EXIT.
*
 320-ROLL-OLD-PAYMENT.
     WRITE LOANPAYO-REC FROM LP-RECORD.
     MOVE LP-LOAN-ID TO WS-LOAN-KEY.
     PERFORM 700-FIND-LOAN THRU 700-EXIT.
     IF LOAN-FOUND
         ADD LP-AMOUNT TO GS-LN-PAID-AMT (WS-SUB)
         ADD 1 TO GS-LN-PAID-CNT (WS-SUB)
     END-IF.
     PERFORM 310-READ-PAYMENT THRU 310-EXIT.
 320-EXIT.
     EXIT.
*
 400-EDIT-CANDIDATES.
     PERFORM 410-READ-NEWTRAN THRU 410-EXIT.
     PERFORM 420-CLASSIFY-CANDIDATE THRU 420-EXIT
         UNTIL NEWTRAN-EOF.
 400-EXIT.
     EXIT.
*
 410-READ-NEWTRAN.
     READ NEWTRAN
         AT END SET NEWTRAN-EOF TO TRUE
     END-READ.
 410-EXIT.
     EXIT.
*
 420-CLASSIFY-CANDIDATE.
     IF TRAN-IS-LOAN-PAYMENT
         PERFORM 430-EDIT-PAYMENT THRU 430-EXIT
     END-IF.
     PERFORM 410-READ-NEWTRAN THRU 410-EXIT.
 420-EXIT.
     EXIT.
*
 430-EDIT-PAYMENT.
     MOVE TLP-USER-ID TO WS-SEARCH-KEY.
     PERFORM 710-FIND-MEMBER THRU 710-EXIT.
     MOVE TLP-LOAN-ID TO WS-LOAN-KEY.
     PERFORM 700-FIND-LOAN THRU 700-EXIT.
     IF TLP-AMOUNT NOT > ZERO
         MOVE "LOANPAY " TO VLG-LEDGER
         MOVE TLP-ID     TO VLG-KEY
         MOVE "INVALID AMOUNT" TO VLG-REASON
         WRITE VLG-RECORD
         ADD 1 TO WS-REJECT-CNT
     ELSE
         IF NOT MBR-FOUND
             MOVE "LOANPAY " TO VLG-LEDGER
             MOVE TLP-ID     TO VLG-KEY
             MOVE "USER NOT FOUND" TO VLG-REASON
             WRITE VLG-RECORD
             ADD 1 TO WS-REJECT-CNT
         ELSE
             IF NOT LOAN-FOUND
                     OR GS-LN-USER-ID (WS-SUB) NOT = TLP-USER-ID
                 MOVE "LOANPAY " TO VLG-LEDGER
                 MOVE TLP-ID     TO VLG-KEY
                 MOVE "LOAN NOT FOUND" TO VLG-REASON
                 WRITE VLG-RECORD
                 ADD 1 TO WS-REJECT-CNT
             ELSE
                 PERFORM 440-POST-PAYMENT THRU 440-EXIT
             END-IF
         END-IF
     END-IF.
 430-EXIT.
     EXIT.
*
 440-POST-PAYMENT.
     MOVE TLP-ID       TO LP-ID.
     MOVE TLP-USER-ID  TO LP-USER-ID.
     MOVE TLP-LOAN-ID  TO LP-LOAN-ID.
     MOVE TLP-AMOUNT   TO LP-AMOUNT.
     MOVE TLP-DATE     TO WS-DATE-8.
     MOVE WS-DATE-YYYY TO LP-DATE-YYYY.
     MOVE WS-DATE-MM   TO LP-DATE-MM.
     MOVE WS-DATE-DD   TO LP-DATE-DD.
     WRITE LOANPAYO-REC FROM LP-RECORD.
     ADD LP-AMOUNT TO GS-LN-PAID-AMT (WS-SUB).
     ADD 1 TO GS-LN-PAID-CNT (WS-SUB).
     ADD 1 TO WS-ACCEPT-CNT.
 440-EXIT.
     EXIT.
*
 500-PRINT-SUMMARY.
     PERFORM 510-PRINT-ONE-LINE THRU 510-EXIT
         VARYING WS-SUB FROM 1 BY 1
             UNTIL WS-SUB > GS-LN-COUNT.
     MOVE WS-RULE-LINE TO LNPAYRPT-REC.
     WRITE LNPAYRPT-REC.
     MOVE WS-GRAND-AMT TO WS-TL-AMOUNT.
     MOVE WS-GRAND-CNT TO WS-TL-COUNT.
     MOVE WS-TOTAL-LINE TO LNPAYRPT-REC.
     WRITE LNPAYRPT-REC.
 500-EXIT.
     EXIT.
*
 510-PRINT-ONE-LINE.
     MOVE GS-LN-ID (WS-SUB)       TO WS-DL-LOAN-ID
     MOVE GS-LN-USER-ID (WS-SUB)  TO WS-DL-USER-ID
     MOVE GS-LN-PAID-AMT (WS-SUB) TO WS-DL-AMOUNT
     MOVE GS-LN-PAID-CNT (WS-SUB) TO WS-DL-COUNT
     MOVE WS-DETAIL-LINE TO LNPAYRPT-REC
     WRITE LNPAYRPT-REC
     ADD GS-LN-PAID-AMT (WS-SUB) TO WS-GRAND-AMT
     ADD GS-LN-PAID-CNT (WS-SUB) TO WS-GRAND-CNT.
 510-EXIT.
     EXIT.
*
 700-FIND-LOAN.
     SET LOAN-FOUND TO FALSE.
     IF GS-LN-COUNT > ZERO
         SET GS-LN-IX TO 1
         SEARCH GS-LN-ENTRY
             AT END SET LOAN-FOUND TO FALSE
             WHEN GS-LN-ID (GS-LN-IX) = WS-LOAN-KEY
                 SET LOAN-FOUND TO TRUE
                 SET WS-SUB TO GS-LN-IX
         END-SEARCH
     END-IF.
 700-EXIT.
     EXIT.
*
 710-FIND-MEMBER.
     SET MBR-FOUND TO FALSE.
     SET GS-MBR-IX TO 1.
     IF GS-MBR-COUNT > ZERO
         SEARCH ALL GS-MBR-ENTRY
             AT END SET MBR-FOUND TO FALSE
             WHEN GS-MBR-ID (GS-MBR-IX) = WS-SEARCH-KEY
                 SET MBR-FOUND TO TRUE
         END-SEARCH
     END-IF.
 710-EXIT.
     EXIT.
*
 900-TERMINATE.
     CLOSE MEMBERS LOANS LOANPAY LOANPAYO NEWTRAN LNPAYRPT
         VALIDLOG.
 900-EXIT.
     EXIT.
