*****************************************************************
* GSPLSREC - PAY-LOAN-USING-SAVING LEDGER RECORD (83 BYTES).
*****************************************************************
*                                    EH0393 PAY-FR-SAV REC-ORIG
     01  PLS-RECORD.
         05  PLS-ID              PIC X(12).
         05  PLS-USER-ID         PIC X(12).
         05  PLS-AMOUNT          PIC S9(9)V99 SIGN LEADING.
         05  PLS-AMOUNT-VIEW REDEFINES PLS-AMOUNT.
             10  PLS-AMOUNT-WHOLE PIC S9(9) SIGN LEADING.
             10  PLS-AMOUNT-CENTS PIC 9(02).
         05  PLS-DESC            PIC X(40).
         05  PLS-DATE.
             10  PLS-DATE-YYYY   PIC 9(04).
             10  PLS-DATE-MM     PIC 9(02).
             10  PLS-DATE-DD     PIC 9(02).
