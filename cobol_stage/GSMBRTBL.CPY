*****************************************************************
* GSMBRTBL - SORTED IN-MEMORY MEMBER TABLE (WORKING-STORAGE USE).
* LOADED ONCE FROM MEMBERS AT THE TOP OF EVERY GS0nn/GS9nn RUN;
* GS-MBR-ID IS THE BINARY-SEARCH KEY (MEMBERS FILE ARRIVES IN
* ASCENDING MEM-ID SEQUENCE SO THE TABLE LOADS ALREADY IN KEY
* ORDER - NO SORT VERB IS NEEDED).
*****************************************************************
*                                    EH0398 MEMBER TABLE-ORIGINAL
     01  GS-MBR-TABLE.
         05  GS-MBR-COUNT        PIC S9(4) COMP VALUE ZERO.
         05  GS-MBR-ENTRY OCCURS 0 TO 2000 TIMES
                 DEPENDING ON GS-MBR-COUNT
                 ASCENDING KEY IS GS-MBR-ID
                 INDEXED BY GS-MBR-IX.
             10  GS-MBR-ID       PIC X(12).
             10  GS-MBR-USERNAME PIC X(20).
             10  GS-MBR-EMAIL    PIC X(30).
             10  GS-MBR-PHONE    PIC X(12).
             10  FILLER          PIC X(04).
