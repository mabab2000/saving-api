*****************************************************************
* GS030LOAN - LOAN POSTING AND PER-MEMBER SUMMARY.
* THE OLD SCHEDULE-OF-DUES LOGIC FROM THE MANUAL LEDGER-CARD
* DAYS IS GONE - THIS SHOP NO LONGER PRORATES LOANS INTO
* INSTALLMENTS - BUT THE EDIT/POST SHAPE AND THE PER-MEMBER
* RUNNING TOTAL SURVIVE INTACT.
*****************************************************************
* CHANGE LOG.
*   DATE      BY  REQ-NO   DESCRIPTION
*   --------  --  -------  ---------------------------------------
*   03/05/90  EH  INIT-019 ORIGINAL CODING - LOAN EDIT/POST STEP
*   08/14/91  CM  CR-0044  DEADLINE-AFTER-ISSUE EDIT ADDED
*   02/02/94  EH  CR-0102  DROPPED INSTALLMENT SCHEDULE TABLE -
*                          BOARD NOW BILLS LOANS AS A SINGLE SUM
*   09/14/98  TU  Y2K-004  CENTURY WINDOW REVIEW - DATES ARE ALL
*                          8-DIGIT YYYYMMDD, NO CHANGE REQUIRED
*   03/16/03  PN  CR-0158  ADDED LOANRPT PER-MEMBER SUMMARY
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID. GS030LOAN.
 AUTHOR. E. HAKIZIMANA.
 INSTALLATION. UMURAVA SAVINGS COOPERATIVE - EDP DEPT.
 DATE-WRITTEN. 03/05/90.
 DATE-COMPILED.
 SECURITY. UMURAVA SAVINGS COOPERATIVE - INTERNAL USE ONLY.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS GS-NUMERIC-CLASS IS "0" THRU "9"
     UPSI-0 ON STATUS IS GS-RERUN-ON
            OFF STATUS IS GS-RERUN-OFF.
*
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT MEMBERS  ASSIGN TO MEMBERS
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-MEMBERS.
     SELECT LOANS    ASSIGN TO LOANS
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-LOANS.
     SELECT LOANSO   ASSIGN TO LOANSO
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-LOANSO.
     SELECT NEWTRAN  ASSIGN TO NEWTRAN
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-NEWTRAN.
     SELECT LOANRPT  ASSIGN TO LOANRPT
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-LOANRPT.
     SELECT VALIDLOG ASSIGN TO VALIDLOG
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-VALIDLOG.
*
 DATA DIVISION.
 FILE SECTION.
 FD  MEMBERS
     LABEL RECORDS ARE STANDARD.
 COPY GSMBRREC.
*
 FD  LOANS
     LABEL RECORDS ARE STANDARD.
 COPY GSLOANREC.
*
 FD  LOANSO
     LABEL RECORDS ARE STANDARD.
 01  LOANSO-REC                   PIC X(69).
*
 FD  NEWTRAN
     LABEL RECORDS ARE STANDARD.
 COPY GSTRNREC.
*
 FD  LOANRPT
     LABEL RECORDS ARE STANDARD.
 01  LOANRPT-REC                  PIC X(80).
*
 FD  VALIDLOG
     LABEL RECORDS ARE STANDARD.
 COPY GSVLGREC.
*
 WORKING-STORAGE SECTION.
 01  FILE-STATUS-FIELDS.
     05  FS-MEMBERS               PIC X(02).
     05  FS-LOANS                 PIC X(02).
     05  FS-LOANSO                PIC X(02).
     05  FS-NEWTRAN               PIC X(02).
     05  FS-LOANRPT                PIC X(02).
     05  FS-VALIDLOG              PIC X(02).
*
 77  WS-MEMBERS-EOF               PIC X(01) VALUE "N".
     88  MEMBERS-EOF                 VALUE "Y".
 77  WS-LOANS-EOF                 PIC X(01) VALUE "N".
     88  LOANS-EOF                   VALUE "Y".
 77  WS-NEWTRAN-EOF               PIC X(01) VALUE "N".
     88  NEWTRAN-EOF                 VALUE "Y".
 77  WS-MBR-FOUND                 PIC X(01) VALUE "N".
     88  MBR-FOUND                   VALUE "Y".
*
 COPY GSMBRTBL.
 COPY GSACCTBL.
*
 77  WS-ACCEPT-CNT                PIC S9(7) COMP VALUE ZERO.
 77  WS-REJECT-CNT                PIC S9(7) COMP VALUE ZERO.
 77  WS-SUB                       PIC S9(4) COMP VALUE ZERO.
 77  WS-GRAND-CNT                 PIC S9(7) COMP VALUE ZERO.
 01  WS-GRAND-AMT                 PIC S9(9)V99 VALUE ZERO.
 01  WS-SEARCH-KEY                PIC X(12).
*
 01  WS-SEARCH-KEY-VIEW REDEFINES WS-SEARCH-KEY.
     05  WS-SEARCH-KEY-CHAR       PIC X(01) OCCURS 12 TIMES.
*
 01  WS-GRAND-AMT-VIEW REDEFINES WS-GRAND-AMT.
     05  WS-GRAND-AMT-WHOLE       PIC S9(09).
     05  WS-GRAND-AMT-CENTS       PIC 9(02).
*
 01  WS-DATE-SPLIT.
     05  WS-DATE-8                PIC 9(08).
     05  WS-DATE-YMD REDEFINES WS-DATE-8.
         10  WS-DATE-YYYY         PIC 9(04).
         10  WS-DATE-MM           PIC 9(02).
         10  WS-DATE-DD           PIC 9(02).
*
 01  WS-DETAIL-LINE.
     05  FILLER                   PIC X(01) VALUE SPACE.
     05  WS-DL-ID                 PIC X(12).
     05  FILLER                   PIC X(02) VALUE SPACES.
     05  WS-DL-NAME               PIC X(20).
     05  FILLER                   PIC X(02) VALUE SPACES.
     05  WS-DL-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99-.
     05  FILLER                   PIC X(02) VALUE SPACES.
     05  WS-DL-COUNT              PIC ZZZ,ZZ9.
     05  FILLER                   PIC X(19) VALUE SPACES.
*
 01  WS-TOTAL-LINE.
     05  FILLER                   PIC X(01) VALUE SPACE.
     05  FILLER            PIC X(19) VALUE "GROUP TOTAL LOANS: ".
     05  FILLER                   PIC X(01) VALUE SPACE.
     05  WS-TL-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99-.
     05  FILLER                   PIC X(02) VALUE SPACES.
     05  WS-TL-COUNT              PIC ZZZ,ZZ9.
     05  FILLER                   PIC X(30) VALUE SPACES.
*
 01  WS-HEAD-LINE                 PIC X(80)
         VALUE "MEMBER-ID    NAME               PRINCIPAL LOANS".
 01  WS-RULE-LINE                 PIC X(80) VALUE ALL "-".
*
 PROCEDURE DIVISION.
*
 MAIN-PROCEDURE.
     PERFORM 100-INITIALIZE THRU 100-EXIT.
     PERFORM 200-LOAD-MEMBERS THRU 200-EXIT.
     PERFORM 250-COPY-OLD-LOANS THRU 250-EXIT.
     PERFORM 300-EDIT-CANDIDATES THRU 300-EXIT.
     PERFORM 400-PRINT-SUMMARY THRU 400-EXIT.
     PERFORM 900-TERMINATE THRU 900-EXIT.
     STOP RUN.
*
 100-INITIALIZE.
     OPEN INPUT MEMBERS.
     OPEN INPUT LOANS.
     OPEN OUTPUT LOANSO.
     OPEN INPUT NEWTRAN.
     OPEN OUTPUT LOANRPT.
     OPEN EXTEND VALIDLOG.
     MOVE WS-HEAD-LINE TO LOANRPT-REC.
     WRITE LOANRPT-REC.
     MOVE WS-RULE-LINE TO LOANRPT-REC.
     WRITE LOANRPT-REC.
 100-EXIT.
     EXIT.
*
 200-LOAD-MEMBERS.
     PERFORM 210-READ-MEMBER THRU 210-EXIT.
     PERFORM 220-BUILD-TABLE THRU 220-EXIT
         UNTIL MEMBERS-EOF.
 200-EXIT.
     EXIT.
*
 210-READ-MEMBER.
     READ MEMBERS
         AT END SET MEMBERS-EOF TO TRUE
     END-READ.
 210-EXIT.
     EXIT.
*
 220-BUILD-TABLE.
     ADD 1 TO GS-MBR-COUNT.
     MOVE MEM-ID       TO GS-MBR-ID (GS-MBR-COUNT).
     MOVE MEM-USERNAME TO GS-MBR-USERNAME (GS-MBR-COUNT).
     MOVE MEM-EMAIL    TO GS-MBR-EMAIL (GS-MBR-COUNT).
     MOVE MEM-PHONE    TO GS-MBR-PHONE (GS-MBR-COUNT).
     PERFORM 210-READ-MEMBER THRU 210-EXIT.
 220-EXIT.
     EXIT.
*
 250-COPY-OLD-LOANS.
     PERFORM 255-READ-LOAN THRU 255-EXIT.
     PERFORM 260-ROLL-OLD-LOAN THRU 260-EXIT
         UNTIL LOANS-EOF.
 250-EXIT.
     EXIT.
*
 255-READ-LOAN.
     READ LOANS
         AT END SET LOANS-EOF TO TRUE
     END-READ.
 255-EXIT.
     EXIT.
*
 260-ROLL-OLD-LOAN.
     WRITE LOANSO-REC FROM LN-RECORD.
     MOVE LN-USER-ID TO WS-SEARCH-KEY.
     PERFORM 700-FIND-MEMBER THRU 700-EXIT.
     IF MBR-FOUND
         ADD LN-AMOUNT TO GS-ACC-AMT1 (WS-SUB)
         ADD 1 TO GS-ACC-CNT1 (WS-SUB)
     END-IF.
     PERFORM 255-READ-LOAN THRU 255-EXIT.
 260-EXIT.
     EXIT.
*
 300-EDIT-CANDIDATES.
     PERFORM 310-READ-NEWTRAN THRU 310-EXIT.
     PERFORM 320-CLASSIFY-CANDIDATE THRU 320-EXIT
         UNTIL NEWTRAN-EOF.
 300-EXIT.
     EXIT.
*
 310-READ-NEWTRAN.
     READ NEWTRAN
         AT END SET NEWTRAN-EOF TO TRUE
     END-READ.
 310-EXIT.
     EXIT.
*
 320-CLASSIFY-CANDIDATE.
     IF TRAN-IS-LOAN
         PERFORM 350-EDIT-LOAN THRU 350-EXIT
     END-IF.
     PERFORM 310-READ-NEWTRAN THRU 310-EXIT.
 320-EXIT.
     EXIT.
*
 350-EDIT-LOAN.
     MOVE TLN-USER-ID TO WS-SEARCH-KEY.
     PERFORM 700-FIND-MEMBER THRU 700-EXIT.
     IF TLN-AMOUNT NOT > ZERO
         MOVE "LOANS   " TO VLG-LEDGER
         MOVE TLN-ID     TO VLG-KEY
         MOVE "INVALID AMOUNT" TO VLG-REASON
         WRITE VLG-RECORD
         ADD 1 TO WS-REJECT-CNT
     ELSE
         IF NOT MBR-FOUND
             MOVE "LOANS   " TO VLG-LEDGER
             MOVE TLN-ID     TO VLG-KEY
             MOVE "USER NOT FOUND" TO VLG-REASON
             WRITE VLG-RECORD
             ADD 1 TO WS-REJECT-CNT
         ELSE
             IF TLN-DEADLINE NOT > TLN-ISSUED-DATE
                 MOVE "LOANS   " TO VLG-LEDGER
                 MOVE TLN-ID     TO VLG-KEY
                 MOVE "BAD DATES" TO VLG-REASON
                 WRITE VLG-RECORD
                 ADD 1 TO WS-REJECT-CNT
             ELSE
                 PERFORM 360-POST-LOAN THRU 360-EXIT
             END-IF
         END-IF
     END-IF.
 350-EXIT.
     EXIT.
*
 360-POST-LOAN.
     MOVE TLN-ID       TO LN-ID.
     MOVE TLN-USER-ID  TO LN-USER-ID.
     MOVE TLN-AMOUNT   TO LN-AMOUNT.
     MOVE TLN-ISSUED-DATE TO WS-DATE-8.
     MOVE WS-DATE-YYYY TO LN-ISS-YYYY.
     MOVE WS-DATE-MM   TO LN-ISS-MM.
     MOVE WS-DATE-DD   TO LN-ISS-DD.
     MOVE TLN-DEADLINE TO WS-DATE-8.
     MOVE WS-DATE-YYYY TO LN-DLN-YYYY.
     MOVE WS-DATE-MM   TO LN-DLN-MM.
     MOVE WS-DATE-DD   TO LN-DLN-DD.
     IF TLN-STATUS = SPACES
         SET LN-ACTIVE TO TRUE
     ELSE
         MOVE TLN-STATUS TO LN-STATUS
     END-IF.
     MOVE TLN-DATE     TO WS-DATE-8.
     MOVE WS-DATE-YYYY TO LN-DATE-YYYY.
     MOVE WS-DATE-MM   TO LN-DATE-MM.
     MOVE WS-DATE-DD   TO LN-DATE-DD.
     WRITE LOANSO-REC FROM LN-RECORD.
     ADD LN-AMOUNT TO GS-ACC-AMT1 (WS-SUB).
     ADD 1 TO GS-ACC-CNT1 (WS-SUB).
     ADD 1 TO WS-ACCEPT-CNT.
 360-EXIT.
     EXIT.
*
 400-PRINT-SUMMARY.
     PERFORM 410-PRINT-ONE-LINE THRU 410-EXIT
         VARYING WS-SUB FROM 1 BY 1
             UNTIL WS-SUB > GS-MBR-COUNT.
     MOVE WS-RULE-LINE TO LOANRPT-REC.
     WRITE LOANRPT-REC.
     MOVE WS-GRAND-AMT TO WS-TL-AMOUNT.
     MOVE WS-GRAND-CNT TO WS-TL-COUNT.
     MOVE WS-TOTAL-LINE TO LOANRPT-REC.
     WRITE LOANRPT-REC.
 400-EXIT.
     EXIT.
*
 410-PRINT-ONE-LINE.
     MOVE GS-MBR-ID (WS-SUB)   TO WS-DL-ID
     MOVE GS-MBR-USERNAME (WS-SUB) TO WS-DL-NAME
     MOVE GS-ACC-AMT1 (WS-SUB) TO WS-DL-AMOUNT
     MOVE GS-ACC-CNT1 (WS-SUB) TO WS-DL-COUNT
     MOVE WS-DETAIL-LINE TO LOANRPT-REC
     WRITE LOANRPT-REC
     ADD GS-ACC-AMT1 (WS-SUB) TO WS-GRAND-AMT
     ADD GS-ACC-CNT1 (WS-SUB) TO WS-GRAND-CNT.
 410-EXIT.
     EXIT.
*
 700-FIND-MEMBER.
     SET MBR-FOUND TO FALSE.
     SET GS-MBR-IX TO 1.
     IF GS-MBR-COUNT > ZERO
         SEARCH ALL GS-MBR-ENTRY
             AT END SET MBR-FOUND TO FALSE
             WHEN GS-MBR-ID (GS-MBR-IX) = WS-SEARCH-KEY
                 SET MBR-FOUND TO TRUE
                 SET WS-SUB TO GS-MBR-IX
         END-SEARCH
     END-IF.
 700-EXIT.
     EXIT.
*
 900-TERMINATE.
     CLOSE MEMBERS LOANS LOANSO NEWTRAN LOANRPT VALIDLOG.
 900-EXIT.
     EXIT.
