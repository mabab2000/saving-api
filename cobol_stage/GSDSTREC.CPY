*****************************************************************
* GSDSTREC - YEAR-END DISTRIBUTION LEDGER RECORD (43 BYTES).
*****************************************************************
*                                    CM0293  DISTRIB REC-ORIGINAL
     01  DST-RECORD.
         05  DST-ID              PIC X(12).
         05  DST-USER-ID         PIC X(12).
         05  DST-AMOUNT          PIC S9(9)V99 SIGN LEADING.
         05  DST-AMOUNT-VIEW REDEFINES DST-AMOUNT.
             10  DST-AMOUNT-WHOLE PIC S9(9) SIGN LEADING.
             10  DST-AMOUNT-CENTS PIC 9(02).
         05  DST-DATE.
             10  DST-DATE-YYYY   PIC 9(04).
             10  DST-DATE-MM     PIC 9(02).
             10  DST-DATE-DD     PIC 9(02).
