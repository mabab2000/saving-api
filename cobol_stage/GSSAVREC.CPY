*****************************************************************
* GSSAVREC - SAVINGS LEDGER RECORD (43 BYTES).
*****************************************************************
*                                    CM0190  SAVINGS REC-ORIGINAL
     01  SAV-RECORD.
         05  SAV-ID              PIC X(12).
         05  SAV-USER-ID         PIC X(12).
         05  SAV-AMOUNT          PIC S9(9)V99 SIGN LEADING.
         05  SAV-DATE.
             10  SAV-DATE-YYYY   PIC 9(04).
             10  SAV-DATE-MM     PIC 9(02).
             10  SAV-DATE-DD     PIC 9(02).
