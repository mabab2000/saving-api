*****************************************************************
* GS060DIST - YEAR-END DISTRIBUTION POSTING AND LISTING.
* NEW STEP - THE COOPERATIVE BEGAN PAYING AN ANNUAL SURPLUS SHARE
* TO MEMBERS IN 1993.  EDIT/POST SHAPE AS GS020SAV, BUT THE
* OUTPUT LISTING SHOWS EVERY RECORD (OLD AND NEWLY POSTED) WITH
* THE MEMBER'S NAME AND THE POSTING YEAR RATHER THAN A PER-MEMBER
* ROLL-UP - THE BOARD WANTS TO SEE EVERY PAYOUT, NOT JUST TOTALS.
*****************************************************************
* CHANGE LOG.
*   DATE      BY  REQ-NO   DESCRIPTION
*   --------  --  -------  ---------------------------------------
*   11/22/93  CM  CR-0071  ORIGINAL CODING - DISTRIBUTION LEDGER
*   09/14/98  TU  Y2K-004  CENTURY WINDOW REVIEW - DATES ARE ALL
*                          8-DIGIT YYYYMMDD, NO CHANGE REQUIRED
*   04/06/03  PN  CR-0158  ADDED DISTRPT YEAR-BY-YEAR LISTING
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID. GS060DIST.
 AUTHOR. C. MUKAMANA.
 INSTALLATION. UMURAVA SAVINGS COOPERATIVE - EDP DEPT.
 DATE-WRITTEN. 11/22/93.
 DATE-COMPILED.
 SECURITY. UMURAVA SAVINGS COOPERATIVE - INTERNAL USE ONLY.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS GS-NUMERIC-CLASS IS "0" THRU "9"
     UPSI-0 ON STATUS IS GS-RERUN-ON
            OFF STATUS IS GS-RERUN-OFF.
*
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT MEMBERS  ASSIGN TO MEMBERS
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-MEMBERS.
     SELECT DISTRIB  ASSIGN TO DISTRIB
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-DISTRIB.
     SELECT DISTRIBO ASSIGN TO DISTRIBO
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-DISTRIBO.
     SELECT NEWTRAN  ASSIGN TO NEWTRAN
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-NEWTRAN.
     SELECT DISTRPT  ASSIGN TO DISTRPT
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-DISTRPT.
     SELECT VALIDLOG ASSIGN TO VALIDLOG
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-VALIDLOG.
*
 DATA DIVISION.
 FILE SECTION.
 FD  MEMBERS
     LABEL RECORDS ARE STANDARD.
 COPY GSMBRREC.
*
 FD  DISTRIB
     LABEL RECORDS ARE STANDARD.
 COPY GSDSTREC.
*
 FD  DISTRIBO
     LABEL RECORDS ARE STANDARD.
 01  DISTRIBO-REC                 PIC X(44).
 01  DISTRIBO-REC-VIEW REDEFINES DISTRIBO-REC.
     05  DISTRIBO-ID              PIC X(12).
     05  DISTRIBO-USER-ID         PIC X(12).
     05  DISTRIBO-AMOUNT          PIC S9(9)V99 SIGN LEADING.
     05  DISTRIBO-DATE.
         10  DISTRIBO-DATE-YYYY   PIC 9(04).
         10  DISTRIBO-DATE-MM     PIC 9(02).
         10  DISTRIBO-DATE-DD     PIC 9(02).
     05  FILLER                   PIC X(01).
*
 FD  NEWTRAN
     LABEL RECORDS ARE STANDARD.
 COPY GSTRNREC.
*
 FD  DISTRPT
     LABEL RECORDS ARE STANDARD.
 01  DISTRPT-REC                  PIC X(80).
*
 FD  VALIDLOG
     LABEL RECORDS ARE STANDARD.
 COPY GSVLGREC.
*
 WORKING-STORAGE SECTION.
 01  FILE-STATUS-FIELDS.
     05  FS-MEMBERS               PIC X(02).
     05  FS-DISTRIB                PIC X(02).
     05  FS-DISTRIBO               PIC X(02).
     05  FS-NEWTRAN               PIC X(02).
     05  FS-DISTRPT                PIC X(02).
     05  FS-VALIDLOG              PIC X(02).
*
 77  WS-MEMBERS-EOF               PIC X(01) VALUE "N".
     88  MEMBERS-EOF                 VALUE "Y".
 77  WS-DISTRIB-EOF               PIC X(01) VALUE "N".
     88  DISTRIB-EOF                 VALUE "Y".
 77  WS-NEWTRAN-EOF               PIC X(01) VALUE "N".
     88  NEWTRAN-EOF                 VALUE "Y".
 77  WS-MBR-FOUND                 PIC X(01) VALUE "N".
     88  MBR-FOUND                   VALUE "Y".
*
 COPY GSMBRTBL.
*
 77  WS-ACCEPT-CNT                PIC S9(7) COMP VALUE ZERO.
 77  WS-REJECT-CNT                PIC S9(7) COMP VALUE ZERO.
 77  WS-SUB                       PIC S9(4) COMP VALUE ZERO.
 01  WS-SEARCH-KEY                PIC X(12).
*
 01  WS-SEARCH-KEY-VIEW REDEFINES WS-SEARCH-KEY.
     05  WS-SEARCH-KEY-CHAR       PIC X(01) OCCURS 12 TIMES.
*
 01  WS-NAME-WORK                 PIC X(20) VALUE SPACES.
*
 01  WS-DATE-SPLIT.
     05  WS-DATE-8                PIC 9(08).
     05  WS-DATE-YMD REDEFINES WS-DATE-8.
         10  WS-DATE-YYYY         PIC 9(04).
         10  WS-DATE-MM           PIC 9(02).
         10  WS-DATE-DD           PIC 9(02).
*
 01  WS-DETAIL-LINE.
     05  FILLER                   PIC X(01) VALUE SPACE.
     05  WS-DL-ID                 PIC X(12).
     05  FILLER                   PIC X(02) VALUE SPACES.
     05  WS-DL-NAME               PIC X(20).
     05  FILLER                   PIC X(02) VALUE SPACES.
     05  WS-DL-YEAR               PIC 9(04).
     05  FILLER                   PIC X(02) VALUE SPACES.
     05  WS-DL-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99-.
     05  FILLER                   PIC X(15) VALUE SPACES.
*
 01  WS-HEAD-LINE                 PIC X(80)
         VALUE "MEMBER-ID    NAME               YEAR AMOUNT".
 01  WS-RULE-LINE                 PIC X(80) VALUE ALL "-".
*
 PROCEDURE DIVISION.
*
 MAIN-PROCEDURE.
     PERFORM 100-INITIALIZE THRU 100-EXIT.
     PERFORM 200-LOAD-MEMBERS THRU 200-EXIT.
     PERFORM 250-COPY-OLD-DIST THRU 250-EXIT.
     PERFORM 300-EDIT-CANDIDATES THRU 300-EXIT.
     PERFORM 900-TERMINATE THRU 900-EXIT.
     STOP RUN.
*
 100-INITIALIZE.
     OPEN INPUT MEMBERS.
     OPEN INPUT DISTRIB.
     OPEN OUTPUT DISTRIBO.
     OPEN INPUT NEWTRAN.
     OPEN OUTPUT DISTRPT.
     OPEN EXTEND VALIDLOG.
     MOVE WS-HEAD-LINE TO DISTRPT-REC.
     WRITE DISTRPT-REC.
     MOVE WS-RULE-LINE TO DISTRPT-REC.
     WRITE DISTRPT-REC.
 100-EXIT.
     EXIT.
*
 200-LOAD-MEMBERS.
     PERFORM 210-READ-MEMBER THRU 210-EXIT.
     PERFORM 220-BUILD-TABLE THRU 220-EXIT
         UNTIL MEMBERS-EOF.
 200-EXIT.
     EXIT.
*
 210-READ-MEMBER.
     READ MEMBERS
         AT END SET MEMBERS-EOF TO TRUE
     END-READ.
 210-EXIT.
     EXIT.
*
 220-BUILD-TABLE.
     ADD 1 TO GS-MBR-COUNT.
     MOVE MEM-ID       TO GS-MBR-ID (GS-MBR-COUNT).
     MOVE MEM-USERNAME TO GS-MBR-USERNAME (GS-MBR-COUNT).
     MOVE MEM-EMAIL    TO GS-MBR-EMAIL (GS-MBR-COUNT).
     MOVE MEM-PHONE    TO GS-MBR-PHONE (GS-MBR-COUNT).
     PERFORM 210-READ-MEMBER THRU 210-EXIT.
 220-EXIT.
     EXIT.
*
 250-COPY-OLD-DIST.
     PERFORM 255-READ-DIST THRU 255-EXIT.
     PERFORM 260-ROLL-OLD-DIST THRU 260-EXIT
         UNTIL DISTRIB-EOF.
 250-EXIT.
     EXIT.
*
 255-READ-DIST.
     READ DISTRIB
         AT END SET DISTRIB-EOF TO TRUE
     END-READ.
 255-EXIT.
     EXIT.
*
 260-ROLL-OLD-DIST.
     WRITE DISTRIBO-REC FROM DST-RECORD.
     MOVE DST-USER-ID TO WS-SEARCH-KEY.
     PERFORM 700-FIND-MEMBER THRU 700-EXIT.
     MOVE SPACES TO WS-NAME-WORK.
     IF MBR-FOUND
         MOVE GS-MBR-USERNAME (WS-SUB) TO WS-NAME-WORK
     END-IF.
     MOVE DST-USER-ID  TO WS-DL-ID.
     MOVE WS-NAME-WORK TO WS-DL-NAME.
     MOVE DST-DATE-YYYY TO WS-DL-YEAR.
     MOVE DST-AMOUNT   TO WS-DL-AMOUNT.
     MOVE WS-DETAIL-LINE TO DISTRPT-REC.
     WRITE DISTRPT-REC.
     PERFORM 255-READ-DIST THRU 255-EXIT.
 260-EXIT.
     EXIT.
*
 300-EDIT-CANDIDATES.
     PERFORM 310-READ-NEWTRAN THRU 310-EXIT.
     PERFORM 320-CLASSIFY-CANDIDATE THRU 320-EXIT
         UNTIL NEWTRAN-EOF.
 300-EXIT.
     EXIT.
*
 310-READ-NEWTRAN.
     READ NEWTRAN
         AT END SET NEWTRAN-EOF TO TRUE
     END-READ.
 310-EXIT.
     EXIT.
*
 320-CLASSIFY-CANDIDATE.
     IF TRAN-IS-DISTRIBUTION
         PERFORM 350-EDIT-DIST THRU 350-EXIT
     END-IF.
     PERFORM 310-READ-NEWTRAN THRU 310-EXIT.
 320-EXIT.
     EXIT.
*
 350-EDIT-DIST.
     MOVE TDS-USER-ID TO WS-SEARCH-KEY.
     PERFORM 700-FIND-MEMBER THRU 700-EXIT.
     IF TDS-AMOUNT NOT > ZERO
         MOVE "DISTRIB " TO VLG-LEDGER
         MOVE TDS-ID     TO VLG-KEY
         MOVE "INVALID AMOUNT" TO VLG-REASON
         WRITE VLG-RECORD
         ADD 1 TO WS-REJECT-CNT
     ELSE
         IF NOT MBR-FOUND
             MOVE "DISTRIB " TO VLG-LEDGER
             MOVE TDS-ID     TO VLG-KEY
             MOVE "USER NOT FOUND" TO VLG-REASON
             WRITE VLG-RECORD
             ADD 1 TO WS-REJECT-CNT
         ELSE
             PERFORM 360-POST-DIST THRU 360-EXIT
         END-IF
     END-IF.
 350-EXIT.
     EXIT.
*
 360-POST-DIST.
     MOVE TDS-ID       TO DST-ID.
     MOVE TDS-USER-ID  TO DST-USER-ID.
     MOVE TDS-AMOUNT   TO DST-AMOUNT.
     MOVE TDS-DATE     TO WS-DATE-8.
     MOVE WS-DATE-YYYY TO DST-DATE-YYYY.
     MOVE WS-DATE-MM   TO DST-DATE-MM.
     MOVE WS-DATE-DD   TO DST-DATE-DD.
     WRITE DISTRIBO-REC FROM DST-RECORD.
     MOVE DST-USER-ID  TO WS-DL-ID.
     MOVE GS-MBR-USERNAME (WS-SUB) TO WS-DL-NAME.
     MOVE DST-DATE-YYYY TO WS-DL-YEAR.
     MOVE DST-AMOUNT   TO WS-DL-AMOUNT.
     MOVE WS-DETAIL-LINE TO DISTRPT-REC.
     WRITE DISTRPT-REC.
     ADD 1 TO WS-ACCEPT-CNT.
 360-EXIT.
     EXIT.
*
 700-FIND-MEMBER.
     SET MBR-FOUND TO FALSE.
     SET GS-MBR-IX TO 1.
     IF GS-MBR-COUNT > ZERO
         SEARCH ALL GS-MBR-ENTRY
             AT END SET MBR-FOUND TO FALSE
             WHEN GS-MBR-ID (GS-MBR-IX) = WS-SEARCH-KEY
                 SET MBR-FOUND TO TRUE
                 SET WS-SUB TO GS-MBR-IX
         END-SEARCH
     END-IF.
 700-EXIT.
     EXIT.
*
 900-TERMINATE.
     CLOSE MEMBERS DISTRIB DISTRIBO NEWTRAN DISTRPT VALIDLOG.
 900-EXIT.
     EXIT.
