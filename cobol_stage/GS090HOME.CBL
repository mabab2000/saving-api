*****************************************************************
* GS090HOME - MEMBER HOME-SCREEN SUMMARY LISTING, ALL MEMBERS.
* NET LOAN POSITION IS BY MEMBER, NOT BY LOAN - THIS DIFFERS
* FROM GS080DASH WHICH NETS ACTIVE LOANS AGAINST THEIR OWN
* PAYMENTS ONLY.  HERE ALL LOANS AND ALL PAYMENTS FOR A MEMBER
* ARE NETTED REGARDLESS OF LOAN STATUS, AND THE RESULT MAY GO
* NEGATIVE - NO FLOOR IS APPLIED.
*****************************************************************
* CHANGE LOG.
*   DATE      BY  REQ-NO   DESCRIPTION
*   --------  --  -------  ---------------------------------------
*   06/11/94  EH  CR-0112  ORIGINAL CODING - HOME SCREEN SUMMARY
*   09/14/98  TU  Y2K-005  CENTURY WINDOW REVIEW - DATES ARE ALL
*                          8-DIGIT YYYYMMDD, NO CHANGE REQUIRED
*   11/03/01  CM  CR-0141  ADDED LATEST-SAVING MONTH/YEAR TO THE
*                          PRINTED LINE PER TELLER REQUEST
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID. GS090HOME.
 AUTHOR. C. MUKAMANA.
 INSTALLATION. UMURAVA SAVINGS COOPERATIVE - EDP DEPT.
 DATE-WRITTEN. 06/11/94.
 DATE-COMPILED.
 SECURITY. UMURAVA SAVINGS COOPERATIVE - INTERNAL USE ONLY.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS GS-NUMERIC-CLASS IS "0" THRU "9"
     UPSI-0 ON STATUS IS GS-RERUN-ON
            OFF STATUS IS GS-RERUN-OFF.
*
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT MEMBERS  ASSIGN TO MEMBERS
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-MEMBERS.
     SELECT LOANS    ASSIGN TO LOANS
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-LOANS.
     SELECT LOANPAY  ASSIGN TO LOANPAY
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-LOANPAY.
     SELECT SAVINGS  ASSIGN TO SAVINGS
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-SAVINGS.
     SELECT HOMERPT  ASSIGN TO HOMERPT
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-HOMERPT.
*
 DATA DIVISION.
 FILE SECTION.
 FD  MEMBERS
     LABEL RECORDS ARE STANDARD.
 COPY GSMBRREC.
*
 FD  LOANS
     LABEL RECORDS ARE STANDARD.
 COPY GSLOANREC.
*
 FD  LOANPAY
     LABEL RECORDS ARE STANDARD.
 COPY GSLPYREC.
*
 FD  SAVINGS
     LABEL RECORDS ARE STANDARD.
 COPY GSSAVREC.
*
 FD  HOMERPT
     LABEL RECORDS ARE STANDARD.
 01  HOMERPT-REC                  PIC X(80).
*
 WORKING-STORAGE SECTION.
 01  FILE-STATUS-FIELDS.
     05  FS-MEMBERS               PIC X(02).
     05  FS-LOANS                 PIC X(02).
     05  FS-LOANPAY                PIC X(02).
     05  FS-SAVINGS               PIC X(02).
     05  FS-HOMERPT               PIC X(02).
*
 77  WS-MEMBERS-EOF               PIC X(01) VALUE "N".
     88  MEMBERS-EOF                 VALUE "Y".
 77  WS-LOANS-EOF                 PIC X(01) VALUE "N".
     88  LOANS-EOF                   VALUE "Y".
 77  WS-LOANPAY-EOF               PIC X(01) VALUE "N".
     88  LOANPAY-EOF                 VALUE "Y".
 77  WS-SAVINGS-EOF               PIC X(01) VALUE "N".
     88  SAVINGS-EOF                 VALUE "Y".
 77  WS-MBR-FOUND                 PIC X(01) VALUE "N".
     88  MBR-FOUND                   VALUE "Y".
*
 COPY GSMBRTBL.
*
 01  GS-HOME-TABLE.
     05  GS-HOME-ENTRY OCCURS 2000 TIMES INDEXED BY GS-HOME-IX.
         10  GS-HOME-SAVING       PIC S9(9)V99 VALUE ZERO.
         10  GS-HOME-LOAN-TOTAL   PIC S9(9)V99 VALUE ZERO.
         10  GS-HOME-PAY-TOTAL    PIC S9(9)V99 VALUE ZERO.
         10  GS-HOME-LATEST-SW    PIC X(01) VALUE "N".
             88  GS-HOME-HAS-LATEST  VALUE "Y".
         10  GS-HOME-LATEST-DATE.
             15  GS-HOME-LT-YYYY  PIC 9(04) VALUE ZERO.
             15  GS-HOME-LT-MM    PIC 9(02) VALUE ZERO.
             15  GS-HOME-LT-DD    PIC 9(02) VALUE ZERO.
         10  GS-HOME-LATEST-AMT   PIC S9(9)V99 VALUE ZERO.
*
 77  WS-SUB                       PIC S9(4) COMP VALUE ZERO.
 01  WS-SEARCH-KEY                PIC X(12).
 01  WS-SEARCH-KEY-VIEW REDEFINES WS-SEARCH-KEY.
     05  WS-SEARCH-KEY-CHAR       PIC X(01) OCCURS 12 TIMES.
 01  WS-NET-LOAN                  PIC S9(9)V99 VALUE ZERO.
 01  WS-NET-LOAN-VIEW REDEFINES WS-NET-LOAN.
     05  WS-NET-LOAN-WHOLE        PIC S9(09).
     05  WS-NET-LOAN-CENTS        PIC 9(02).
*
 01  WS-DETAIL-LINE.
     05  FILLER                   PIC X(01) VALUE SPACE.
     05  WS-DL-ID                 PIC X(12).
     05  FILLER                   PIC X(02) VALUE SPACES.
     05  WS-DL-SAVING             PIC ZZZ,ZZZ,ZZ9.99-.
     05  FILLER                   PIC X(02) VALUE SPACES.
     05  WS-DL-LOAN               PIC ZZZ,ZZZ,ZZ9.99-.
     05  FILLER                   PIC X(02) VALUE SPACES.
     05  WS-DL-LATEST-GROUP.
         10  WS-DL-LT-MM          PIC 99.
         10  FILLER               PIC X(01) VALUE "/".
         10  WS-DL-LT-YYYY        PIC 9999.
         10  FILLER               PIC X(02) VALUE SPACES.
         10  WS-DL-LT-AMT         PIC ZZZ,ZZZ,ZZ9.99-.
     05  WS-DL-LATEST-ALPHA REDEFINES WS-DL-LATEST-GROUP
                                  PIC X(24).
     05  FILLER                   PIC X(06) VALUE SPACES.
*
 01  WS-HEAD-LINE                 PIC X(80)
     VALUE "MEMBER-ID    SAVINGS    NET-LOAN   LATEST-SAVING".
 01  WS-RULE-LINE                 PIC X(80) VALUE ALL "-".
*
 PROCEDURE DIVISION.
*
 MAIN-PROCEDURE.
     PERFORM 100-INITIALIZE THRU 100-EXIT.
     PERFORM 200-LOAD-MEMBERS THRU 200-EXIT.
     PERFORM 300-APPLY-SAVINGS THRU 300-EXIT.
     PERFORM 400-APPLY-LOANS THRU 400-EXIT.
     PERFORM 500-APPLY-PAYMENTS THRU 500-EXIT.
     PERFORM 600-PRINT-SUMMARY THRU 600-EXIT.
     PERFORM 900-TERMINATE THRU 900-EXIT.
     STOP RUN.
*
 100-INITIALIZE.
     OPEN INPUT MEMBERS.
     OPEN INPUT LOANS.
     OPEN INPUT LOANPAY.
     OPEN INPUT SAVINGS.
     OPEN OUTPUT HOMERPT.
     MOVE WS-HEAD-LINE TO HOMERPT-REC.
     WRITE HOMERPT-REC.
     MOVE WS-RULE-LINE TO HOMERPT-REC.
     WRITE HOMERPT-REC.
 100-EXIT.
     EXIT.
*
 200-LOAD-MEMBERS.
     PERFORM 210-READ-MEMBER THRU 210-EXIT.
     PERFORM 220-BUILD-TABLE THRU 220-EXIT
         UNTIL MEMBERS-EOF.
 200-EXIT.
     EXIT.
*
 210-READ-MEMBER.
     READ MEMBERS
         AT END SET MEMBERS-EOF TO TRUE
     END-READ.
 210-EXIT.
     EXIT.
*
 220-BUILD-TABLE.
     ADD 1 TO GS-MBR-COUNT.
     MOVE MEM-ID       TO GS-MBR-ID (GS-MBR-COUNT).
     MOVE MEM-USERNAME TO GS-MBR-USERNAME (GS-MBR-COUNT).
     MOVE MEM-EMAIL    TO GS-MBR-EMAIL (GS-MBR-COUNT).
     MOVE MEM-PHONE    TO GS-MBR-PHONE (GS-MBR-COUNT).
     PERFORM 210-READ-MEMBER THRU 210-EXIT.
 220-EXIT.
     EXIT.
*
 300-APPLY-SAVINGS.
     PERFORM 310-READ-SAVING THRU 310-EXIT.
     PERFORM 320-POST-SAVING THRU 320-EXIT
         UNTIL SAVINGS-EOF.
 300-EXIT.
     EXIT.
*
 310-READ-SAVING.
     READ SAVINGS
         AT END SET SAVINGS-EOF TO TRUE
     END-READ.
 310-EXIT.
     EXIT.
*
 320-POST-SAVING.
     MOVE SAV-USER-ID TO WS-SEARCH-KEY.
     PERFORM 800-FIND-MEMBER THRU 800-EXIT.
     IF MBR-FOUND
         ADD SAV-AMOUNT TO GS-HOME-SAVING (WS-SUB)
         IF NOT GS-HOME-HAS-LATEST (WS-SUB)
                 OR SAV-DATE > GS-HOME-LATEST-DATE (WS-SUB)
             MOVE SAV-DATE   TO GS-HOME-LATEST-DATE (WS-SUB)
             MOVE SAV-AMOUNT TO GS-HOME-LATEST-AMT (WS-SUB)
             SET GS-HOME-HAS-LATEST (WS-SUB) TO TRUE
         END-IF
     END-IF.
     PERFORM 310-READ-SAVING THRU 310-EXIT.
 320-EXIT.
     EXIT.
*
 400-APPLY-LOANS.
     PERFORM 410-READ-LOAN THRU 410-EXIT.
     PERFORM 420-POST-LOAN THRU 420-EXIT
         UNTIL LOANS-EOF.
 400-EXIT.
     EXIT.
*
 410-READ-LOAN.
     READ LOANS
         AT END SET LOANS-EOF TO TRUE
     END-READ.
 410-EXIT.
     EXIT.
*
 420-POST-LOAN.
     MOVE LN-USER-ID TO WS-SEARCH-KEY.
     PERFORM 800-FIND-MEMBER THRU 800-EXIT.
     IF MBR-FOUND
         ADD LN-AMOUNT TO GS-HOME-LOAN-TOTAL (WS-SUB)
     END-IF.
     PERFORM 410-READ-LOAN THRU 410-EXIT.
 420-EXIT.
     EXIT.
*
 500-APPLY-PAYMENTS.
     PERFORM 510-READ-PAYMENT THRU 510-EXIT.
     PERFORM 520-POST-PAYMENT THRU 520-EXIT
         UNTIL LOANPAY-EOF.
 500-EXIT.
     EXIT.
*
 510-READ-PAYMENT.
     READ LOANPAY
         AT END SET LOANPAY-EOF TO TRUE
     END-READ.
 510-EXIT.
     EXIT.
*
 520-POST-PAYMENT.
     MOVE LP-USER-ID TO WS-SEARCH-KEY.
     PERFORM 800-FIND-MEMBER THRU 800-EXIT.
     IF MBR-FOUND
         ADD LP-AMOUNT TO GS-HOME-PAY-TOTAL (WS-SUB)
     END-IF.
     PERFORM 510-READ-PAYMENT THRU 510-EXIT.
 520-EXIT.
     EXIT.
*
 600-PRINT-SUMMARY.
     PERFORM 610-PRINT-ONE-LINE THRU 610-EXIT
         VARYING WS-SUB FROM 1 BY 1
             UNTIL WS-SUB > GS-MBR-COUNT.
 600-EXIT.
     EXIT.
*
 610-PRINT-ONE-LINE.
     COMPUTE WS-NET-LOAN = GS-HOME-LOAN-TOTAL (WS-SUB)
         - GS-HOME-PAY-TOTAL (WS-SUB)
     MOVE GS-MBR-ID (WS-SUB)      TO WS-DL-ID
     MOVE GS-HOME-SAVING (WS-SUB) TO WS-DL-SAVING
     MOVE WS-NET-LOAN              TO WS-DL-LOAN
     IF GS-HOME-HAS-LATEST (WS-SUB)
         MOVE GS-HOME-LT-MM (WS-SUB)   TO WS-DL-LT-MM
         MOVE GS-HOME-LT-YYYY (WS-SUB) TO WS-DL-LT-YYYY
         MOVE GS-HOME-LATEST-AMT (WS-SUB) TO WS-DL-LT-AMT
     ELSE
         MOVE SPACES TO WS-DL-LATEST-ALPHA
         MOVE "NONE" TO WS-DL-LATEST-ALPHA
     END-IF
     MOVE WS-DETAIL-LINE TO HOMERPT-REC
     WRITE HOMERPT-REC.
 610-EXIT.
     EXIT.
*
 800-FIND-MEMBER.
     SET MBR-FOUND TO FALSE.
     SET GS-MBR-IX TO 1.
     IF GS-MBR-COUNT > ZERO
         SEARCH ALL GS-MBR-ENTRY
             AT END SET MBR-FOUND TO FALSE
             WHEN GS-MBR-ID (GS-MBR-IX) = WS-SEARCH-KEY
                 SET MBR-FOUND TO TRUE
                 SET WS-SUB TO GS-MBR-IX
         END-SEARCH
     END-IF.
 800-EXIT.
     EXIT.
*
 900-TERMINATE.
     CLOSE MEMBERS LOANS LOANPAY SAVINGS HOMERPT.
 900-EXIT.
     EXIT.
