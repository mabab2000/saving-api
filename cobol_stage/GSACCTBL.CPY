*****************************************************************
* GSACCTBL - PER-MEMBER ACCUMULATOR TABLE (WORKING-STORAGE USE).
* ENTRY N LINES UP WITH GS-MBR-ENTRY(N) IN GSMBRTBL - THE POSTING
* PROGRAMS BINARY-SEARCH THE MEMBER TABLE FOR AN INDEX AND THEN
* ADD DIRECTLY INTO GS-ACC-ENTRY(INDEX); NO LEDGER RE-SORT IS
* NEEDED TO GET A CONTROL-BREAK-BY-MEMBER TOTAL.
*****************************************************************
*                                    PN0398  ACCUM TABLE-ORIGINAL
     01  GS-ACC-TABLE.
         05  GS-ACC-ENTRY OCCURS 2000 TIMES INDEXED BY GS-ACC-IX.
             10  GS-ACC-AMT1     PIC S9(9)V99 VALUE ZERO.
             10  GS-ACC-AMT2     PIC S9(9)V99 VALUE ZERO.
             10  GS-ACC-CNT1     PIC S9(7) COMP VALUE ZERO.
             10  GS-ACC-CNT2     PIC S9(7) COMP VALUE ZERO.
