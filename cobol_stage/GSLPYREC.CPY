*****************************************************************
* GSLPYREC - LOAN-PAYMENT LEDGER RECORD (55 BYTES).
*****************************************************************
*                                    PN0192 LOAN PAY REC-ORIGINAL
     01  LP-RECORD.
         05  LP-ID               PIC X(12).
         05  LP-USER-ID          PIC X(12).
         05  LP-LOAN-ID          PIC X(12).
         05  LP-AMOUNT           PIC S9(9)V99 SIGN LEADING.
         05  LP-DATE.
             10  LP-DATE-YYYY    PIC 9(04).
             10  LP-DATE-MM      PIC 9(02).
             10  LP-DATE-DD      PIC 9(02).
