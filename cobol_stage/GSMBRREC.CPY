*****************************************************************
* GSMBRREC - MEMBER MASTER RECORD LAYOUT (FILE SECTION USE).
*****************************************************************
*                                    CM0190  MEMBER REC-ORIGINAL
     01  MEM-RECORD.
         05  MEM-ID              PIC X(12).
         05  MEM-USERNAME        PIC X(20).
         05  MEM-EMAIL           PIC X(30).
         05  MEM-PHONE           PIC X(12).
