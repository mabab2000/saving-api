*****************************************************************
* GSPENREC - PENALTY LEDGER RECORD (82 BYTES).
*****************************************************************
*                                    TU0293  PENALTY REC-ORIGINAL
     01  PEN-RECORD.
         05  PEN-ID              PIC X(12).
         05  PEN-USER-ID         PIC X(12).
         05  PEN-REASON          PIC X(30).
         05  PEN-AMOUNT          PIC S9(9)V99 SIGN LEADING.
         05  PEN-STATUS          PIC X(09).
             88  PEN-PAID-STAT      VALUE "PAID     ".
             88  PEN-UNPAID-STAT    VALUE "UNPAID   ".
             88  PEN-CANCEL-STAT    VALUE "CANCELLED".
         05  PEN-DATE.
             10  PEN-DATE-YYYY   PIC 9(04).
             10  PEN-DATE-MM     PIC 9(02).
             10  PEN-DATE-DD     PIC 9(02).
