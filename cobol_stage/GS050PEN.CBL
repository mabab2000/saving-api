*****************************************************************
* GS050PEN - PENALTY POSTING AND PER-MEMBER PAID/UNPAID SUMMARY.
* NEW STEP - PENALTIES WERE FORMERLY LOGGED IN THE MINUTES BOOK
* ONLY.  BUILT IN THE SAME EDIT/POST SHAPE AS GS020SAV, CARRYING
* TWO RUNNING TOTALS PER MEMBER INSTEAD OF ONE (PAID AND UNPAID).
*****************************************************************
* CHANGE LOG.
*   DATE      BY  REQ-NO   DESCRIPTION
*   --------  --  -------  ---------------------------------------
*   02/09/93  TU  CR-0064  ORIGINAL CODING - PENALTY LEDGER
*                          INTRODUCED PER BOARD RESOLUTION 92-19
*   06/01/94  TU  CR-0106  STATUS COMPARE MADE CASE-INSENSITIVE -
*                          FIELD OFFICERS WERE KEYING LOWER CASE
*   09/14/98  TU  Y2K-004  CENTURY WINDOW REVIEW - DATES ARE ALL
*                          8-DIGIT YYYYMMDD, NO CHANGE REQUIRED
*   03/30/03  PN  CR-0158  ADDED PENRPT PER-MEMBER SUMMARY LISTING
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID. GS050PEN.
 AUTHOR. T. UWASE.
 INSTALLATION. UMURAVA SAVINGS COOPERATIVE - EDP DEPT.
 DATE-WRITTEN. 02/09/93.
 DATE-COMPILED.
 SECURITY. UMURAVA SAVINGS COOPERATIVE - INTERNAL USE ONLY.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS GS-NUMERIC-CLASS IS "0" THRU "9"
     UPSI-0 ON STATUS IS GS-RERUN-ON
            OFF STATUS IS GS-RERUN-OFF.
*
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT MEMBERS  ASSIGN TO MEMBERS
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-MEMBERS.
     SELECT PENALTY  ASSIGN TO PENALTY
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-PENALTY.
     SELECT PENALTO  ASSIGN TO PENALTO
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-PENALTO.
     SELECT NEWTRAN  ASSIGN TO NEWTRAN
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-NEWTRAN.
     SELECT PENRPT   ASSIGN TO PENRPT
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-PENRPT.
     SELECT VALIDLOG ASSIGN TO VALIDLOG
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-VALIDLOG.
*
 DATA DIVISION.
 FILE SECTION.
 FD  MEMBERS
     LABEL RECORDS ARE STANDARD.
 COPY GSMBRREC.
*
 FD  PENALTY
     LABEL RECORDS ARE STANDARD.
 COPY GSPENREC.
*
 FD  PENALTO
     LABEL RECORDS ARE STANDARD.
 01  PENALTO-REC                  PIC X(83).
*
 FD  NEWTRAN
     LABEL RECORDS ARE STANDARD.
 COPY GSTRNREC.
*
 FD  PENRPT
     LABEL RECORDS ARE STANDARD.
 01  PENRPT-REC                   PIC X(80).
*
 FD  VALIDLOG
     LABEL RECORDS ARE STANDARD.
 COPY GSVLGREC.
*
 WORKING-STORAGE SECTION.
 01  FILE-STATUS-FIELDS.
     05  FS-MEMBERS               PIC X(02).
     05  FS-PENALTY                PIC X(02).
     05  FS-PENALTO                PIC X(02).
     05  FS-NEWTRAN               PIC X(02).
     05  FS-PENRPT                PIC X(02).
     05  FS-VALIDLOG              PIC X(02).
*
 77  WS-MEMBERS-EOF               PIC X(01) VALUE "N".
     88  MEMBERS-EOF                 VALUE "Y".
 77  WS-PENALTY-EOF               PIC X(01) VALUE "N".
     88  PENALTY-EOF                 VALUE "Y".
 77  WS-NEWTRAN-EOF               PIC X(01) VALUE "N".
     88  NEWTRAN-EOF                 VALUE "Y".
 77  WS-MBR-FOUND                 PIC X(01) VALUE "N".
     88  MBR-FOUND                   VALUE "Y".
*
 COPY GSMBRTBL.
 COPY GSACCTBL.
*
 77  WS-ACCEPT-CNT                PIC S9(7) COMP VALUE ZERO.
 77  WS-REJECT-CNT                PIC S9(7) COMP VALUE ZERO.
 77  WS-SUB                       PIC S9(4) COMP VALUE ZERO.
 77  WS-GRAND-PAID-CNT            PIC S9(7) COMP VALUE ZERO.
 77  WS-GRAND-UNPD-CNT            PIC S9(7) COMP VALUE ZERO.
 01  WS-GRAND-PAID-AMT            PIC S9(9)V99 VALUE ZERO.
 01  WS-GRAND-UNPD-AMT            PIC S9(9)V99 VALUE ZERO.
 01  WS-SEARCH-KEY                PIC X(12).
*
 01  WS-SEARCH-KEY-VIEW REDEFINES WS-SEARCH-KEY.
     05  WS-SEARCH-KEY-CHAR       PIC X(01) OCCURS 12 TIMES.
*
 01  WS-GRAND-PAID-AMT-VIEW REDEFINES WS-GRAND-PAID-AMT.
     05  WS-GRAND-PAID-AMT-WHOLE  PIC S9(09).
     05  WS-GRAND-PAID-AMT-CENTS  PIC 9(02).
*
 01  WS-EDIT-STATUS               PIC X(09).
 01  WS-STATUS-OK                 PIC X(01) VALUE "N".
     88  STATUS-OK                    VALUE "Y".
*
 01  WS-DATE-SPLIT.
     05  WS-DATE-8                PIC 9(08).
     05  WS-DATE-YMD REDEFINES WS-DATE-8.
         10  WS-DATE-YYYY         PIC 9(04).
         10  WS-DATE-MM           PIC 9(02).
         10  WS-DATE-DD           PIC 9(02).
*
 01  WS-DETAIL-LINE.
     05  FILLER                   PIC X(01) VALUE SPACE.
     05  WS-DL-ID                 PIC X(12).
     05  FILLER                   PIC X(02) VALUE SPACES.
     05  WS-DL-NAME               PIC X(20).
     05  FILLER                   PIC X(01) VALUE SPACES.
     05  WS-DL-PAID               PIC ZZZ,ZZZ,ZZ9.99-.
     05  FILLER                   PIC X(01) VALUE SPACES.
     05  WS-DL-UNPAID             PIC ZZZ,ZZZ,ZZ9.99-.
     05  FILLER                   PIC X(11) VALUE SPACES.
*
 01  WS-TOTAL-LINE.
     05  FILLER                   PIC X(01) VALUE SPACE.
     05  FILLER            PIC X(19) VALUE "GROUP TOTAL PEN:   ".
     05  FILLER                   PIC X(01) VALUE SPACE.
     05  WS-TL-PAID               PIC ZZZ,ZZZ,ZZ9.99-.
     05  FILLER                   PIC X(01) VALUE SPACES.
     05  WS-TL-UNPAID             PIC ZZZ,ZZZ,ZZ9.99-.
     05  FILLER                   PIC X(11) VALUE SPACES.
*
 01  WS-HEAD-LINE                 PIC X(80)
         VALUE "MEMBER-ID    NAME            PAID-AMT UNPAID-AMT".
 01  WS-RULE-LINE                 PIC X(80) VALUE ALL "-".
*
 PROCEDURE DIVISION.
*
 MAIN-PROCEDURE.
     PERFORM 100-INITIALIZE THRU 100-EXIT.
     PERFORM 200-LOAD-MEMBERS THRU 200-EXIT.
     PERFORM 250-COPY-OLD-PENALTY THRU 250-EXIT.
     PERFORM 300-EDIT-CANDIDATES THRU 300-EXIT.
     PERFORM 400-PRINT-SUMMARY THRU 400-EXIT.
     PERFORM 900-TERMINATE THRU 900-EXIT.
     STOP RUN.
*
 100-INITIALIZE.
     OPEN INPUT MEMBERS.
     OPEN INPUT PENALTY.
     OPEN OUTPUT PENALTO.
     OPEN INPUT NEWTRAN.
     OPEN OUTPUT PENRPT.
     OPEN EXTEND VALIDLOG.
     MOVE WS-HEAD-LINE TO PENRPT-REC.
     WRITE PENRPT-REC.
     MOVE WS-RULE-LINE TO PENRPT-REC.
     WRITE PENRPT-REC.
 100-EXIT.
     EXIT.
*
 200-LOAD-MEMBERS.
     PERFORM 210-READ-MEMBER THRU 210-EXIT.
     PERFORM 220-BUILD-TABLE THRU 220-EXIT
         UNTIL MEMBERS-EOF.
 200-EXIT.
     EXIT.
*
 210-READ-MEMBER.
     READ MEMBERS
         AT END SET MEMBERS-EOF TO TRUE
     END-READ.
 210-EXIT.
     EXIT.
*
 220-BUILD-TABLE.
     ADD 1 TO GS-MBR-COUNT.
     MOVE MEM-ID       TO GS-MBR-ID (GS-MBR-COUNT).
     MOVE MEM-USERNAME TO GS-MBR-USERNAME (GS-MBR-COUNT).
     MOVE MEM-EMAIL    TO GS-MBR-EMAIL (GS-MBR-COUNT).
     MOVE MEM-PHONE    TO GS-MBR-PHONE (GS-MBR-COUNT).
     PERFORM 210-READ-MEMBER THRU 210-EXIT.
 220-EXIT.
     EXIT.
*
 250-COPY-OLD-PENALTY.
     PERFORM 255-READ-PENALTY THRU 255-EXIT.
     PERFORM 260-ROLL-OLD-PENALTY THRU 260-EXIT
         UNTIL PENALTY-EOF.
 250-EXIT.
     EXIT.
*
 255-READ-PENALTY.
     READ PENALTY
         AT END SET PENALTY-EOF TO TRUE
     END-READ.
 255-EXIT.
     EXIT.
*
 260-ROLL-OLD-PENALTY.
     WRITE PENALTO-REC FROM PEN-RECORD.
     MOVE PEN-USER-ID TO WS-SEARCH-KEY.
     PERFORM 700-FIND-MEMBER THRU 700-EXIT.
     IF MBR-FOUND
         IF PEN-PAID-STAT
             ADD PEN-AMOUNT TO GS-ACC-AMT1 (WS-SUB)
             ADD 1 TO GS-ACC-CNT1 (WS-SUB)
         ELSE
             IF PEN-UNPAID-STAT
                 ADD PEN-AMOUNT TO GS-ACC-AMT2 (WS-SUB)
                 ADD 1 TO GS-ACC-CNT2 (WS-SUB)
             END-IF
         END-IF
     END-IF.
     PERFORM 255-READ-PENALTY THRU 255-EXIT.
 260-EXIT.
     EXIT.
*
 300-EDIT-CANDIDATES.
     PERFORM 310-READ-NEWTRAN THRU 310-EXIT.
     PERFORM 320-CLASSIFY-CANDIDATE THRU 320-EXIT
         UNTIL NEWTRAN-EOF.
 300-EXIT.
     EXIT.
*
 310-READ-NEWTRAN.
     READ NEWTRAN
         AT END SET NEWTRAN-EOF TO TRUE
     END-READ.
 310-EXIT.
     EXIT.
*
 320-CLASSIFY-CANDIDATE.
     IF TRAN-IS-PENALTY
         PERFORM 350-EDIT-PENALTY THRU 350-EXIT
     END-IF.
     PERFORM 310-READ-NEWTRAN THRU 310-EXIT.
 320-EXIT.
     EXIT.
*
 350-EDIT-PENALTY.
     MOVE TPN-USER-ID TO WS-SEARCH-KEY.
     PERFORM 700-FIND-MEMBER THRU 700-EXIT.
     PERFORM 360-EDIT-STATUS THRU 360-EXIT.
     IF TPN-AMOUNT NOT > ZERO
         MOVE "PENALTY " TO VLG-LEDGER
         MOVE TPN-ID     TO VLG-KEY
         MOVE "INVALID AMOUNT" TO VLG-REASON
         WRITE VLG-RECORD
         ADD 1 TO WS-REJECT-CNT
     ELSE
         IF NOT MBR-FOUND
             MOVE "PENALTY " TO VLG-LEDGER
             MOVE TPN-ID     TO VLG-KEY
             MOVE "USER NOT FOUND" TO VLG-REASON
             WRITE VLG-RECORD
             ADD 1 TO WS-REJECT-CNT
         ELSE
             IF TPN-REASON = SPACES OR NOT STATUS-OK
                 MOVE "PENALTY " TO VLG-LEDGER
                 MOVE TPN-ID     TO VLG-KEY
                 MOVE "BAD STATUS" TO VLG-REASON
                 WRITE VLG-RECORD
                 ADD 1 TO WS-REJECT-CNT
             ELSE
                 PERFORM 370-POST-PENALTY THRU 370-EXIT
             END-IF
         END-IF
     END-IF.
 350-EXIT.
     EXIT.
*
 360-EDIT-STATUS.
     MOVE TPN-STATUS TO WS-EDIT-STATUS.
     INSPECT WS-EDIT-STATUS CONVERTING
         "abcdefghijklmnopqrstuvwxyz"
         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
     SET STATUS-OK TO FALSE.
     IF WS-EDIT-STATUS = SPACES
         MOVE "UNPAID   " TO WS-EDIT-STATUS
         SET STATUS-OK TO TRUE
     ELSE
         IF WS-EDIT-STATUS = "PAID     "
                 OR WS-EDIT-STATUS = "UNPAID   "
                 OR WS-EDIT-STATUS = "CANCELLED"
             SET STATUS-OK TO TRUE
         END-IF
     END-IF.
 360-EXIT.
     EXIT.
*
 370-POST-PENALTY.
     MOVE TPN-ID       TO PEN-ID.
     MOVE TPN-USER-ID  TO PEN-USER-ID.
     MOVE TPN-REASON   TO PEN-REASON.
     MOVE TPN-AMOUNT   TO PEN-AMOUNT.
     MOVE WS-EDIT-STATUS TO PEN-STATUS.
     MOVE TPN-DATE     TO WS-DATE-8.
     MOVE WS-DATE-YYYY TO PEN-DATE-YYYY.
     MOVE WS-DATE-MM   TO PEN-DATE-MM.
     MOVE WS-DATE-DD   TO PEN-DATE-DD.
     WRITE PENALTO-REC FROM PEN-RECORD.
     IF PEN-PAID-STAT
         ADD PEN-AMOUNT TO GS-ACC-AMT1 (WS-SUB)
         ADD 1 TO GS-ACC-CNT1 (WS-SUB)
     ELSE
         IF PEN-UNPAID-STAT
             ADD PEN-AMOUNT TO GS-ACC-AMT2 (WS-SUB)
             ADD 1 TO GS-ACC-CNT2 (WS-SUB)
         END-IF
     END-IF.
     ADD 1 TO WS-ACCEPT-CNT.
 370-EXIT.
     EXIT.
*
 400-PRINT-SUMMARY.
     PERFORM 410-PRINT-ONE-LINE THRU 410-EXIT
         VARYING WS-SUB FROM 1 BY 1
             UNTIL WS-SUB > GS-MBR-COUNT.
     MOVE WS-RULE-LINE TO PENRPT-REC.
     WRITE PENRPT-REC.
     MOVE WS-GRAND-PAID-AMT TO WS-TL-PAID.
     MOVE WS-GRAND-UNPD-AMT TO WS-TL-UNPAID.
     MOVE WS-TOTAL-LINE TO PENRPT-REC.
     WRITE PENRPT-REC.
 400-EXIT.
     EXIT.
*
 410-PRINT-ONE-LINE.
     MOVE GS-MBR-ID (WS-SUB)   TO WS-DL-ID
     MOVE GS-MBR-USERNAME (WS-SUB) TO WS-DL-NAME
     MOVE GS-ACC-AMT1 (WS-SUB) TO WS-DL-PAID
     MOVE GS-ACC-AMT2 (WS-SUB) TO WS-DL-UNPAID
     MOVE WS-DETAIL-LINE TO PENRPT-REC
     WRITE PENRPT-REC
     ADD GS-ACC-AMT1 (WS-SUB) TO WS-GRAND-PAID-AMT
     ADD GS-ACC-CNT1 (WS-SUB) TO WS-GRAND-PAID-CNT
     ADD GS-ACC-AMT2 (WS-SUB) TO WS-GRAND-UNPD-AMT
     ADD GS-ACC-CNT2 (WS-SUB) TO WS-GRAND-UNPD-CNT.
 410-EXIT.
     EXIT.
*
 700-FIND-MEMBER.
     SET MBR-FOUND TO FALSE.
     SET GS-MBR-IX TO 1.
     IF GS-MBR-COUNT > ZERO
         SEARCH ALL GS-MBR-ENTRY
             AT END SET MBR-FOUND TO FALSE
             WHEN GS-MBR-ID (GS-MBR-IX) = WS-SEARCH-KEY
                 SET MBR-FOUND TO TRUE
                 SET WS-SUB TO GS-MBR-IX
         END-SEARCH
     END-IF.
 700-EXIT.
     EXIT.
*
 900-TERMINATE.
     CLOSE MEMBERS PENALTY PENALTO NEWTRAN PENRPT VALIDLOG.
 900-EXIT.
     EXIT.
