*****************************************************************
* GS080DASH - MEMBER DASHBOARD LISTING, ALL MEMBERS.
* WHERE THE OLD MANUAL LEDGER CARDS CARRIED A SINGLE RUNNING
* BALANCE PER MEMBER, THIS STEP CARRIES FOUR PARALLEL
* ACCUMULATORS (SAVING, ACTIVE LOAN PRINCIPAL, ACTIVE-LOAN
* PAYMENTS, PENALTIES) THROUGH FIVE LEDGER PASSES BEFORE
* PRINTING ONE LINE PER MEMBER.
*****************************************************************
* CHANGE LOG.
*   DATE      BY  REQ-NO   DESCRIPTION
*   --------  --  -------  ---------------------------------------
*   05/02/94  EH  CR-0109  ORIGINAL CODING - MEMBER DASHBOARD
*                          LISTING REPLACES THE MANUAL LEDGER CARD
*   09/14/98  TU  Y2K-004  CENTURY WINDOW REVIEW - DATES ARE ALL
*                          8-DIGIT YYYYMMDD, NO CHANGE REQUIRED
*   04/20/03  PN  CR-0158  RECAST AGAINST THE NEW PAYMENT LEDGER -
*                          ACTIVE-LOAN PAYMENTS TRACKED BY LOAN
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID. GS080DASH.
 AUTHOR. E. HAKIZIMANA.
 INSTALLATION. UMURAVA SAVINGS COOPERATIVE - EDP DEPT.
 DATE-WRITTEN. 05/02/94.
 DATE-COMPILED.
 SECURITY. UMURAVA SAVINGS COOPERATIVE - INTERNAL USE ONLY.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS GS-NUMERIC-CLASS IS "0" THRU "9"
     UPSI-0 ON STATUS IS GS-RERUN-ON
            OFF STATUS IS GS-RERUN-OFF.
*
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT MEMBERS  ASSIGN TO MEMBERS
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-MEMBERS.
     SELECT LOANS    ASSIGN TO LOANS
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-LOANS.
     SELECT LOANPAY  ASSIGN TO LOANPAY
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-LOANPAY.
     SELECT SAVINGS  ASSIGN TO SAVINGS
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-SAVINGS.
     SELECT PENALTY  ASSIGN TO PENALTY
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-PENALTY.
     SELECT DASHRPT  ASSIGN TO DASHRPT
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS FS-DASHRPT.
*
 DATA DIVISION.
 FILE SECTION.
 FD  MEMBERS
     LABEL RECORDS ARE STANDARD.
 COPY GSMBRREC.
*
 FD  LOANS
     LABEL RECORDS ARE STANDARD.
 COPY GSLOANREC.
*
 FD  LOANPAY
     LABEL RECORDS ARE STANDARD.
 COPY GSLPYREC.
*
 FD  SAVINGS
     LABEL RECORDS ARE STANDARD.
 COPY GSSAVREC.
*
 FD  PENALTY
     LABEL RECORDS ARE STANDARD.
 COPY GSPENREC.
*
 FD  DASHRPT
     LABEL RECORDS ARE STANDARD.
 01  DASHRPT-REC                  PIC X(80).
*
 WORKING-STORAGE SECTION.
 01  FILE-STATUS-FIELDS.
     05  FS-MEMBERS               PIC X(02).
     05  FS-LOANS                 PIC X(02).
     05  FS-LOANPAY               PIC X(02).
     05  FS-SAVINGS               PIC X(02).
     05  FS-PENALTY               PIC X(02).
     05  FS-DASHRPT               PIC X(02).
*
 77  WS-MEMBERS-EOF               PIC X(01) VALUE "N".
     88  MEMBERS-EOF                 VALUE "Y".
 77  WS-LOANS-EOF                 PIC X(01) VALUE "N".
     88  LOANS-EOF                   VALUE "Y".
 77  WS-LOANPAY-EOF               PIC X(01) VALUE "N".
     88  LOANPAY-EOF                 VALUE "Y".
 77  WS-SAVINGS-EOF               PIC X(01) VALUE "N".
     88  SAVINGS-EOF                 VALUE "Y".
 77  WS-PENALTY-EOF               PIC X(01) VALUE "N".
     88  PENALTY-EOF                 VALUE "Y".
 77  WS-MBR-FOUND                 PIC X(01) VALUE "N".
     88  MBR-FOUND                   VALUE "Y".
 77  WS-LOAN-FOUND                PIC X(01) VALUE "N".
     88  LOAN-FOUND                  VALUE "Y".
*
 COPY GSMBRTBL.
*
 01  GS-LOAN-TABLE.
     05  GS-LN-COUNT              PIC S9(4) COMP VALUE ZERO.
     05  GS-LN-ENTRY OCCURS 0 TO 2000 TIMES
             DEPENDING ON GS-LN-COUNT
             INDEXED BY GS-LN-IX.
         10  GS-LN-ID             PIC X(12).
         10  GS-LN-MBR-IX         PIC S9(4) COMP.
         10  GS-LN-ACTIVE-SW      PIC X(01).
             88  GS-LN-IS-ACTIVE     VALUE "Y".
*
 01  GS-DASH-TABLE.
     05  GS-DASH-ENTRY OCCURS 2000 TIMES INDEXED BY GS-DASH-IX.
         10  GS-DASH-SAVING       PIC S9(9)V99 VALUE ZERO.
         10  GS-DASH-ACT-LOAN     PIC S9(9)V99 VALUE ZERO.
         10  GS-DASH-ACT-PAY      PIC S9(9)V99 VALUE ZERO.
         10  GS-DASH-PENALTY      PIC S9(9)V99 VALUE ZERO.
*
 77  WS-SUB                       PIC S9(4) COMP VALUE ZERO.
 01  WS-SEARCH-KEY                PIC X(12).
 01  WS-SEARCH-KEY-VIEW REDEFINES WS-SEARCH-KEY.
     05  WS-SEARCH-KEY-CHAR       PIC X(01) OCCURS 12 TIMES.
 01  WS-LOAN-KEY                  PIC X(12).
 01  WS-LOAN-KEY-VIEW REDEFINES WS-LOAN-KEY.
     05  WS-LOAN-KEY-CHAR         PIC X(01) OCCURS 12 TIMES.
 01  WS-CURRENT-LOAN              PIC S9(9)V99 VALUE ZERO.
 01  WS-CURRENT-LOAN-VIEW REDEFINES WS-CURRENT-LOAN.
     05  WS-CURRENT-LOAN-WHOLE    PIC S9(09).
     05  WS-CURRENT-LOAN-CENTS    PIC 9(02).
*
 01  WS-DETAIL-LINE.
     05  FILLER                   PIC X(01) VALUE SPACE.
     05  WS-DL-ID                 PIC X(12).
     05  FILLER                   PIC X(02) VALUE SPACES.
     05  WS-DL-SAVING             PIC ZZZ,ZZZ,ZZ9.99-.
     05  FILLER                   PIC X(02) VALUE SPACES.
     05  WS-DL-LOAN               PIC ZZZ,ZZZ,ZZ9.99-.
     05  FILLER                   PIC X(02) VALUE SPACES.
     05  WS-DL-PEN                PIC ZZZ,ZZZ,ZZ9.99-.
     05  FILLER                   PIC X(21) VALUE SPACES.
*
 01  WS-HEAD-LINE                 PIC X(80)
         VALUE "MEMBER-ID    SAVINGS    CURR-LOAN  PENALTIES".
 01  WS-RULE-LINE                 PIC X(80) VALUE ALL "-".
*
 PROCEDURE DIVISION.
*
 MAIN-PROCEDURE.
     PERFORM 100-INITIALIZE THRU 100-EXIT.
     PERFORM 200-LOAD-MEMBERS THRU 200-EXIT.
     PERFORM 300-LOAD-LOANS THRU 300-EXIT.
     PERFORM 400-APPLY-PAYMENTS THRU 400-EXIT.
     PERFORM 500-APPLY-SAVINGS THRU 500-EXIT.
     PERFORM 600-APPLY-PENALTIES THRU 600-EXIT.
     PERFORM 700-PRINT-DASHBOARD THRU 700-EXIT.
     PERFORM 900-TERMINATE THRU 900-EXIT.
     STOP RUN.
*
 100-INITIALIZE.
     OPEN INPUT MEMBERS.
     OPEN INPUT LOANS.
     OPEN INPUT LOANPAY.
     OPEN INPUT SAVINGS.
     OPEN INPUT PENALTY.
     OPEN OUTPUT DASHRPT.
     MOVE WS-HEAD-LINE TO DASHRPT-REC.
     WRITE DASHRPT-REC.
     MOVE WS-RULE-LINE TO DASHRPT-REC.
     WRITE DASHRPT-REC.
 100-EXIT.
     EXIT.
*
 200-LOAD-MEMBERS.
     PERFORM 210-READ-MEMBER THRU 210-EXIT.
     PERFORM 220-BUILD-TABLE THRU 220-EXIT
         UNTIL MEMBERS-EOF.
 200-EXIT.
     EXIT.
*
 210-READ-MEMBER.
     READ MEMBERS
         AT END SET MEMBERS-EOF TO TRUE
     END-READ.
 210-EXIT.
     EXIT.
*
 220-BUILD-TABLE.
     ADD 1 TO GS-MBR-COUNT.
     MOVE MEM-ID       TO GS-MBR-ID (GS-MBR-COUNT).
     MOVE MEM-USERNAME TO GS-MBR-USERNAME (GS-MBR-COUNT).
     MOVE MEM-EMAIL    TO GS-MBR-EMAIL (GS-MBR-COUNT).
     MOVE MEM-PHONE    TO GS-MBR-PHONE (GS-MBR-COUNT).
     PERFORM 210-READ-MEMBER THRU 210-EXIT.
 220-EXIT.
     EXIT.
*
 300-LOAD-LOANS.
     PERFORM 310-READ-LOAN THRU 310-EXIT.
     PERFORM 320-BUILD-LOAN-ENTRY THRU 320-EXIT
         UNTIL LOANS-EOF.
 300-EXIT.
     EXIT.
*
 310-READ-LOAN.
     READ LOANS
         AT END SET LOANS-EOF TO TRUE
     END-READ.
 310-EXIT.
     EXIT.
*
 320-BUILD-LOAN-ENTRY.
     MOVE LN-USER-ID TO WS-SEARCH-KEY.
     PERFORM 800-FIND-MEMBER THRU 800-EXIT.
     IF MBR-FOUND
         ADD 1 TO GS-LN-COUNT
         MOVE LN-ID     TO GS-LN-ID (GS-LN-COUNT)
         MOVE WS-SUB    TO GS-LN-MBR-IX (GS-LN-COUNT)
         MOVE "N"       TO GS-LN-ACTIVE-SW (GS-LN-COUNT)
         IF LN-ACTIVE
             MOVE "Y" TO GS-LN-ACTIVE-SW (GS-LN-COUNT)
             ADD LN-AMOUNT TO GS-DASH-ACT-LOAN (WS-SUB)
         END-IF
     END-IF.
     PERFORM 310-READ-LOAN THRU 310-EXIT.
 320-EXIT.
     EXIT.
*
 400-APPLY-PAYMENTS.
     PERFORM 410-READ-PAYMENT THRU 410-EXIT.
     PERFORM 420-POST-PAYMENT THRU 420-EXIT
         UNTIL LOANPAY-EOF.
 400-EXIT.
     EXIT.
*
 410-READ-PAYMENT.
     READ LOANPAY
         AT END SET LOANPAY-EOF TO TRUE
     END-READ.
 410-EXIT.
     EXIT.
*
 420-POST-PAYMENT.
     MOVE LP-LOAN-ID TO WS-LOAN-KEY.
     PERFORM 810-FIND-LOAN THRU 810-EXIT.
     IF LOAN-FOUND AND GS-LN-IS-ACTIVE (WS-SUB)
         ADD LP-AMOUNT
             TO GS-DASH-ACT-PAY (GS-LN-MBR-IX (WS-SUB))
     END-IF.
     PERFORM 410-READ-PAYMENT THRU 410-EXIT.
 420-EXIT.
     EXIT.
*
 500-APPLY-SAVINGS.
     PERFORM 510-READ-SAVING THRU 510-EXIT.
     PERFORM 520-POST-SAVING THRU 520-EXIT
         UNTIL SAVINGS-EOF.
 500-EXIT.
     EXIT.
*
 510-READ-SAVING.
     READ SAVINGS
         AT END SET SAVINGS-EOF TO TRUE
     END-READ.
 510-EXIT.
     EXIT.
*
 520-POST-SAVING.
     MOVE SAV-USER-ID TO WS-SEARCH-KEY.
     PERFORM 800-FIND-MEMBER THRU 800-EXIT.
     IF MBR-FOUND
         ADD SAV-AMOUNT TO GS-DASH-SAVING (WS-SUB)
     END-IF.
     PERFORM 510-READ-SAVING THRU 510-EXIT.
 520-EXIT.
     EXIT.
*
 600-APPLY-PENALTIES.
     PERFORM 610-READ-PENALTY THRU 610-EXIT.
     PERFORM 620-POST-PENALTY THRU 620-EXIT
         UNTIL PENALTY-EOF.
 600-EXIT.
     EXIT.
*
 610-READ-PENALTY.
     READ PENALTY
         AT END SET PENALTY-EOF TO TRUE
     END-READ.
 610-EXIT.
     EXIT.
*
 620-POST-PENALTY.
     MOVE PEN-USER-ID TO WS-SEARCH-KEY.
     PERFORM 800-FIND-MEMBER THRU 800-EXIT.
     IF MBR-FOUND
         ADD PEN-AMOUNT TO GS-DASH-PENALTY (WS-SUB)
     END-IF.
     PERFORM 610-READ-PENALTY THRU 610-EXIT.
 620-EXIT.
     EXIT.
*
 700-PRINT-DASHBOARD.
     PERFORM 710-PRINT-ONE-LINE THRU 710-EXIT
         VARYING WS-SUB FROM 1 BY 1
             UNTIL WS-SUB > GS-MBR-COUNT.
 700-EXIT.
     EXIT.
*
 710-PRINT-ONE-LINE.
     COMPUTE WS-CURRENT-LOAN =
         GS-DASH-ACT-LOAN (WS-SUB) - GS-DASH-ACT-PAY (WS-SUB)
     IF WS-CURRENT-LOAN < ZERO
         MOVE ZERO TO WS-CURRENT-LOAN
     END-IF
     MOVE GS-MBR-ID (WS-SUB)     TO WS-DL-ID
     MOVE GS-DASH-SAVING (WS-SUB) TO WS-DL-SAVING
     MOVE WS-CURRENT-LOAN         TO WS-DL-LOAN
     MOVE GS-DASH-PENALTY (WS-SUB) TO WS-DL-PEN
     MOVE WS-DETAIL-LINE TO DASHRPT-REC
     WRITE DASHRPT-REC.
 710-EXIT.
     EXIT.
*
 800-FIND-MEMBER.
     SET MBR-FOUND TO FALSE.
     SET GS-MBR-IX TO 1.
     IF GS-MBR-COUNT > ZERO
         SEARCH ALL GS-MBR-ENTRY
             AT END SET MBR-FOUND TO FALSE
             WHEN GS-MBR-ID (GS-MBR-IX) = WS-SEARCH-KEY
                 SET MBR-FOUND TO TRUE
                 SET WS-SUB TO GS-MBR-IX
         END-SEARCH
     END-IF.
 800-EXIT.
     EXIT.
*
 810-FIND-LOAN.
     SET LOAN-FOUND TO FALSE.
     IF GS-LN-COUNT > ZERO
         SET GS-LN-IX TO 1
         SEARCH GS-LN-ENTRY
             AT END SET LOAN-FOUND TO FALSE
             WHEN GS-LN-ID (GS-LN-IX) = WS-LOAN-KEY
                 SET LOAN-FOUND TO TRUE
                 SET WS-SUB TO GS-LN-IX
         END-SEARCH
     END-IF.
 810-EXIT.
     EXIT.
*
 900-TERMINATE.
     CLOSE MEMBERS LOANS LOANPAY SAVINGS PENALTY DASHRPT.
 900-EXIT.
     EXIT.
