*****************************************************************
* GSVLGREC - VALIDATION-LOG WORK FILE RECORD.
* BUILT UP ACROSS THE SEVEN EDIT/POST STEPS (GS010-GS070), OPENED
* FRESH BY GS010MBR AND EXTENDED BY EVERY STEP AFTER IT, THEN
* READ BACK BY GS900RPT FOR THE VALIDATION LOG REPORT SECTION.
*****************************************************************
*                                    CM0190 VALIDLOG REC-ORIGINAL
     01  VLG-RECORD.
         05  VLG-LEDGER          PIC X(08).
         05  VLG-KEY             PIC X(12).
         05  VLG-REASON          PIC X(20).
         05  FILLER              PIC X(10).
