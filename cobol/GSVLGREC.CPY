000100*****************************************************************         
000200* GSVLGREC - VALIDATION-LOG WORK FILE RECORD.                             
000300* BUILT UP ACROSS THE SEVEN EDIT/POST STEPS (GS010-GS070), OPENED         
000400* FRESH BY GS010MBR AND EXTENDED BY EVERY STEP AFTER IT, THEN             
000500* READ BACK BY GS900RPT FOR THE VALIDATION LOG REPORT SECTION.            
000600*****************************************************************         
000700*                                    CM0190 VALIDLOG REC-ORIGINAL         
000800     01  VLG-RECORD.                                                      
000900         05  VLG-LEDGER          PIC X(08).                               
001000         05  VLG-KEY             PIC X(12).                               
001100         05  VLG-REASON          PIC X(20).                               
001200         05  FILLER              PIC X(10).                               
