000100*****************************************************************         
000200* GS010MBR - MEMBER REGISTRATION, VALIDATION AND PHONE-VERIFY.            
000300* FOLLOWS THE SAME READ-EDIT-POST-OR-REJECT SHAPE THE DEPT HAS            
000400* USED SINCE THE OLD MANUAL LEDGER CARDS WERE FIRST KEYED TO              
000500* TAPE: A CANDIDATE RECORD IS READ, EDITED AGAINST THE CURRENT            
000600* MASTER, AND EITHER POSTED OR LOGGED AS A REJECT.                        
000700*****************************************************************         
000800* CHANGE LOG.                                                             
000900*   DATE      BY  REQ-NO   DESCRIPTION                                    
001000*   --------  --  -------  ---------------------------------------        
001100*   01/15/90  CM  INIT-017 ORIGINAL CODING - MEMBER EDIT/POST STEP        
001200*   06/22/91  CM  CR-0033  ADDED UNIQUE-EMAIL CHECK PER BOARD RULE        
001300*   11/03/93  EH  CR-0091  PHONE FORMAT NOW STRIPS DASHES/BLANKS          
001400*   09/14/98  TU  Y2K-004  CENTURY WINDOW REVIEW - NO 2-DIGIT YEAR        
001500*                          FOUND IN THIS PROGRAM, LOGGED AS-IS            
001600*   03/02/03  PN  CR-0158  ADDED PHONE-VERIFY (PHV) QUERY HANDLING        
001700*   03/02/03  PN  CR-0158  ADDED MBRRPT ACCEPTANCE LISTING                
001800*****************************************************************         
001900 IDENTIFICATION DIVISION.                                                 
002000 PROGRAM-ID. GS010MBR.                                                    
002100 AUTHOR. C. MUKAMANA.                                                     
002200 INSTALLATION. UMURAVA SAVINGS COOPERATIVE - EDP DEPT.                    
002300 DATE-WRITTEN. 01/15/90.                                                  
002400 DATE-COMPILED.                                                           
002500 SECURITY. UMURAVA SAVINGS COOPERATIVE - INTERNAL USE ONLY.               
002600*                                                                         
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900 SPECIAL-NAMES.                                                           
003000     C01 IS TOP-OF-FORM                                                   
003100     CLASS GS-NUMERIC-CLASS IS "0" THRU "9"                               
003200     UPSI-0 ON STATUS IS GS-RERUN-ON                                      
003300            OFF STATUS IS GS-RERUN-OFF.                                   
003400*                                                                         
003500 INPUT-OUTPUT SECTION.                                                    
003600 FILE-CONTROL.                                                            
003700     SELECT MEMBERS  ASSIGN TO MEMBERS                                    
003800         ORGANIZATION IS LINE SEQUENTIAL                                  
003900         FILE STATUS IS FS-MEMBERS.                                       
004000     SELECT MEMBERO  ASSIGN TO MEMBERO                                    
004100         ORGANIZATION IS LINE SEQUENTIAL                                  
004200         FILE STATUS IS FS-MEMBERO.                                       
004300     SELECT NEWTRAN  ASSIGN TO NEWTRAN                                    
004400         ORGANIZATION IS LINE SEQUENTIAL                                  
004500         FILE STATUS IS FS-NEWTRAN.                                       
004600     SELECT MBRRPT   ASSIGN TO MBRRPT                                     
004700         ORGANIZATION IS LINE SEQUENTIAL                                  
004800         FILE STATUS IS FS-MBRRPT.                                        
004900     SELECT PHVRPT   ASSIGN TO PHVRPT                                     
005000         ORGANIZATION IS LINE SEQUENTIAL                                  
005100         FILE STATUS IS FS-PHVRPT.                                        
005200     SELECT VALIDLOG ASSIGN TO VALIDLOG                                   
005300         ORGANIZATION IS LINE SEQUENTIAL                                  
005400         FILE STATUS IS FS-VALIDLOG.                                      
005500*                                                                         
005600 DATA DIVISION.                                                           
005700 FILE SECTION.                                                            
005800 FD  MEMBERS                                                              
005900     LABEL RECORDS ARE STANDARD.                                          
006000 COPY GSMBRREC.                                                           
006100*                                                                         
006200 FD  MEMBERO                                                              
006300     LABEL RECORDS ARE STANDARD.                                          
006400 01  MEMBERO-REC                 PIC X(75).                               
006500*                                                                         
006600 FD  NEWTRAN                                                              
006700     LABEL RECORDS ARE STANDARD.                                          
006800 COPY GSTRNREC.                                                           
006900*                                                                         
007000 FD  MBRRPT                                                               
007100     LABEL RECORDS ARE STANDARD.                                          
007200 01  MBRRPT-REC                  PIC X(80).                               
007300*                                                                         
007400 FD  PHVRPT                                                               
007500     LABEL RECORDS ARE STANDARD.                                          
007600 01  PHVRPT-REC                  PIC X(80).                               
007700*                                                                         
007800 FD  VALIDLOG                                                             
007900     LABEL RECORDS ARE STANDARD.                                          
008000 COPY GSVLGREC.                                                           
008100*                                                                         
008200 WORKING-STORAGE SECTION.                                                 
008300 01  FILE-STATUS-FIELDS.                                                  
008400     05  FS-MEMBERS              PIC X(02).                               
008500     05  FS-MEMBERO              PIC X(02).                               
008600     05  FS-NEWTRAN               PIC X(02).                              
008700     05  FS-MBRRPT                PIC X(02).                              
008800     05  FS-PHVRPT                PIC X(02).                              
008900     05  FS-VALIDLOG              PIC X(02).                              
009000*                                                                         
009100 77  WS-MEMBERS-EOF               PIC X(01) VALUE "N".                    
009200     88  MEMBERS-EOF                 VALUE "Y".                           
009300 77  WS-NEWTRAN-EOF               PIC X(01) VALUE "N".                    
009400     88  NEWTRAN-EOF                 VALUE "Y".                           
009500 77  WS-DUP-FOUND                 PIC X(01) VALUE "N".                    
009600     88  DUP-FOUND                   VALUE "Y".                           
009700 77  WS-PHONE-OK                  PIC X(01) VALUE "N".                    
009800     88  PHONE-OK                    VALUE "Y".                           
009900 77  WS-PHONE-FOUND               PIC X(01) VALUE "N".                    
010000     88  PHONE-FOUND                 VALUE "Y".                           
010100*                                                                         
010200 COPY GSMBRTBL.                                                           
010300*                                                                         
010400 77  WS-ACCEPT-CNT                PIC S9(7) COMP VALUE ZERO.              
010500 77  WS-REJECT-CNT                PIC S9(7) COMP VALUE ZERO.              
010600 77  WS-PHV-CNT                   PIC S9(7) COMP VALUE ZERO.              
010700 77  WS-SUB                       PIC S9(4) COMP VALUE ZERO.              
010800 77  WS-CHAR-SUB                  PIC S9(4) COMP VALUE ZERO.              
010900 77  WS-OUT-SUB                   PIC S9(4) COMP VALUE ZERO.              
011000*                                                                         
011100 01  WS-PHONE-WORK.                                                       
011200     05  WS-PHONE-RAW             PIC X(12).                              
011300     05  WS-PHONE-CLEAN           PIC X(12) VALUE SPACES.                 
011400     05  WS-PHONE-1-CHAR REDEFINES WS-PHONE-CLEAN.                        
011500         10  WS-PHONE-CHAR OCCURS 12 TIMES PIC X(01).                     
011600     05  WS-PHONE-RAW-1 REDEFINES WS-PHONE-RAW.                           
011700         10  WS-RAW-CHAR OCCURS 12 TIMES PIC X(01).                       
011800     05  WS-PHONE-PREFIX REDEFINES WS-PHONE-CLEAN.                        
011900         10  WS-PHONE-CC          PIC X(03).                              
012000         10  WS-PHONE-LOCAL       PIC X(09).                              
012100*                                                                         
012200 01  WS-NEW-MEMBER.                                                       
012300     05  WS-NM-ID                 PIC X(12).                              
012400     05  WS-NM-USERNAME           PIC X(20).                              
012500     05  WS-NM-EMAIL              PIC X(30).                              
012600     05  WS-NM-PHONE              PIC X(12).                              
012700*                                                                         
012800 01  WS-MSG-LINE.                                                         
012900     05  FILLER                   PIC X(01) VALUE SPACE.                  
013000     05  WS-MSG-ID                PIC X(12).                              
013100     05  FILLER                   PIC X(02) VALUE SPACES.                 
013200     05  WS-MSG-TEXT              PIC X(45).                              
013300     05  FILLER                   PIC X(20) VALUE SPACES.                 
013400*                                                                         
013500 01  WS-HEAD-LINE-1               PIC X(80)                               
013600         VALUE "MEMBER-ID    STATUS/RESULT".                              
013700 01  WS-RULE-LINE                 PIC X(80) VALUE ALL "-".                
013800*                                                                         
013900 PROCEDURE DIVISION.                                                      
014000*                                                                         
014100 MAIN-PROCEDURE.                                                          
014200     PERFORM 100-INITIALIZE THRU 100-EXIT.                                
014300     PERFORM 200-LOAD-MEMBERS THRU 200-EXIT.                              
014400     PERFORM 300-EDIT-CANDIDATES THRU 300-EXIT.                           
014500     PERFORM 900-TERMINATE THRU 900-EXIT.                                 
014600     STOP RUN.                                                            
014700*                                                                         
014800 100-INITIALIZE.                                                          
014900     OPEN INPUT MEMBERS.                                                  
015000     OPEN OUTPUT MEMBERO.                                                 
015100     OPEN INPUT NEWTRAN.                                                  
015200     OPEN OUTPUT MBRRPT.                                                  
015300     OPEN OUTPUT PHVRPT.                                                  
015400     OPEN OUTPUT VALIDLOG.                                                
015500     MOVE WS-HEAD-LINE-1 TO MBRRPT-REC.                                   
015600     WRITE MBRRPT-REC.                                                    
015700     MOVE WS-RULE-LINE TO MBRRPT-REC.                                     
015800     WRITE MBRRPT-REC.                                                    
015900     MOVE "PHONE-QUERY  RESULT" TO PHVRPT-REC.                            
016000     WRITE PHVRPT-REC.                                                    
016100     MOVE WS-RULE-LINE TO PHVRPT-REC.                                     
016200     WRITE PHVRPT-REC.                                                    
016300 100-EXIT.                                                                
016400     EXIT.                                                                
016500*                                                                         
016600 200-LOAD-MEMBERS.                                                        
016700     PERFORM 210-READ-MEMBER THRU 210-EXIT.                               
016800     PERFORM 220-BUILD-TABLE THRU 220-EXIT                                
016900         UNTIL MEMBERS-EOF.                                               
017000 200-EXIT.                                                                
017100     EXIT.                                                                
017200*                                                                         
017300 210-READ-MEMBER.                                                         
017400     READ MEMBERS                                                         
017500         AT END SET MEMBERS-EOF TO TRUE                                   
017600     END-READ.                                                            
017700 210-EXIT.                                                                
017800     EXIT.                                                                
017900*                                                                         
018000 220-BUILD-TABLE.                                                         
018100     ADD 1 TO GS-MBR-COUNT.                                               
018200     MOVE MEM-ID       TO GS-MBR-ID (GS-MBR-COUNT).                       
018300     MOVE MEM-USERNAME TO GS-MBR-USERNAME (GS-MBR-COUNT).                 
018400     MOVE MEM-EMAIL    TO GS-MBR-EMAIL (GS-MBR-COUNT).                    
018500     MOVE MEM-PHONE    TO GS-MBR-PHONE (GS-MBR-COUNT).                    
018600     WRITE MEMBERO-REC FROM MEM-RECORD.                                   
018700     PERFORM 210-READ-MEMBER THRU 210-EXIT.                               
018800 220-EXIT.                                                                
018900     EXIT.                                                                
019000*                                                                         
019100 300-EDIT-CANDIDATES.                                                     
019200     PERFORM 310-READ-NEWTRAN THRU 310-EXIT.                              
019300     PERFORM 320-CLASSIFY-CANDIDATE THRU 320-EXIT                         
019400         UNTIL NEWTRAN-EOF.                                               
019500 300-EXIT.                                                                
019600     EXIT.                                                                
019700*                                                                         
019800 310-READ-NEWTRAN.                                                        
019900     READ NEWTRAN                                                         
020000         AT END SET NEWTRAN-EOF TO TRUE                                   
020100     END-READ.                                                            
020200 310-EXIT.                                                                
020300     EXIT.                                                                
020400*                                                                         
020500 320-CLASSIFY-CANDIDATE.                                                  
020600     IF TRAN-IS-MEMBER                                                    
020700         PERFORM 400-EDIT-REGISTRATION THRU 400-EXIT                      
020800     ELSE                                                                 
020900         IF TRAN-IS-PHONE-QUERY                                           
021000             PERFORM 500-PHONE-VERIFY THRU 500-EXIT                       
021100         END-IF                                                           
021200     END-IF.                                                              
021300     PERFORM 310-READ-NEWTRAN THRU 310-EXIT.                              
021400 320-EXIT.                                                                
021500     EXIT.                                                                
021600*                                                                         
021700 400-EDIT-REGISTRATION.                                                   
021800     MOVE TMB-PHONE TO WS-PHONE-RAW.                                      
021900     PERFORM 350-STRIP-PHONE THRU 350-EXIT.                               
022000     PERFORM 360-CHECK-DUPLICATE THRU 360-EXIT.                           
022100     IF NOT PHONE-OK                                                      
022200         PERFORM 810-LOG-REJECT THRU 810-EXIT                             
022300     ELSE                                                                 
022400         IF DUP-FOUND                                                     
022500             MOVE "MEMBER  " TO VLG-LEDGER                                
022600             MOVE TMB-ID     TO VLG-KEY                                   
022700             MOVE "DUPLICATE MEMBER" TO VLG-REASON                        
022800             WRITE VLG-RECORD                                             
022900             ADD 1 TO WS-REJECT-CNT                                       
023000         ELSE                                                             
023100             PERFORM 420-POST-MEMBER THRU 420-EXIT                        
023200         END-IF                                                           
023300     END-IF.                                                              
023400 400-EXIT.                                                                
023500     EXIT.                                                                
023600*                                                                         
023700 350-STRIP-PHONE.                                                         
023800     MOVE SPACES TO WS-PHONE-CLEAN.                                       
023900     MOVE ZERO TO WS-OUT-SUB.                                             
024000     PERFORM 355-STRIP-ONE-CHAR THRU 355-EXIT                             
024100         VARYING WS-CHAR-SUB FROM 1 BY 1                                  
024200             UNTIL WS-CHAR-SUB > 12.                                      
024300     SET PHONE-OK TO FALSE.                                               
024400     IF WS-OUT-SUB = 12                                                   
024500             AND WS-PHONE-CC = "250"                                      
024600             AND WS-PHONE-CLEAN IS NUMERIC                                
024700         SET PHONE-OK TO TRUE                                             
024800     END-IF.                                                              
024900 350-EXIT.                                                                
025000     EXIT.                                                                
025100*                                                                         
025200 355-STRIP-ONE-CHAR.                                                      
025300     IF WS-RAW-CHAR (WS-CHAR-SUB) NOT = SPACE                             
025400             AND WS-RAW-CHAR (WS-CHAR-SUB) NOT = "-"                      
025500         ADD 1 TO WS-OUT-SUB                                              
025600         IF WS-OUT-SUB <= 12                                              
025700             MOVE WS-RAW-CHAR (WS-CHAR-SUB)                               
025800                 TO WS-PHONE-CHAR (WS-OUT-SUB)                            
025900         END-IF                                                           
026000     END-IF.                                                              
026100 355-EXIT.                                                                
026200     EXIT.                                                                
026300*                                                                         
026400 360-CHECK-DUPLICATE.                                                     
026500     SET DUP-FOUND TO FALSE.                                              
026600     IF GS-MBR-COUNT > ZERO                                               
026700         PERFORM 365-CHECK-ONE-DUP THRU 365-EXIT                          
026800             VARYING WS-SUB FROM 1 BY 1                                   
026900                 UNTIL WS-SUB > GS-MBR-COUNT                              
027000                 OR DUP-FOUND                                             
027100     END-IF.                                                              
027200 360-EXIT.                                                                
027300     EXIT.                                                                
027400*                                                                         
027500 365-CHECK-ONE-DUP.                                                       
027600     IF GS-MBR-USERNAME (WS-SUB) = TMB-USERNAME                           
027700             OR GS-MBR-EMAIL (WS-SUB) = TMB-EMAIL                         
027800             OR GS-MBR-PHONE (WS-SUB) = WS-PHONE-CLEAN                    
027900         SET DUP-FOUND TO TRUE                                            
028000     END-IF.                                                              
028100 365-EXIT.                                                                
028200     EXIT.                                                                
028300*                                                                         
028400 420-POST-MEMBER.                                                         
028500     MOVE TMB-ID       TO WS-NM-ID.                                       
028600     MOVE TMB-USERNAME TO WS-NM-USERNAME.                                 
028700     MOVE TMB-EMAIL    TO WS-NM-EMAIL.                                    
028800     MOVE WS-PHONE-CLEAN TO WS-NM-PHONE.                                  
028900     WRITE MEMBERO-REC FROM WS-NEW-MEMBER.                                
029000     ADD 1 TO GS-MBR-COUNT.                                               
029100     MOVE WS-NM-ID       TO GS-MBR-ID (GS-MBR-COUNT).                     
029200     MOVE WS-NM-USERNAME TO GS-MBR-USERNAME (GS-MBR-COUNT).               
029300     MOVE WS-NM-EMAIL    TO GS-MBR-EMAIL (GS-MBR-COUNT).                  
029400     MOVE WS-NM-PHONE    TO GS-MBR-PHONE (GS-MBR-COUNT).                  
029500     MOVE WS-NM-ID   TO WS-MSG-ID.                                        
029600     MOVE "ACCEPTED - ADDED TO MEMBER MASTER" TO WS-MSG-TEXT.             
029700     MOVE WS-MSG-LINE TO MBRRPT-REC.                                      
029800     WRITE MBRRPT-REC.                                                    
029900     ADD 1 TO WS-ACCEPT-CNT.                                              
030000 420-EXIT.                                                                
030100     EXIT.                                                                
030200*                                                                         
030300 500-PHONE-VERIFY.                                                        
030400     MOVE TPV-PHONE TO WS-PHONE-RAW.                                      
030500     PERFORM 350-STRIP-PHONE THRU 350-EXIT.                               
030600     IF NOT PHONE-OK                                                      
030700         MOVE WS-PHONE-RAW TO WS-MSG-ID                                   
030800         MOVE "BAD PHONE FORMAT" TO WS-MSG-TEXT                           
030900     ELSE                                                                 
031000         PERFORM 520-SEARCH-BY-PHONE THRU 520-EXIT                        
031100         MOVE WS-PHONE-CLEAN TO WS-MSG-ID                                 
031200         IF PHONE-FOUND                                                   
031300             STRING "FOUND - MEMBER " DELIMITED BY SIZE                   
031400                     GS-MBR-ID (WS-SUB) DELIMITED BY SIZE                 
031500                 INTO WS-MSG-TEXT                                         
031600         ELSE                                                             
031700             MOVE "NOT FOUND" TO WS-MSG-TEXT                              
031800         END-IF                                                           
031900     END-IF.                                                              
032000     MOVE WS-MSG-LINE TO PHVRPT-REC.                                      
032100     WRITE PHVRPT-REC.                                                    
032200     ADD 1 TO WS-PHV-CNT.                                                 
032300 500-EXIT.                                                                
032400     EXIT.                                                                
032500*                                                                         
032600 520-SEARCH-BY-PHONE.                                                     
032700     SET PHONE-FOUND TO FALSE.                                            
032800     IF GS-MBR-COUNT > ZERO                                               
032900         PERFORM 525-CHECK-ONE-PHONE THRU 525-EXIT                        
033000             VARYING WS-SUB FROM 1 BY 1                                   
033100                 UNTIL WS-SUB > GS-MBR-COUNT                              
033200                 OR PHONE-FOUND                                           
033300     END-IF.                                                              
033400 520-EXIT.                                                                
033500     EXIT.                                                                
033600*                                                                         
033700 525-CHECK-ONE-PHONE.                                                     
033800     IF GS-MBR-PHONE (WS-SUB) = WS-PHONE-CLEAN                            
033900         SET PHONE-FOUND TO TRUE                                          
034000     END-IF.                                                              
034100 525-EXIT.                                                                
034200     EXIT.                                                                
034300*                                                                         
034400 810-LOG-REJECT.                                                          
034500     MOVE "MEMBER  " TO VLG-LEDGER.                                       
034600     MOVE TMB-ID     TO VLG-KEY.                                          
034700     MOVE "BAD PHONE" TO VLG-REASON.                                      
034800     WRITE VLG-RECORD.                                                    
034900     ADD 1 TO WS-REJECT-CNT.                                              
035000 810-EXIT.                                                                
035100     EXIT.                                                                
035200*                                                                         
035300 900-TERMINATE.                                                           
035400     CLOSE MEMBERS MEMBERO NEWTRAN MBRRPT PHVRPT VALIDLOG.                
035500 900-EXIT.                                                                
035600     EXIT.                                                                
