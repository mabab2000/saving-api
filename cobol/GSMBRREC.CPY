000100*****************************************************************         
000200* GSMBRREC - MEMBER MASTER RECORD LAYOUT (75 BYTES).                      
000300*****************************************************************         
000400*                                    CM0190  MEMBER REC-ORIGINAL          
000500*                                    RH0499  ADDED SPARE BYTE             
000600     01  MEM-RECORD.                                                      
000700         05  MEM-ID              PIC X(12).                               
000800         05  MEM-USERNAME        PIC X(20).                               
000900         05  MEM-EMAIL           PIC X(30).                               
001000         05  MEM-PHONE           PIC X(12).                               
001100         05  FILLER              PIC X(01).                               
