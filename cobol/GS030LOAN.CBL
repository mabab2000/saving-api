000100*****************************************************************         
000200* GS030LOAN - LOAN POSTING AND PER-MEMBER SUMMARY.                        
000300* THE OLD SCHEDULE-OF-DUES LOGIC FROM THE MANUAL LEDGER-CARD              
000400* DAYS IS GONE - THIS SHOP NO LONGER PRORATES LOANS INTO                  
000500* INSTALLMENTS - BUT THE EDIT/POST SHAPE AND THE PER-MEMBER               
000600* RUNNING TOTAL SURVIVE INTACT.                                           
000700*****************************************************************         
000800* CHANGE LOG.                                                             
000900*   DATE      BY  REQ-NO   DESCRIPTION                                    
001000*   --------  --  -------  ---------------------------------------        
001100*   03/05/90  EH  INIT-019 ORIGINAL CODING - LOAN EDIT/POST STEP          
001200*   08/14/91  CM  CR-0044  DEADLINE-AFTER-ISSUE EDIT ADDED                
001300*   02/02/94  EH  CR-0102  DROPPED INSTALLMENT SCHEDULE TABLE -           
001400*                          BOARD NOW BILLS LOANS AS A SINGLE SUM          
001500*   09/14/98  TU  Y2K-004  CENTURY WINDOW REVIEW - DATES ARE ALL          
001600*                          8-DIGIT YYYYMMDD, NO CHANGE REQUIRED           
001700*   03/16/03  PN  CR-0158  ADDED LOANRPT PER-MEMBER SUMMARY               
001800*****************************************************************         
001900 IDENTIFICATION DIVISION.                                                 
002000 PROGRAM-ID. GS030LOAN.                                                   
002100 AUTHOR. E. HAKIZIMANA.                                                   
002200 INSTALLATION. UMURAVA SAVINGS COOPERATIVE - EDP DEPT.                    
002300 DATE-WRITTEN. 03/05/90.                                                  
002400 DATE-COMPILED.                                                           
002500 SECURITY. UMURAVA SAVINGS COOPERATIVE - INTERNAL USE ONLY.               
002600*                                                                         
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900 SPECIAL-NAMES.                                                           
003000     C01 IS TOP-OF-FORM                                                   
003100     CLASS GS-NUMERIC-CLASS IS "0" THRU "9"                               
003200     UPSI-0 ON STATUS IS GS-RERUN-ON                                      
003300            OFF STATUS IS GS-RERUN-OFF.                                   
003400*                                                                         
003500 INPUT-OUTPUT SECTION.                                                    
003600 FILE-CONTROL.                                                            
003700     SELECT MEMBERS  ASSIGN TO MEMBERS                                    
003800         ORGANIZATION IS LINE SEQUENTIAL                                  
003900         FILE STATUS IS FS-MEMBERS.                                       
004000     SELECT LOANS    ASSIGN TO LOANS                                      
004100         ORGANIZATION IS LINE SEQUENTIAL                                  
004200         FILE STATUS IS FS-LOANS.                                         
004300     SELECT LOANSO   ASSIGN TO LOANSO                                     
004400         ORGANIZATION IS LINE SEQUENTIAL                                  
004500         FILE STATUS IS FS-LOANSO.                                        
004600     SELECT NEWTRAN  ASSIGN TO NEWTRAN                                    
004700         ORGANIZATION IS LINE SEQUENTIAL                                  
004800         FILE STATUS IS FS-NEWTRAN.                                       
004900     SELECT LOANRPT  ASSIGN TO LOANRPT                                    
005000         ORGANIZATION IS LINE SEQUENTIAL                                  
005100         FILE STATUS IS FS-LOANRPT.                                       
005200     SELECT VALIDLOG ASSIGN TO VALIDLOG                                   
005300         ORGANIZATION IS LINE SEQUENTIAL                                  
005400         FILE STATUS IS FS-VALIDLOG.                                      
005500*                                                                         
005600 DATA DIVISION.                                                           
005700 FILE SECTION.                                                            
005800 FD  MEMBERS                                                              
005900     LABEL RECORDS ARE STANDARD.                                          
006000 COPY GSMBRREC.                                                           
006100*                                                                         
006200 FD  LOANS                                                                
006300     LABEL RECORDS ARE STANDARD.                                          
006400 COPY GSLOANREC.                                                          
006500*                                                                         
006600 FD  LOANSO                                                               
006700     LABEL RECORDS ARE STANDARD.                                          
006800 01  LOANSO-REC                   PIC X(69).                              
006900*                                                                         
007000 FD  NEWTRAN                                                              
007100     LABEL RECORDS ARE STANDARD.                                          
007200 COPY GSTRNREC.                                                           
007300*                                                                         
007400 FD  LOANRPT                                                              
007500     LABEL RECORDS ARE STANDARD.                                          
007600 01  LOANRPT-REC                  PIC X(80).                              
007700*                                                                         
007800 FD  VALIDLOG                                                             
007900     LABEL RECORDS ARE STANDARD.                                          
008000 COPY GSVLGREC.                                                           
008100*                                                                         
008200 WORKING-STORAGE SECTION.                                                 
008300 01  FILE-STATUS-FIELDS.                                                  
008400     05  FS-MEMBERS               PIC X(02).                              
008500     05  FS-LOANS                 PIC X(02).                              
008600     05  FS-LOANSO                PIC X(02).                              
008700     05  FS-NEWTRAN               PIC X(02).                              
008800     05  FS-LOANRPT                PIC X(02).                             
008900     05  FS-VALIDLOG              PIC X(02).                              
009000*                                                                         
009100 77  WS-MEMBERS-EOF               PIC X(01) VALUE "N".                    
009200     88  MEMBERS-EOF                 VALUE "Y".                           
009300 77  WS-LOANS-EOF                 PIC X(01) VALUE "N".                    
009400     88  LOANS-EOF                   VALUE "Y".                           
009500 77  WS-NEWTRAN-EOF               PIC X(01) VALUE "N".                    
009600     88  NEWTRAN-EOF                 VALUE "Y".                           
009700 77  WS-MBR-FOUND                 PIC X(01) VALUE "N".                    
009800     88  MBR-FOUND                   VALUE "Y".                           
009900*                                                                         
010000 COPY GSMBRTBL.                                                           
010100 COPY GSACCTBL.                                                           
010200*                                                                         
010300 77  WS-ACCEPT-CNT                PIC S9(7) COMP VALUE ZERO.              
010400 77  WS-REJECT-CNT                PIC S9(7) COMP VALUE ZERO.              
010500 77  WS-SUB                       PIC S9(4) COMP VALUE ZERO.              
010600 77  WS-GRAND-CNT                 PIC S9(7) COMP VALUE ZERO.              
010700 01  WS-GRAND-AMT                 PIC S9(9)V99 VALUE ZERO.                
010800 01  WS-SEARCH-KEY                PIC X(12).                              
010900*                                                                         
011000 01  WS-SEARCH-KEY-VIEW REDEFINES WS-SEARCH-KEY.                          
011100     05  WS-SEARCH-KEY-CHAR       PIC X(01) OCCURS 12 TIMES.              
011200*                                                                         
011300 01  WS-GRAND-AMT-VIEW REDEFINES WS-GRAND-AMT.                            
011400     05  WS-GRAND-AMT-WHOLE       PIC S9(09).                             
011500     05  WS-GRAND-AMT-CENTS       PIC 9(02).                              
011600*                                                                         
011700 01  WS-DATE-SPLIT.                                                       
011800     05  WS-DATE-8                PIC 9(08).                              
011900     05  WS-DATE-YMD REDEFINES WS-DATE-8.                                 
012000         10  WS-DATE-YYYY         PIC 9(04).                              
012100         10  WS-DATE-MM           PIC 9(02).                              
012200         10  WS-DATE-DD           PIC 9(02).                              
012300*                                                                         
012400 01  WS-DETAIL-LINE.                                                      
012500     05  FILLER                   PIC X(01) VALUE SPACE.                  
012600     05  WS-DL-ID                 PIC X(12).                              
012700     05  FILLER                   PIC X(02) VALUE SPACES.                 
012800     05  WS-DL-NAME               PIC X(20).                              
012900     05  FILLER                   PIC X(02) VALUE SPACES.                 
013000     05  WS-DL-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99-.                    
013100     05  FILLER                   PIC X(02) VALUE SPACES.                 
013200     05  WS-DL-COUNT              PIC ZZZ,ZZ9.                            
013300     05  FILLER                   PIC X(19) VALUE SPACES.                 
013400*                                                                         
013500 01  WS-TOTAL-LINE.                                                       
013600     05  FILLER                   PIC X(01) VALUE SPACE.                  
013700     05  FILLER            PIC X(19) VALUE "GROUP TOTAL LOANS: ".         
013800     05  FILLER                   PIC X(01) VALUE SPACE.                  
013900     05  WS-TL-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99-.                    
014000     05  FILLER                   PIC X(02) VALUE SPACES.                 
014100     05  WS-TL-COUNT              PIC ZZZ,ZZ9.                            
014200     05  FILLER                   PIC X(30) VALUE SPACES.                 
014300*                                                                         
014400 01  WS-HEAD-LINE                 PIC X(80)                               
014500         VALUE "MEMBER-ID    NAME               PRINCIPAL LOANS".         
014600 01  WS-RULE-LINE                 PIC X(80) VALUE ALL "-".                
014700*                                                                         
014800 PROCEDURE DIVISION.                                                      
014900*                                                                         
015000 MAIN-PROCEDURE.                                                          
015100     PERFORM 100-INITIALIZE THRU 100-EXIT.                                
015200     PERFORM 200-LOAD-MEMBERS THRU 200-EXIT.                              
015300     PERFORM 250-COPY-OLD-LOANS THRU 250-EXIT.                            
015400     PERFORM 300-EDIT-CANDIDATES THRU 300-EXIT.                           
015500     PERFORM 400-PRINT-SUMMARY THRU 400-EXIT.                             
015600     PERFORM 900-TERMINATE THRU 900-EXIT.                                 
015700     STOP RUN.                                                            
015800*                                                                         
015900 100-INITIALIZE.                                                          
016000     OPEN INPUT MEMBERS.                                                  
016100     OPEN INPUT LOANS.                                                    
016200     OPEN OUTPUT LOANSO.                                                  
016300     OPEN INPUT NEWTRAN.                                                  
016400     OPEN OUTPUT LOANRPT.                                                 
016500     OPEN EXTEND VALIDLOG.                                                
016600     MOVE WS-HEAD-LINE TO LOANRPT-REC.                                    
016700     WRITE LOANRPT-REC.                                                   
016800     MOVE WS-RULE-LINE TO LOANRPT-REC.                                    
016900     WRITE LOANRPT-REC.                                                   
017000 100-EXIT.                                                                
017100     EXIT.                                                                
017200*                                                                         
017300 200-LOAD-MEMBERS.                                                        
017400     PERFORM 210-READ-MEMBER THRU 210-EXIT.                               
017500     PERFORM 220-BUILD-TABLE THRU 220-EXIT                                
017600         UNTIL MEMBERS-EOF.                                               
017700 200-EXIT.                                                                
017800     EXIT.                                                                
017900*                                                                         
018000 210-READ-MEMBER.                                                         
018100     READ MEMBERS                                                         
018200         AT END SET MEMBERS-EOF TO TRUE                                   
018300     END-READ.                                                            
018400 210-EXIT.                                                                
018500     EXIT.                                                                
018600*                                                                         
018700 220-BUILD-TABLE.                                                         
018800     ADD 1 TO GS-MBR-COUNT.                                               
018900     MOVE MEM-ID       TO GS-MBR-ID (GS-MBR-COUNT).                       
019000     MOVE MEM-USERNAME TO GS-MBR-USERNAME (GS-MBR-COUNT).                 
019100     MOVE MEM-EMAIL    TO GS-MBR-EMAIL (GS-MBR-COUNT).                    
019200     MOVE MEM-PHONE    TO GS-MBR-PHONE (GS-MBR-COUNT).                    
019300     PERFORM 210-READ-MEMBER THRU 210-EXIT.                               
019400 220-EXIT.                                                                
019500     EXIT.                                                                
019600*                                                                         
019700 250-COPY-OLD-LOANS.                                                      
019800     PERFORM 255-READ-LOAN THRU 255-EXIT.                                 
019900     PERFORM 260-ROLL-OLD-LOAN THRU 260-EXIT                              
020000         UNTIL LOANS-EOF.                                                 
020100 250-EXIT.                                                                
020200     EXIT.                                                                
020300*                                                                         
020400 255-READ-LOAN.                                                           
020500     READ LOANS                                                           
020600         AT END SET LOANS-EOF TO TRUE                                     
020700     END-READ.                                                            
020800 255-EXIT.                                                                
020900     EXIT.                                                                
021000*                                                                         
021100 260-ROLL-OLD-LOAN.                                                       
021200     WRITE LOANSO-REC FROM LN-RECORD.                                     
021300     MOVE LN-USER-ID TO WS-SEARCH-KEY.                                    
021400     PERFORM 700-FIND-MEMBER THRU 700-EXIT.                               
021500     IF MBR-FOUND                                                         
021600         ADD LN-AMOUNT TO GS-ACC-AMT1 (WS-SUB)                            
021700         ADD 1 TO GS-ACC-CNT1 (WS-SUB)                                    
021800     END-IF.                                                              
021900     PERFORM 255-READ-LOAN THRU 255-EXIT.                                 
022000 260-EXIT.                                                                
022100     EXIT.                                                                
022200*                                                                         
022300 300-EDIT-CANDIDATES.                                                     
022400     PERFORM 310-READ-NEWTRAN THRU 310-EXIT.                              
022500     PERFORM 320-CLASSIFY-CANDIDATE THRU 320-EXIT                         
022600         UNTIL NEWTRAN-EOF.                                               
022700 300-EXIT.                                                                
022800     EXIT.                                                                
022900*                                                                         
023000 310-READ-NEWTRAN.                                                        
023100     READ NEWTRAN                                                         
023200         AT END SET NEWTRAN-EOF TO TRUE                                   
023300     END-READ.                                                            
023400 310-EXIT.                                                                
023500     EXIT.                                                                
023600*                                                                         
023700 320-CLASSIFY-CANDIDATE.                                                  
023800     IF TRAN-IS-LOAN                                                      
023900         PERFORM 350-EDIT-LOAN THRU 350-EXIT                              
024000     END-IF.                                                              
024100     PERFORM 310-READ-NEWTRAN THRU 310-EXIT.                              
024200 320-EXIT.                                                                
024300     EXIT.                                                                
024400*                                                                         
024500 350-EDIT-LOAN.                                                           
024600     MOVE TLN-USER-ID TO WS-SEARCH-KEY.                                   
024700     PERFORM 700-FIND-MEMBER THRU 700-EXIT.                               
024800     IF TLN-AMOUNT NOT > ZERO                                             
024900         MOVE "LOANS   " TO VLG-LEDGER                                    
025000         MOVE TLN-ID     TO VLG-KEY                                       
025100         MOVE "INVALID AMOUNT" TO VLG-REASON                              
025200         WRITE VLG-RECORD                                                 
025300         ADD 1 TO WS-REJECT-CNT                                           
025400     ELSE                                                                 
025500         IF NOT MBR-FOUND                                                 
025600             MOVE "LOANS   " TO VLG-LEDGER                                
025700             MOVE TLN-ID     TO VLG-KEY                                   
025800             MOVE "USER NOT FOUND" TO VLG-REASON                          
025900             WRITE VLG-RECORD                                             
026000             ADD 1 TO WS-REJECT-CNT                                       
026100         ELSE                                                             
026200             IF TLN-DEADLINE NOT > TLN-ISSUED-DATE                        
026300                 MOVE "LOANS   " TO VLG-LEDGER                            
026400                 MOVE TLN-ID     TO VLG-KEY                               
026500                 MOVE "BAD DATES" TO VLG-REASON                           
026600                 WRITE VLG-RECORD                                         
026700                 ADD 1 TO WS-REJECT-CNT                                   
026800             ELSE                                                         
026900                 PERFORM 360-POST-LOAN THRU 360-EXIT                      
027000             END-IF                                                       
027100         END-IF                                                           
027200     END-IF.                                                              
027300 350-EXIT.                                                                
027400     EXIT.                                                                
027500*                                                                         
027600 360-POST-LOAN.                                                           
027700     MOVE TLN-ID       TO LN-ID.                                          
027800     MOVE TLN-USER-ID  TO LN-USER-ID.                                     
027900     MOVE TLN-AMOUNT   TO LN-AMOUNT.                                      
028000     MOVE TLN-ISSUED-DATE TO WS-DATE-8.                                   
028100     MOVE WS-DATE-YYYY TO LN-ISS-YYYY.                                    
028200     MOVE WS-DATE-MM   TO LN-ISS-MM.                                      
028300     MOVE WS-DATE-DD   TO LN-ISS-DD.                                      
028400     MOVE TLN-DEADLINE TO WS-DATE-8.                                      
028500     MOVE WS-DATE-YYYY TO LN-DLN-YYYY.                                    
028600     MOVE WS-DATE-MM   TO LN-DLN-MM.                                      
028700     MOVE WS-DATE-DD   TO LN-DLN-DD.                                      
028800     IF TLN-STATUS = SPACES                                               
028900         SET LN-ACTIVE TO TRUE                                            
029000     ELSE                                                                 
029100         MOVE TLN-STATUS TO LN-STATUS                                     
029200     END-IF.                                                              
029300     MOVE TLN-DATE     TO WS-DATE-8.                                      
029400     MOVE WS-DATE-YYYY TO LN-DATE-YYYY.                                   
029500     MOVE WS-DATE-MM   TO LN-DATE-MM.                                     
029600     MOVE WS-DATE-DD   TO LN-DATE-DD.                                     
029700     WRITE LOANSO-REC FROM LN-RECORD.                                     
029800     ADD LN-AMOUNT TO GS-ACC-AMT1 (WS-SUB).                               
029900     ADD 1 TO GS-ACC-CNT1 (WS-SUB).                                       
030000     ADD 1 TO WS-ACCEPT-CNT.                                              
030100 360-EXIT.                                                                
030200     EXIT.                                                                
030300*                                                                         
030400 400-PRINT-SUMMARY.                                                       
030500     PERFORM 410-PRINT-ONE-LINE THRU 410-EXIT                             
030600         VARYING WS-SUB FROM 1 BY 1                                       
030700             UNTIL WS-SUB > GS-MBR-COUNT.                                 
030800     MOVE WS-RULE-LINE TO LOANRPT-REC.                                    
030900     WRITE LOANRPT-REC.                                                   
031000     MOVE WS-GRAND-AMT TO WS-TL-AMOUNT.                                   
031100     MOVE WS-GRAND-CNT TO WS-TL-COUNT.                                    
031200     MOVE WS-TOTAL-LINE TO LOANRPT-REC.                                   
031300     WRITE LOANRPT-REC.                                                   
031400 400-EXIT.                                                                
031500     EXIT.                                                                
031600*                                                                         
031700 410-PRINT-ONE-LINE.                                                      
031800     MOVE GS-MBR-ID (WS-SUB)   TO WS-DL-ID                                
031900     MOVE GS-MBR-USERNAME (WS-SUB) TO WS-DL-NAME                          
032000     MOVE GS-ACC-AMT1 (WS-SUB) TO WS-DL-AMOUNT                            
032100     MOVE GS-ACC-CNT1 (WS-SUB) TO WS-DL-COUNT                             
032200     MOVE WS-DETAIL-LINE TO LOANRPT-REC                                   
032300     WRITE LOANRPT-REC                                                    
032400     ADD GS-ACC-AMT1 (WS-SUB) TO WS-GRAND-AMT                             
032500     ADD GS-ACC-CNT1 (WS-SUB) TO WS-GRAND-CNT.                            
032600 410-EXIT.                                                                
032700     EXIT.                                                                
032800*                                                                         
032900 700-FIND-MEMBER.                                                         
033000     SET MBR-FOUND TO FALSE.                                              
033100     SET GS-MBR-IX TO 1.                                                  
033200     IF GS-MBR-COUNT > ZERO                                               
033300         SEARCH ALL GS-MBR-ENTRY                                          
033400             AT END SET MBR-FOUND TO FALSE                                
033500             WHEN GS-MBR-ID (GS-MBR-IX) = WS-SEARCH-KEY                   
033600                 SET MBR-FOUND TO TRUE                                    
033700                 SET WS-SUB TO GS-MBR-IX                                  
033800         END-SEARCH                                                       
033900     END-IF.                                                              
034000 700-EXIT.                                                                
034100     EXIT.                                                                
034200*                                                                         
034300 900-TERMINATE.                                                           
034400     CLOSE MEMBERS LOANS LOANSO NEWTRAN LOANRPT VALIDLOG.                 
034500 900-EXIT.                                                                
034600     EXIT.                                                                
