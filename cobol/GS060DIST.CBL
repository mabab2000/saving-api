000100*****************************************************************         
000200* GS060DIST - YEAR-END DISTRIBUTION POSTING AND LISTING.                  
000300* NEW STEP - THE COOPERATIVE BEGAN PAYING AN ANNUAL SURPLUS SHARE         
000400* TO MEMBERS IN 1993.  EDIT/POST SHAPE AS GS020SAV, BUT THE               
000500* OUTPUT LISTING SHOWS EVERY RECORD (OLD AND NEWLY POSTED) WITH           
000600* THE MEMBER'S NAME AND THE POSTING YEAR RATHER THAN A PER-MEMBER         
000700* ROLL-UP - THE BOARD WANTS TO SEE EVERY PAYOUT, NOT JUST TOTALS.         
000800*****************************************************************         
000900* CHANGE LOG.                                                             
001000*   DATE      BY  REQ-NO   DESCRIPTION                                    
001100*   --------  --  -------  ---------------------------------------        
001200*   11/22/93  CM  CR-0071  ORIGINAL CODING - DISTRIBUTION LEDGER          
001300*   09/14/98  TU  Y2K-004  CENTURY WINDOW REVIEW - DATES ARE ALL          
001400*                          8-DIGIT YYYYMMDD, NO CHANGE REQUIRED           
001500*   04/06/03  PN  CR-0158  ADDED DISTRPT YEAR-BY-YEAR LISTING             
001600*****************************************************************         
001700 IDENTIFICATION DIVISION.                                                 
001800 PROGRAM-ID. GS060DIST.                                                   
001900 AUTHOR. C. MUKAMANA.                                                     
002000 INSTALLATION. UMURAVA SAVINGS COOPERATIVE - EDP DEPT.                    
002100 DATE-WRITTEN. 11/22/93.                                                  
002200 DATE-COMPILED.                                                           
002300 SECURITY. UMURAVA SAVINGS COOPERATIVE - INTERNAL USE ONLY.               
002400*                                                                         
002500 ENVIRONMENT DIVISION.                                                    
002600 CONFIGURATION SECTION.                                                   
002700 SPECIAL-NAMES.                                                           
002800     C01 IS TOP-OF-FORM                                                   
002900     CLASS GS-NUMERIC-CLASS IS "0" THRU "9"                               
003000     UPSI-0 ON STATUS IS GS-RERUN-ON                                      
003100            OFF STATUS IS GS-RERUN-OFF.                                   
003200*                                                                         
003300 INPUT-OUTPUT SECTION.                                                    
003400 FILE-CONTROL.                                                            
003500     SELECT MEMBERS  ASSIGN TO MEMBERS                                    
003600         ORGANIZATION IS LINE SEQUENTIAL                                  
003700         FILE STATUS IS FS-MEMBERS.                                       
003800     SELECT DISTRIB  ASSIGN TO DISTRIB                                    
003900         ORGANIZATION IS LINE SEQUENTIAL                                  
004000         FILE STATUS IS FS-DISTRIB.                                       
004100     SELECT DISTRIBO ASSIGN TO DISTRIBO                                   
004200         ORGANIZATION IS LINE SEQUENTIAL                                  
004300         FILE STATUS IS FS-DISTRIBO.                                      
004400     SELECT NEWTRAN  ASSIGN TO NEWTRAN                                    
004500         ORGANIZATION IS LINE SEQUENTIAL                                  
004600         FILE STATUS IS FS-NEWTRAN.                                       
004700     SELECT DISTRPT  ASSIGN TO DISTRPT                                    
004800         ORGANIZATION IS LINE SEQUENTIAL                                  
004900         FILE STATUS IS FS-DISTRPT.                                       
005000     SELECT VALIDLOG ASSIGN TO VALIDLOG                                   
005100         ORGANIZATION IS LINE SEQUENTIAL                                  
005200         FILE STATUS IS FS-VALIDLOG.                                      
005300*                                                                         
005400 DATA DIVISION.                                                           
005500 FILE SECTION.                                                            
005600 FD  MEMBERS                                                              
005700     LABEL RECORDS ARE STANDARD.                                          
005800 COPY GSMBRREC.                                                           
005900*                                                                         
006000 FD  DISTRIB                                                              
006100     LABEL RECORDS ARE STANDARD.                                          
006200 COPY GSDSTREC.                                                           
006300*                                                                         
006400 FD  DISTRIBO                                                             
006500     LABEL RECORDS ARE STANDARD.                                          
006600 01  DISTRIBO-REC                 PIC X(44).                              
006700 01  DISTRIBO-REC-VIEW REDEFINES DISTRIBO-REC.                            
006800     05  DISTRIBO-ID              PIC X(12).                              
006900     05  DISTRIBO-USER-ID         PIC X(12).                              
007000     05  DISTRIBO-AMOUNT          PIC S9(9)V99 SIGN LEADING.              
007100     05  DISTRIBO-DATE.                                                   
007200         10  DISTRIBO-DATE-YYYY   PIC 9(04).                              
007300         10  DISTRIBO-DATE-MM     PIC 9(02).                              
007400         10  DISTRIBO-DATE-DD     PIC 9(02).                              
007500     05  FILLER                   PIC X(01).                              
007600*                                                                         
007700 FD  NEWTRAN                                                              
007800     LABEL RECORDS ARE STANDARD.                                          
007900 COPY GSTRNREC.                                                           
008000*                                                                         
008100 FD  DISTRPT                                                              
008200     LABEL RECORDS ARE STANDARD.                                          
008300 01  DISTRPT-REC                  PIC X(80).                              
008400*                                                                         
008500 FD  VALIDLOG                                                             
008600     LABEL RECORDS ARE STANDARD.                                          
008700 COPY GSVLGREC.                                                           
008800*                                                                         
008900 WORKING-STORAGE SECTION.                                                 
009000 01  FILE-STATUS-FIELDS.                                                  
009100     05  FS-MEMBERS               PIC X(02).                              
009200     05  FS-DISTRIB                PIC X(02).                             
009300     05  FS-DISTRIBO               PIC X(02).                             
009400     05  FS-NEWTRAN               PIC X(02).                              
009500     05  FS-DISTRPT                PIC X(02).                             
009600     05  FS-VALIDLOG              PIC X(02).                              
009700*                                                                         
009800 77  WS-MEMBERS-EOF               PIC X(01) VALUE "N".                    
009900     88  MEMBERS-EOF                 VALUE "Y".                           
010000 77  WS-DISTRIB-EOF               PIC X(01) VALUE "N".                    
010100     88  DISTRIB-EOF                 VALUE "Y".                           
010200 77  WS-NEWTRAN-EOF               PIC X(01) VALUE "N".                    
010300     88  NEWTRAN-EOF                 VALUE "Y".                           
010400 77  WS-MBR-FOUND                 PIC X(01) VALUE "N".                    
010500     88  MBR-FOUND                   VALUE "Y".                           
010600*                                                                         
010700 COPY GSMBRTBL.                                                           
010800*                                                                         
010900 77  WS-ACCEPT-CNT                PIC S9(7) COMP VALUE ZERO.              
011000 77  WS-REJECT-CNT                PIC S9(7) COMP VALUE ZERO.              
011100 77  WS-SUB                       PIC S9(4) COMP VALUE ZERO.              
011200 01  WS-SEARCH-KEY                PIC X(12).                              
011300*                                                                         
011400 01  WS-SEARCH-KEY-VIEW REDEFINES WS-SEARCH-KEY.                          
011500     05  WS-SEARCH-KEY-CHAR       PIC X(01) OCCURS 12 TIMES.              
011600*                                                                         
011700 01  WS-NAME-WORK                 PIC X(20) VALUE SPACES.                 
011800*                                                                         
011900 01  WS-DATE-SPLIT.                                                       
012000     05  WS-DATE-8                PIC 9(08).                              
012100     05  WS-DATE-YMD REDEFINES WS-DATE-8.                                 
012200         10  WS-DATE-YYYY         PIC 9(04).                              
012300         10  WS-DATE-MM           PIC 9(02).                              
012400         10  WS-DATE-DD           PIC 9(02).                              
012500*                                                                         
012600 01  WS-DETAIL-LINE.                                                      
012700     05  FILLER                   PIC X(01) VALUE SPACE.                  
012800     05  WS-DL-ID                 PIC X(12).                              
012900     05  FILLER                   PIC X(02) VALUE SPACES.                 
013000     05  WS-DL-NAME               PIC X(20).                              
013100     05  FILLER                   PIC X(02) VALUE SPACES.                 
013200     05  WS-DL-YEAR               PIC 9(04).                              
013300     05  FILLER                   PIC X(02) VALUE SPACES.                 
013400     05  WS-DL-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99-.                    
013500     05  FILLER                   PIC X(15) VALUE SPACES.                 
013600*                                                                         
013700 01  WS-HEAD-LINE                 PIC X(80)                               
013800         VALUE "MEMBER-ID    NAME               YEAR AMOUNT".             
013900 01  WS-RULE-LINE                 PIC X(80) VALUE ALL "-".                
014000*                                                                         
014100 PROCEDURE DIVISION.                                                      
014200*                                                                         
014300 MAIN-PROCEDURE.                                                          
014400     PERFORM 100-INITIALIZE THRU 100-EXIT.                                
014500     PERFORM 200-LOAD-MEMBERS THRU 200-EXIT.                              
014600     PERFORM 250-COPY-OLD-DIST THRU 250-EXIT.                             
014700     PERFORM 300-EDIT-CANDIDATES THRU 300-EXIT.                           
014800     PERFORM 900-TERMINATE THRU 900-EXIT.                                 
014900     STOP RUN.                                                            
015000*                                                                         
015100 100-INITIALIZE.                                                          
015200     OPEN INPUT MEMBERS.                                                  
015300     OPEN INPUT DISTRIB.                                                  
015400     OPEN OUTPUT DISTRIBO.                                                
015500     OPEN INPUT NEWTRAN.                                                  
015600     OPEN OUTPUT DISTRPT.                                                 
015700     OPEN EXTEND VALIDLOG.                                                
015800     MOVE WS-HEAD-LINE TO DISTRPT-REC.                                    
015900     WRITE DISTRPT-REC.                                                   
016000     MOVE WS-RULE-LINE TO DISTRPT-REC.                                    
016100     WRITE DISTRPT-REC.                                                   
016200 100-EXIT.                                                                
016300     EXIT.                                                                
016400*                                                                         
016500 200-LOAD-MEMBERS.                                                        
016600     PERFORM 210-READ-MEMBER THRU 210-EXIT.                               
016700     PERFORM 220-BUILD-TABLE THRU 220-EXIT                                
016800         UNTIL MEMBERS-EOF.                                               
016900 200-EXIT.                                                                
017000     EXIT.                                                                
017100*                                                                         
017200 210-READ-MEMBER.                                                         
017300     READ MEMBERS                                                         
017400         AT END SET MEMBERS-EOF TO TRUE                                   
017500     END-READ.                                                            
017600 210-EXIT.                                                                
017700     EXIT.                                                                
017800*                                                                         
017900 220-BUILD-TABLE.                                                         
018000     ADD 1 TO GS-MBR-COUNT.                                               
018100     MOVE MEM-ID       TO GS-MBR-ID (GS-MBR-COUNT).                       
018200     MOVE MEM-USERNAME TO GS-MBR-USERNAME (GS-MBR-COUNT).                 
018300     MOVE MEM-EMAIL    TO GS-MBR-EMAIL (GS-MBR-COUNT).                    
018400     MOVE MEM-PHONE    TO GS-MBR-PHONE (GS-MBR-COUNT).                    
018500     PERFORM 210-READ-MEMBER THRU 210-EXIT.                               
018600 220-EXIT.                                                                
018700     EXIT.                                                                
018800*                                                                         
018900 250-COPY-OLD-DIST.                                                       
019000     PERFORM 255-READ-DIST THRU 255-EXIT.                                 
019100     PERFORM 260-ROLL-OLD-DIST THRU 260-EXIT                              
019200         UNTIL DISTRIB-EOF.                                               
019300 250-EXIT.                                                                
019400     EXIT.                                                                
019500*                                                                         
019600 255-READ-DIST.                                                           
019700     READ DISTRIB                                                         
019800         AT END SET DISTRIB-EOF TO TRUE                                   
019900     END-READ.                                                            
020000 255-EXIT.                                                                
020100     EXIT.                                                                
020200*                                                                         
020300 260-ROLL-OLD-DIST.                                                       
020400     WRITE DISTRIBO-REC FROM DST-RECORD.                                  
020500     MOVE DST-USER-ID TO WS-SEARCH-KEY.                                   
020600     PERFORM 700-FIND-MEMBER THRU 700-EXIT.                               
020700     MOVE SPACES TO WS-NAME-WORK.                                         
020800     IF MBR-FOUND                                                         
020900         MOVE GS-MBR-USERNAME (WS-SUB) TO WS-NAME-WORK                    
021000     END-IF.                                                              
021100     MOVE DST-USER-ID  TO WS-DL-ID.                                       
021200     MOVE WS-NAME-WORK TO WS-DL-NAME.                                     
021300     MOVE DST-DATE-YYYY TO WS-DL-YEAR.                                    
021400     MOVE DST-AMOUNT   TO WS-DL-AMOUNT.                                   
021500     MOVE WS-DETAIL-LINE TO DISTRPT-REC.                                  
021600     WRITE DISTRPT-REC.                                                   
021700     PERFORM 255-READ-DIST THRU 255-EXIT.                                 
021800 260-EXIT.                                                                
021900     EXIT.                                                                
022000*                                                                         
022100 300-EDIT-CANDIDATES.                                                     
022200     PERFORM 310-READ-NEWTRAN THRU 310-EXIT.                              
022300     PERFORM 320-CLASSIFY-CANDIDATE THRU 320-EXIT                         
022400         UNTIL NEWTRAN-EOF.                                               
022500 300-EXIT.                                                                
022600     EXIT.                                                                
022700*                                                                         
022800 310-READ-NEWTRAN.                                                        
022900     READ NEWTRAN                                                         
023000         AT END SET NEWTRAN-EOF TO TRUE                                   
023100     END-READ.                                                            
023200 310-EXIT.                                                                
023300     EXIT.                                                                
023400*                                                                         
023500 320-CLASSIFY-CANDIDATE.                                                  
023600     IF TRAN-IS-DISTRIBUTION                                              
023700         PERFORM 350-EDIT-DIST THRU 350-EXIT                              
023800     END-IF.                                                              
023900     PERFORM 310-READ-NEWTRAN THRU 310-EXIT.                              
024000 320-EXIT.                                                                
024100     EXIT.                                                                
024200*                                                                         
024300 350-EDIT-DIST.                                                           
024400     MOVE TDS-USER-ID TO WS-SEARCH-KEY.                                   
024500     PERFORM 700-FIND-MEMBER THRU 700-EXIT.                               
024600     IF TDS-AMOUNT NOT > ZERO                                             
024700         MOVE "DISTRIB " TO VLG-LEDGER                                    
024800         MOVE TDS-ID     TO VLG-KEY                                       
024900         MOVE "INVALID AMOUNT" TO VLG-REASON                              
025000         WRITE VLG-RECORD                                                 
025100         ADD 1 TO WS-REJECT-CNT                                           
025200     ELSE                                                                 
025300         IF NOT MBR-FOUND                                                 
025400             MOVE "DISTRIB " TO VLG-LEDGER                                
025500             MOVE TDS-ID     TO VLG-KEY                                   
025600             MOVE "USER NOT FOUND" TO VLG-REASON                          
025700             WRITE VLG-RECORD                                             
025800             ADD 1 TO WS-REJECT-CNT                                       
025900         ELSE                                                             
026000             PERFORM 360-POST-DIST THRU 360-EXIT                          
026100         END-IF                                                           
026200     END-IF.                                                              
026300 350-EXIT.                                                                
026400     EXIT.                                                                
026500*                                                                         
026600 360-POST-DIST.                                                           
026700     MOVE TDS-ID       TO DST-ID.                                         
026800     MOVE TDS-USER-ID  TO DST-USER-ID.                                    
026900     MOVE TDS-AMOUNT   TO DST-AMOUNT.                                     
027000     MOVE TDS-DATE     TO WS-DATE-8.                                      
027100     MOVE WS-DATE-YYYY TO DST-DATE-YYYY.                                  
027200     MOVE WS-DATE-MM   TO DST-DATE-MM.                                    
027300     MOVE WS-DATE-DD   TO DST-DATE-DD.                                    
027400     WRITE DISTRIBO-REC FROM DST-RECORD.                                  
027500     MOVE DST-USER-ID  TO WS-DL-ID.                                       
027600     MOVE GS-MBR-USERNAME (WS-SUB) TO WS-DL-NAME.                         
027700     MOVE DST-DATE-YYYY TO WS-DL-YEAR.                                    
027800     MOVE DST-AMOUNT   TO WS-DL-AMOUNT.                                   
027900     MOVE WS-DETAIL-LINE TO DISTRPT-REC.                                  
028000     WRITE DISTRPT-REC.                                                   
028100     ADD 1 TO WS-ACCEPT-CNT.                                              
028200 360-EXIT.                                                                
028300     EXIT.                                                                
028400*                                                                         
028500 700-FIND-MEMBER.                                                         
028600     SET MBR-FOUND TO FALSE.                                              
028700     SET GS-MBR-IX TO 1.                                                  
028800     IF GS-MBR-COUNT > ZERO                                               
028900         SEARCH ALL GS-MBR-ENTRY                                          
029000             AT END SET MBR-FOUND TO FALSE                                
029100             WHEN GS-MBR-ID (GS-MBR-IX) = WS-SEARCH-KEY                   
029200                 SET MBR-FOUND TO TRUE                                    
029300                 SET WS-SUB TO GS-MBR-IX                                  
029400         END-SEARCH                                                       
029500     END-IF.                                                              
029600 700-EXIT.                                                                
029700     EXIT.                                                                
029800*                                                                         
029900 900-TERMINATE.                                                           
030000     CLOSE MEMBERS DISTRIB DISTRIBO NEWTRAN DISTRPT VALIDLOG.             
030100 900-EXIT.                                                                
030200     EXIT.                                                                
