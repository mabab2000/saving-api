000100*****************************************************************         
000200* GS090HOME - MEMBER HOME-SCREEN SUMMARY LISTING, ALL MEMBERS.            
000300* NET LOAN POSITION IS BY MEMBER, NOT BY LOAN - THIS DIFFERS              
000400* FROM GS080DASH WHICH NETS ACTIVE LOANS AGAINST THEIR OWN                
000500* PAYMENTS ONLY.  HERE ALL LOANS AND ALL PAYMENTS FOR A MEMBER            
000600* ARE NETTED REGARDLESS OF LOAN STATUS, AND THE RESULT MAY GO             
000700* NEGATIVE - NO FLOOR IS APPLIED.                                         
000800*****************************************************************         
000900* CHANGE LOG.                                                             
001000*   DATE      BY  REQ-NO   DESCRIPTION                                    
001100*   --------  --  -------  ---------------------------------------        
001200*   06/11/94  EH  CR-0112  ORIGINAL CODING - HOME SCREEN SUMMARY          
001300*   09/14/98  TU  Y2K-005  CENTURY WINDOW REVIEW - DATES ARE ALL          
001400*                          8-DIGIT YYYYMMDD, NO CHANGE REQUIRED           
001500*   11/03/01  CM  CR-0141  ADDED LATEST-SAVING MONTH/YEAR TO THE          
001600*                          PRINTED LINE PER TELLER REQUEST                
001700*****************************************************************         
001800 IDENTIFICATION DIVISION.                                                 
001900 PROGRAM-ID. GS090HOME.                                                   
002000 AUTHOR. C. MUKAMANA.                                                     
002100 INSTALLATION. UMURAVA SAVINGS COOPERATIVE - EDP DEPT.                    
002200 DATE-WRITTEN. 06/11/94.                                                  
002300 DATE-COMPILED.                                                           
002400 SECURITY. UMURAVA SAVINGS COOPERATIVE - INTERNAL USE ONLY.               
002500*                                                                         
002600 ENVIRONMENT DIVISION.                                                    
002700 CONFIGURATION SECTION.                                                   
002800 SPECIAL-NAMES.                                                           
002900     C01 IS TOP-OF-FORM                                                   
003000     CLASS GS-NUMERIC-CLASS IS "0" THRU "9"                               
003100     UPSI-0 ON STATUS IS GS-RERUN-ON                                      
003200            OFF STATUS IS GS-RERUN-OFF.                                   
003300*                                                                         
003400 INPUT-OUTPUT SECTION.                                                    
003500 FILE-CONTROL.                                                            
003600     SELECT MEMBERS  ASSIGN TO MEMBERS                                    
003700         ORGANIZATION IS LINE SEQUENTIAL                                  
003800         FILE STATUS IS FS-MEMBERS.                                       
003900     SELECT LOANS    ASSIGN TO LOANS                                      
004000         ORGANIZATION IS LINE SEQUENTIAL                                  
004100         FILE STATUS IS FS-LOANS.                                         
004200     SELECT LOANPAY  ASSIGN TO LOANPAY                                    
004300         ORGANIZATION IS LINE SEQUENTIAL                                  
004400         FILE STATUS IS FS-LOANPAY.                                       
004500     SELECT SAVINGS  ASSIGN TO SAVINGS                                    
004600         ORGANIZATION IS LINE SEQUENTIAL                                  
004700         FILE STATUS IS FS-SAVINGS.                                       
004800     SELECT HOMERPT  ASSIGN TO HOMERPT                                    
004900         ORGANIZATION IS LINE SEQUENTIAL                                  
005000         FILE STATUS IS FS-HOMERPT.                                       
005100*                                                                         
005200 DATA DIVISION.                                                           
005300 FILE SECTION.                                                            
005400 FD  MEMBERS                                                              
005500     LABEL RECORDS ARE STANDARD.                                          
005600 COPY GSMBRREC.                                                           
005700*                                                                         
005800 FD  LOANS                                                                
005900     LABEL RECORDS ARE STANDARD.                                          
006000 COPY GSLOANREC.                                                          
006100*                                                                         
006200 FD  LOANPAY                                                              
006300     LABEL RECORDS ARE STANDARD.                                          
006400 COPY GSLPYREC.                                                           
006500*                                                                         
006600 FD  SAVINGS                                                              
006700     LABEL RECORDS ARE STANDARD.                                          
006800 COPY GSSAVREC.                                                           
006900*                                                                         
007000 FD  HOMERPT                                                              
007100     LABEL RECORDS ARE STANDARD.                                          
007200 01  HOMERPT-REC                  PIC X(80).                              
007300*                                                                         
007400 WORKING-STORAGE SECTION.                                                 
007500 01  FILE-STATUS-FIELDS.                                                  
007600     05  FS-MEMBERS               PIC X(02).                              
007700     05  FS-LOANS                 PIC X(02).                              
007800     05  FS-LOANPAY                PIC X(02).                             
007900     05  FS-SAVINGS               PIC X(02).                              
008000     05  FS-HOMERPT               PIC X(02).                              
008100*                                                                         
008200 77  WS-MEMBERS-EOF               PIC X(01) VALUE "N".                    
008300     88  MEMBERS-EOF                 VALUE "Y".                           
008400 77  WS-LOANS-EOF                 PIC X(01) VALUE "N".                    
008500     88  LOANS-EOF                   VALUE "Y".                           
008600 77  WS-LOANPAY-EOF               PIC X(01) VALUE "N".                    
008700     88  LOANPAY-EOF                 VALUE "Y".                           
008800 77  WS-SAVINGS-EOF               PIC X(01) VALUE "N".                    
008900     88  SAVINGS-EOF                 VALUE "Y".                           
009000 77  WS-MBR-FOUND                 PIC X(01) VALUE "N".                    
009100     88  MBR-FOUND                   VALUE "Y".                           
009200*                                                                         
009300 COPY GSMBRTBL.                                                           
009400*                                                                         
009500 01  GS-HOME-TABLE.                                                       
009600     05  GS-HOME-ENTRY OCCURS 2000 TIMES INDEXED BY GS-HOME-IX.           
009700         10  GS-HOME-SAVING       PIC S9(9)V99 VALUE ZERO.                
009800         10  GS-HOME-LOAN-TOTAL   PIC S9(9)V99 VALUE ZERO.                
009900         10  GS-HOME-PAY-TOTAL    PIC S9(9)V99 VALUE ZERO.                
010000         10  GS-HOME-LATEST-SW    PIC X(01) VALUE "N".                    
010100             88  GS-HOME-HAS-LATEST  VALUE "Y".                           
010200         10  GS-HOME-LATEST-DATE.                                         
010300             15  GS-HOME-LT-YYYY  PIC 9(04) VALUE ZERO.                   
010400             15  GS-HOME-LT-MM    PIC 9(02) VALUE ZERO.                   
010500             15  GS-HOME-LT-DD    PIC 9(02) VALUE ZERO.                   
010600         10  GS-HOME-LATEST-AMT   PIC S9(9)V99 VALUE ZERO.                
010700*                                                                         
010800 77  WS-SUB                       PIC S9(4) COMP VALUE ZERO.              
010900 01  WS-SEARCH-KEY                PIC X(12).                              
011000 01  WS-SEARCH-KEY-VIEW REDEFINES WS-SEARCH-KEY.                          
011100     05  WS-SEARCH-KEY-CHAR       PIC X(01) OCCURS 12 TIMES.              
011200 01  WS-NET-LOAN                  PIC S9(9)V99 VALUE ZERO.                
011300 01  WS-NET-LOAN-VIEW REDEFINES WS-NET-LOAN.                              
011400     05  WS-NET-LOAN-WHOLE        PIC S9(09).                             
011500     05  WS-NET-LOAN-CENTS        PIC 9(02).                              
011600*                                                                         
011700 01  WS-DETAIL-LINE.                                                      
011800     05  FILLER                   PIC X(01) VALUE SPACE.                  
011900     05  WS-DL-ID                 PIC X(12).                              
012000     05  FILLER                   PIC X(02) VALUE SPACES.                 
012100     05  WS-DL-SAVING             PIC ZZZ,ZZZ,ZZ9.99-.                    
012200     05  FILLER                   PIC X(02) VALUE SPACES.                 
012300     05  WS-DL-LOAN               PIC ZZZ,ZZZ,ZZ9.99-.                    
012400     05  FILLER                   PIC X(02) VALUE SPACES.                 
012500     05  WS-DL-LATEST-GROUP.                                              
012600         10  WS-DL-LT-MM          PIC 99.                                 
012700         10  FILLER               PIC X(01) VALUE "/".                    
012800         10  WS-DL-LT-YYYY        PIC 9999.                               
012900         10  FILLER               PIC X(02) VALUE SPACES.                 
013000         10  WS-DL-LT-AMT         PIC ZZZ,ZZZ,ZZ9.99-.                    
013100     05  WS-DL-LATEST-ALPHA REDEFINES WS-DL-LATEST-GROUP                  
013200                                  PIC X(24).                              
013300     05  FILLER                   PIC X(06) VALUE SPACES.                 
013400*                                                                         
013500 01  WS-HEAD-LINE                 PIC X(80)                               
013600     VALUE "MEMBER-ID    SAVINGS    NET-LOAN   LATEST-SAVING".            
013700 01  WS-RULE-LINE                 PIC X(80) VALUE ALL "-".                
013800*                                                                         
013900 PROCEDURE DIVISION.                                                      
014000*                                                                         
014100 MAIN-PROCEDURE.                                                          
014200     PERFORM 100-INITIALIZE THRU 100-EXIT.                                
014300     PERFORM 200-LOAD-MEMBERS THRU 200-EXIT.                              
014400     PERFORM 300-APPLY-SAVINGS THRU 300-EXIT.                             
014500     PERFORM 400-APPLY-LOANS THRU 400-EXIT.                               
014600     PERFORM 500-APPLY-PAYMENTS THRU 500-EXIT.                            
014700     PERFORM 600-PRINT-SUMMARY THRU 600-EXIT.                             
014800     PERFORM 900-TERMINATE THRU 900-EXIT.                                 
014900     STOP RUN.                                                            
015000*                                                                         
015100 100-INITIALIZE.                                                          
015200     OPEN INPUT MEMBERS.                                                  
015300     OPEN INPUT LOANS.                                                    
015400     OPEN INPUT LOANPAY.                                                  
015500     OPEN INPUT SAVINGS.                                                  
015600     OPEN OUTPUT HOMERPT.                                                 
015700     MOVE WS-HEAD-LINE TO HOMERPT-REC.                                    
015800     WRITE HOMERPT-REC.                                                   
015900     MOVE WS-RULE-LINE TO HOMERPT-REC.                                    
016000     WRITE HOMERPT-REC.                                                   
016100 100-EXIT.                                                                
016200     EXIT.                                                                
016300*                                                                         
016400 200-LOAD-MEMBERS.                                                        
016500     PERFORM 210-READ-MEMBER THRU 210-EXIT.                               
016600     PERFORM 220-BUILD-TABLE THRU 220-EXIT                                
016700         UNTIL MEMBERS-EOF.                                               
016800 200-EXIT.                                                                
016900     EXIT.                                                                
017000*                                                                         
017100 210-READ-MEMBER.                                                         
017200     READ MEMBERS                                                         
017300         AT END SET MEMBERS-EOF TO TRUE                                   
017400     END-READ.                                                            
017500 210-EXIT.                                                                
017600     EXIT.                                                                
017700*                                                                         
017800 220-BUILD-TABLE.                                                         
017900     ADD 1 TO GS-MBR-COUNT.                                               
018000     MOVE MEM-ID       TO GS-MBR-ID (GS-MBR-COUNT).                       
018100     MOVE MEM-USERNAME TO GS-MBR-USERNAME (GS-MBR-COUNT).                 
018200     MOVE MEM-EMAIL    TO GS-MBR-EMAIL (GS-MBR-COUNT).                    
018300     MOVE MEM-PHONE    TO GS-MBR-PHONE (GS-MBR-COUNT).                    
018400     PERFORM 210-READ-MEMBER THRU 210-EXIT.                               
018500 220-EXIT.                                                                
018600     EXIT.                                                                
018700*                                                                         
018800 300-APPLY-SAVINGS.                                                       
018900     PERFORM 310-READ-SAVING THRU 310-EXIT.                               
019000     PERFORM 320-POST-SAVING THRU 320-EXIT                                
019100         UNTIL SAVINGS-EOF.                                               
019200 300-EXIT.                                                                
019300     EXIT.                                                                
019400*                                                                         
019500 310-READ-SAVING.                                                         
019600     READ SAVINGS                                                         
019700         AT END SET SAVINGS-EOF TO TRUE                                   
019800     END-READ.                                                            
019900 310-EXIT.                                                                
020000     EXIT.                                                                
020100*                                                                         
020200 320-POST-SAVING.                                                         
020300     MOVE SAV-USER-ID TO WS-SEARCH-KEY.                                   
020400     PERFORM 800-FIND-MEMBER THRU 800-EXIT.                               
020500     IF MBR-FOUND                                                         
020600         ADD SAV-AMOUNT TO GS-HOME-SAVING (WS-SUB)                        
020700         IF NOT GS-HOME-HAS-LATEST (WS-SUB)                               
020800                 OR SAV-DATE > GS-HOME-LATEST-DATE (WS-SUB)               
020900             MOVE SAV-DATE   TO GS-HOME-LATEST-DATE (WS-SUB)              
021000             MOVE SAV-AMOUNT TO GS-HOME-LATEST-AMT (WS-SUB)               
021100             SET GS-HOME-HAS-LATEST (WS-SUB) TO TRUE                      
021200         END-IF                                                           
021300     END-IF.                                                              
021400     PERFORM 310-READ-SAVING THRU 310-EXIT.                               
021500 320-EXIT.                                                                
021600     EXIT.                                                                
021700*                                                                         
021800 400-APPLY-LOANS.                                                         
021900     PERFORM 410-READ-LOAN THRU 410-EXIT.                                 
022000     PERFORM 420-POST-LOAN THRU 420-EXIT                                  
022100         UNTIL LOANS-EOF.                                                 
022200 400-EXIT.                                                                
022300     EXIT.                                                                
022400*                                                                         
022500 410-READ-LOAN.                                                           
022600     READ LOANS                                                           
022700         AT END SET LOANS-EOF TO TRUE                                     
022800     END-READ.                                                            
022900 410-EXIT.                                                                
023000     EXIT.                                                                
023100*                                                                         
023200 420-POST-LOAN.                                                           
023300     MOVE LN-USER-ID TO WS-SEARCH-KEY.                                    
023400     PERFORM 800-FIND-MEMBER THRU 800-EXIT.                               
023500     IF MBR-FOUND                                                         
023600         ADD LN-AMOUNT TO GS-HOME-LOAN-TOTAL (WS-SUB)                     
023700     END-IF.                                                              
023800     PERFORM 410-READ-LOAN THRU 410-EXIT.                                 
023900 420-EXIT.                                                                
024000     EXIT.                                                                
024100*                                                                         
024200 500-APPLY-PAYMENTS.                                                      
024300     PERFORM 510-READ-PAYMENT THRU 510-EXIT.                              
024400     PERFORM 520-POST-PAYMENT THRU 520-EXIT                               
024500         UNTIL LOANPAY-EOF.                                               
024600 500-EXIT.                                                                
024700     EXIT.                                                                
024800*                                                                         
024900 510-READ-PAYMENT.                                                        
025000     READ LOANPAY                                                         
025100         AT END SET LOANPAY-EOF TO TRUE                                   
025200     END-READ.                                                            
025300 510-EXIT.                                                                
025400     EXIT.                                                                
025500*                                                                         
025600 520-POST-PAYMENT.                                                        
025700     MOVE LP-USER-ID TO WS-SEARCH-KEY.                                    
025800     PERFORM 800-FIND-MEMBER THRU 800-EXIT.                               
025900     IF MBR-FOUND                                                         
026000         ADD LP-AMOUNT TO GS-HOME-PAY-TOTAL (WS-SUB)                      
026100     END-IF.                                                              
026200     PERFORM 510-READ-PAYMENT THRU 510-EXIT.                              
026300 520-EXIT.                                                                
026400     EXIT.                                                                
026500*                                                                         
026600 600-PRINT-SUMMARY.                                                       
026700     PERFORM 610-PRINT-ONE-LINE THRU 610-EXIT                             
026800         VARYING WS-SUB FROM 1 BY 1                                       
026900             UNTIL WS-SUB > GS-MBR-COUNT.                                 
027000 600-EXIT.                                                                
027100     EXIT.                                                                
027200*                                                                         
027300 610-PRINT-ONE-LINE.                                                      
027400     COMPUTE WS-NET-LOAN = GS-HOME-LOAN-TOTAL (WS-SUB)                    
027500         - GS-HOME-PAY-TOTAL (WS-SUB)                                     
027600     MOVE GS-MBR-ID (WS-SUB)      TO WS-DL-ID                             
027700     MOVE GS-HOME-SAVING (WS-SUB) TO WS-DL-SAVING                         
027800     MOVE WS-NET-LOAN              TO WS-DL-LOAN                          
027900     IF GS-HOME-HAS-LATEST (WS-SUB)                                       
028000         MOVE GS-HOME-LT-MM (WS-SUB)   TO WS-DL-LT-MM                     
028100         MOVE GS-HOME-LT-YYYY (WS-SUB) TO WS-DL-LT-YYYY                   
028200         MOVE GS-HOME-LATEST-AMT (WS-SUB) TO WS-DL-LT-AMT                 
028300     ELSE                                                                 
028400         MOVE SPACES TO WS-DL-LATEST-ALPHA                                
028500         MOVE "NONE" TO WS-DL-LATEST-ALPHA                                
028600     END-IF                                                               
028700     MOVE WS-DETAIL-LINE TO HOMERPT-REC                                   
028800     WRITE HOMERPT-REC.                                                   
028900 610-EXIT.                                                                
029000     EXIT.                                                                
029100*                                                                         
029200 800-FIND-MEMBER.                                                         
029300     SET MBR-FOUND TO FALSE.                                              
029400     SET GS-MBR-IX TO 1.                                                  
029500     IF GS-MBR-COUNT > ZERO                                               
029600         SEARCH ALL GS-MBR-ENTRY                                          
029700             AT END SET MBR-FOUND TO FALSE                                
029800             WHEN GS-MBR-ID (GS-MBR-IX) = WS-SEARCH-KEY                   
029900                 SET MBR-FOUND TO TRUE                                    
030000                 SET WS-SUB TO GS-MBR-IX                                  
030100         END-SEARCH                                                       
030200     END-IF.                                                              
030300 800-EXIT.                                                                
030400     EXIT.                                                                
030500*                                                                         
030600 900-TERMINATE.                                                           
030700     CLOSE MEMBERS LOANS LOANPAY SAVINGS HOMERPT.                         
030800 900-EXIT.                                                                
030900     EXIT.                                                                
