000100*****************************************************************         
000200* GSTRNREC - NEWTRAN SUSPENSE RECORD.                                     
000300* ONE PHYSICAL BUFFER SHARED BY ALL EDIT/POST PROGRAMS. TRAN-TYPE         
000400* TELLS EACH PROGRAM WHICH REDEFINED VIEW OF THE BUFFER TO USE;           
000500* A PROGRAM SKIPS EVERY NEWTRAN RECORD WHOSE TYPE IS NOT ITS OWN.         
000600*****************************************************************         
000700*                                    PN0192 SUSPENSE REC-ORIGINAL         
000800*                                    TU0398  ADDED PHV QUERY VIEW         
000900     01  NEWTRAN-RECORD.                                                  
001000         05  TRAN-TYPE           PIC X(03).                               
001100             88  TRAN-IS-MEMBER          VALUE "MBR".                     
001200             88  TRAN-IS-PHONE-QUERY     VALUE "PHV".                     
001300             88  TRAN-IS-SAVING          VALUE "SAV".                     
001400             88  TRAN-IS-LOAN            VALUE "LN ".                     
001500             88  TRAN-IS-LOAN-PAYMENT    VALUE "LP ".                     
001600             88  TRAN-IS-PENALTY         VALUE "PEN".                     
001700             88  TRAN-IS-DISTRIBUTION    VALUE "DST".                     
001800             88  TRAN-IS-PAY-FROM-SAVING VALUE "PLS".                     
001900         05  TRAN-DATA           PIC X(83).                               
002000         05  FILLER              PIC X(01).                               
002100*                                                                         
002200     01  TRAN-MBR-VIEW REDEFINES NEWTRAN-RECORD.                          
002300         05  FILLER              PIC X(03).                               
002400         05  TMB-ID              PIC X(12).                               
002500         05  TMB-USERNAME        PIC X(20).                               
002600         05  TMB-EMAIL           PIC X(30).                               
002700         05  TMB-PHONE           PIC X(12).                               
002800         05  FILLER              PIC X(10).                               
002900*                                                                         
003000     01  TRAN-PHV-VIEW REDEFINES NEWTRAN-RECORD.                          
003100         05  FILLER              PIC X(03).                               
003200         05  TPV-PHONE           PIC X(12).                               
003300         05  FILLER              PIC X(72).                               
003400*                                                                         
003500     01  TRAN-SAV-VIEW REDEFINES NEWTRAN-RECORD.                          
003600         05  FILLER              PIC X(03).                               
003700         05  TSV-ID              PIC X(12).                               
003800         05  TSV-USER-ID         PIC X(12).                               
003900         05  TSV-AMOUNT          PIC S9(9)V99 SIGN LEADING.               
004000         05  TSV-DATE            PIC 9(08).                               
004100         05  FILLER              PIC X(41).                               
004200*                                                                         
004300     01  TRAN-LN-VIEW REDEFINES NEWTRAN-RECORD.                           
004400         05  FILLER              PIC X(03).                               
004500         05  TLN-ID              PIC X(12).                               
004600         05  TLN-USER-ID         PIC X(12).                               
004700         05  TLN-AMOUNT          PIC S9(9)V99 SIGN LEADING.               
004800         05  TLN-ISSUED-DATE     PIC 9(08).                               
004900         05  TLN-DEADLINE        PIC 9(08).                               
005000         05  TLN-STATUS          PIC X(09).                               
005100         05  TLN-DATE            PIC 9(08).                               
005200         05  FILLER              PIC X(16).                               
005300*                                                                         
005400     01  TRAN-LP-VIEW REDEFINES NEWTRAN-RECORD.                           
005500         05  FILLER              PIC X(03).                               
005600         05  TLP-ID              PIC X(12).                               
005700         05  TLP-USER-ID         PIC X(12).                               
005800         05  TLP-LOAN-ID         PIC X(12).                               
005900         05  TLP-AMOUNT          PIC S9(9)V99 SIGN LEADING.               
006000         05  TLP-DATE            PIC 9(08).                               
006100         05  FILLER              PIC X(29).                               
006200*                                                                         
006300     01  TRAN-PEN-VIEW REDEFINES NEWTRAN-RECORD.                          
006400         05  FILLER              PIC X(03).                               
006500         05  TPN-ID              PIC X(12).                               
006600         05  TPN-USER-ID         PIC X(12).                               
006700         05  TPN-REASON          PIC X(30).                               
006800         05  TPN-AMOUNT          PIC S9(9)V99 SIGN LEADING.               
006900         05  TPN-STATUS          PIC X(09).                               
007000         05  TPN-DATE            PIC 9(08).                               
007100         05  FILLER              PIC X(02).                               
007200*                                                                         
007300     01  TRAN-DST-VIEW REDEFINES NEWTRAN-RECORD.                          
007400         05  FILLER              PIC X(03).                               
007500         05  TDS-ID              PIC X(12).                               
007600         05  TDS-USER-ID         PIC X(12).                               
007700         05  TDS-AMOUNT          PIC S9(9)V99 SIGN LEADING.               
007800         05  TDS-DATE            PIC 9(08).                               
007900         05  FILLER              PIC X(41).                               
008000*                                                                         
008100     01  TRAN-PLS-VIEW REDEFINES NEWTRAN-RECORD.                          
008200         05  FILLER              PIC X(03).                               
008300         05  TPS-ID              PIC X(12).                               
008400         05  TPS-USER-ID         PIC X(12).                               
008500         05  TPS-AMOUNT          PIC S9(9)V99 SIGN LEADING.               
008600         05  TPS-DESC            PIC X(40).                               
008700         05  TPS-DATE            PIC 9(08).                               
008800         05  FILLER              PIC X(01).                               
