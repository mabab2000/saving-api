000100*****************************************************************         
000200* GSLOANREC - LOAN LEDGER RECORD (69 BYTES).                              
000300*****************************************************************         
000400*                                    EH0191  LOAN REC-ORIGINAL            
000500*                                    RH0499  ADDED SPARE BYTE             
000600     01  LN-RECORD.                                                       
000700         05  LN-ID               PIC X(12).                               
000800         05  LN-USER-ID          PIC X(12).                               
000900         05  LN-AMOUNT           PIC S9(9)V99 SIGN LEADING.               
001000         05  LN-ISSUED-DATE.                                              
001100             10  LN-ISS-YYYY     PIC 9(04).                               
001200             10  LN-ISS-MM       PIC 9(02).                               
001300             10  LN-ISS-DD       PIC 9(02).                               
001400         05  LN-DEADLINE.                                                 
001500             10  LN-DLN-YYYY     PIC 9(04).                               
001600             10  LN-DLN-MM       PIC 9(02).                               
001700             10  LN-DLN-DD       PIC 9(02).                               
001800         05  LN-STATUS           PIC X(09).                               
001900             88  LN-ACTIVE          VALUE "ACTIVE   ".                    
002000             88  LN-PAID            VALUE "PAID     ".                    
002100             88  LN-CANCELLED       VALUE "CANCELLED".                    
002200         05  LN-DATE.                                                     
002300             10  LN-DATE-YYYY    PIC 9(04).                               
002400             10  LN-DATE-MM      PIC 9(02).                               
002500             10  LN-DATE-DD      PIC 9(02).                               
002600         05  FILLER              PIC X(01).                               
