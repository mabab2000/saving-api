000100*****************************************************************         
000200* GS080DASH - MEMBER DASHBOARD LISTING, ALL MEMBERS.                      
000300* WHERE THE OLD MANUAL LEDGER CARDS CARRIED A SINGLE RUNNING              
000400* BALANCE PER MEMBER, THIS STEP CARRIES FOUR PARALLEL                     
000500* ACCUMULATORS (SAVING, ACTIVE LOAN PRINCIPAL, ACTIVE-LOAN                
000600* PAYMENTS, PENALTIES) THROUGH FIVE LEDGER PASSES BEFORE                  
000700* PRINTING ONE LINE PER MEMBER.                                           
000800*****************************************************************         
000900* CHANGE LOG.                                                             
001000*   DATE      BY  REQ-NO   DESCRIPTION                                    
001100*   --------  --  -------  ---------------------------------------        
001200*   05/02/94  EH  CR-0109  ORIGINAL CODING - MEMBER DASHBOARD             
001300*                          LISTING REPLACES THE MANUAL LEDGER CARD        
001400*   09/14/98  TU  Y2K-004  CENTURY WINDOW REVIEW - DATES ARE ALL          
001500*                          8-DIGIT YYYYMMDD, NO CHANGE REQUIRED           
001600*   04/20/03  PN  CR-0158  RECAST AGAINST THE NEW PAYMENT LEDGER -        
001700*                          ACTIVE-LOAN PAYMENTS TRACKED BY LOAN           
001800*****************************************************************         
001900 IDENTIFICATION DIVISION.                                                 
002000 PROGRAM-ID. GS080DASH.                                                   
002100 AUTHOR. E. HAKIZIMANA.                                                   
002200 INSTALLATION. UMURAVA SAVINGS COOPERATIVE - EDP DEPT.                    
002300 DATE-WRITTEN. 05/02/94.                                                  
002400 DATE-COMPILED.                                                           
002500 SECURITY. UMURAVA SAVINGS COOPERATIVE - INTERNAL USE ONLY.               
002600*                                                                         
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900 SPECIAL-NAMES.                                                           
003000     C01 IS TOP-OF-FORM                                                   
003100     CLASS GS-NUMERIC-CLASS IS "0" THRU "9"                               
003200     UPSI-0 ON STATUS IS GS-RERUN-ON                                      
003300            OFF STATUS IS GS-RERUN-OFF.                                   
003400*                                                                         
003500 INPUT-OUTPUT SECTION.                                                    
003600 FILE-CONTROL.                                                            
003700     SELECT MEMBERS  ASSIGN TO MEMBERS                                    
003800         ORGANIZATION IS LINE SEQUENTIAL                                  
003900         FILE STATUS IS FS-MEMBERS.                                       
004000     SELECT LOANS    ASSIGN TO LOANS                                      
004100         ORGANIZATION IS LINE SEQUENTIAL                                  
004200         FILE STATUS IS FS-LOANS.                                         
004300     SELECT LOANPAY  ASSIGN TO LOANPAY                                    
004400         ORGANIZATION IS LINE SEQUENTIAL                                  
004500         FILE STATUS IS FS-LOANPAY.                                       
004600     SELECT SAVINGS  ASSIGN TO SAVINGS                                    
004700         ORGANIZATION IS LINE SEQUENTIAL                                  
004800         FILE STATUS IS FS-SAVINGS.                                       
004900     SELECT PENALTY  ASSIGN TO PENALTY                                    
005000         ORGANIZATION IS LINE SEQUENTIAL                                  
005100         FILE STATUS IS FS-PENALTY.                                       
005200     SELECT DASHRPT  ASSIGN TO DASHRPT                                    
005300         ORGANIZATION IS LINE SEQUENTIAL                                  
005400         FILE STATUS IS FS-DASHRPT.                                       
005500*                                                                         
005600 DATA DIVISION.                                                           
005700 FILE SECTION.                                                            
005800 FD  MEMBERS                                                              
005900     LABEL RECORDS ARE STANDARD.                                          
006000 COPY GSMBRREC.                                                           
006100*                                                                         
006200 FD  LOANS                                                                
006300     LABEL RECORDS ARE STANDARD.                                          
006400 COPY GSLOANREC.                                                          
006500*                                                                         
006600 FD  LOANPAY                                                              
006700     LABEL RECORDS ARE STANDARD.                                          
006800 COPY GSLPYREC.                                                           
006900*                                                                         
007000 FD  SAVINGS                                                              
007100     LABEL RECORDS ARE STANDARD.                                          
007200 COPY GSSAVREC.                                                           
007300*                                                                         
007400 FD  PENALTY                                                              
007500     LABEL RECORDS ARE STANDARD.                                          
007600 COPY GSPENREC.                                                           
007700*                                                                         
007800 FD  DASHRPT                                                              
007900     LABEL RECORDS ARE STANDARD.                                          
008000 01  DASHRPT-REC                  PIC X(80).                              
008100*                                                                         
008200 WORKING-STORAGE SECTION.                                                 
008300 01  FILE-STATUS-FIELDS.                                                  
008400     05  FS-MEMBERS               PIC X(02).                              
008500     05  FS-LOANS                 PIC X(02).                              
008600     05  FS-LOANPAY               PIC X(02).                              
008700     05  FS-SAVINGS               PIC X(02).                              
008800     05  FS-PENALTY               PIC X(02).                              
008900     05  FS-DASHRPT               PIC X(02).                              
009000*                                                                         
009100 77  WS-MEMBERS-EOF               PIC X(01) VALUE "N".                    
009200     88  MEMBERS-EOF                 VALUE "Y".                           
009300 77  WS-LOANS-EOF                 PIC X(01) VALUE "N".                    
009400     88  LOANS-EOF                   VALUE "Y".                           
009500 77  WS-LOANPAY-EOF               PIC X(01) VALUE "N".                    
009600     88  LOANPAY-EOF                 VALUE "Y".                           
009700 77  WS-SAVINGS-EOF               PIC X(01) VALUE "N".                    
009800     88  SAVINGS-EOF                 VALUE "Y".                           
009900 77  WS-PENALTY-EOF               PIC X(01) VALUE "N".                    
010000     88  PENALTY-EOF                 VALUE "Y".                           
010100 77  WS-MBR-FOUND                 PIC X(01) VALUE "N".                    
010200     88  MBR-FOUND                   VALUE "Y".                           
010300 77  WS-LOAN-FOUND                PIC X(01) VALUE "N".                    
010400     88  LOAN-FOUND                  VALUE "Y".                           
010500*                                                                         
010600 COPY GSMBRTBL.                                                           
010700*                                                                         
010800 01  GS-LOAN-TABLE.                                                       
010900     05  GS-LN-COUNT              PIC S9(4) COMP VALUE ZERO.              
011000     05  GS-LN-ENTRY OCCURS 0 TO 2000 TIMES                               
011100             DEPENDING ON GS-LN-COUNT                                     
011200             INDEXED BY GS-LN-IX.                                         
011300         10  GS-LN-ID             PIC X(12).                              
011400         10  GS-LN-MBR-IX         PIC S9(4) COMP.                         
011500         10  GS-LN-ACTIVE-SW      PIC X(01).                              
011600             88  GS-LN-IS-ACTIVE     VALUE "Y".                           
011700*                                                                         
011800 01  GS-DASH-TABLE.                                                       
011900     05  GS-DASH-ENTRY OCCURS 2000 TIMES INDEXED BY GS-DASH-IX.           
012000         10  GS-DASH-SAVING       PIC S9(9)V99 VALUE ZERO.                
012100         10  GS-DASH-ACT-LOAN     PIC S9(9)V99 VALUE ZERO.                
012200         10  GS-DASH-ACT-PAY      PIC S9(9)V99 VALUE ZERO.                
012300         10  GS-DASH-PENALTY      PIC S9(9)V99 VALUE ZERO.                
012400*                                                                         
012500 77  WS-SUB                       PIC S9(4) COMP VALUE ZERO.              
012600 01  WS-SEARCH-KEY                PIC X(12).                              
012700 01  WS-SEARCH-KEY-VIEW REDEFINES WS-SEARCH-KEY.                          
012800     05  WS-SEARCH-KEY-CHAR       PIC X(01) OCCURS 12 TIMES.              
012900 01  WS-LOAN-KEY                  PIC X(12).                              
013000 01  WS-LOAN-KEY-VIEW REDEFINES WS-LOAN-KEY.                              
013100     05  WS-LOAN-KEY-CHAR         PIC X(01) OCCURS 12 TIMES.              
013200 01  WS-CURRENT-LOAN              PIC S9(9)V99 VALUE ZERO.                
013300 01  WS-CURRENT-LOAN-VIEW REDEFINES WS-CURRENT-LOAN.                      
013400     05  WS-CURRENT-LOAN-WHOLE    PIC S9(09).                             
013500     05  WS-CURRENT-LOAN-CENTS    PIC 9(02).                              
013600*                                                                         
013700 01  WS-DETAIL-LINE.                                                      
013800     05  FILLER                   PIC X(01) VALUE SPACE.                  
013900     05  WS-DL-ID                 PIC X(12).                              
014000     05  FILLER                   PIC X(02) VALUE SPACES.                 
014100     05  WS-DL-SAVING             PIC ZZZ,ZZZ,ZZ9.99-.                    
014200     05  FILLER                   PIC X(02) VALUE SPACES.                 
014300     05  WS-DL-LOAN               PIC ZZZ,ZZZ,ZZ9.99-.                    
014400     05  FILLER                   PIC X(02) VALUE SPACES.                 
014500     05  WS-DL-PEN                PIC ZZZ,ZZZ,ZZ9.99-.                    
014600     05  FILLER                   PIC X(21) VALUE SPACES.                 
014700*                                                                         
014800 01  WS-HEAD-LINE                 PIC X(80)                               
014900         VALUE "MEMBER-ID    SAVINGS    CURR-LOAN  PENALTIES".            
015000 01  WS-RULE-LINE                 PIC X(80) VALUE ALL "-".                
015100*                                                                         
015200 PROCEDURE DIVISION.                                                      
015300*                                                                         
015400 MAIN-PROCEDURE.                                                          
015500     PERFORM 100-INITIALIZE THRU 100-EXIT.                                
015600     PERFORM 200-LOAD-MEMBERS THRU 200-EXIT.                              
015700     PERFORM 300-LOAD-LOANS THRU 300-EXIT.                                
015800     PERFORM 400-APPLY-PAYMENTS THRU 400-EXIT.                            
015900     PERFORM 500-APPLY-SAVINGS THRU 500-EXIT.                             
016000     PERFORM 600-APPLY-PENALTIES THRU 600-EXIT.                           
016100     PERFORM 700-PRINT-DASHBOARD THRU 700-EXIT.                           
016200     PERFORM 900-TERMINATE THRU 900-EXIT.                                 
016300     STOP RUN.                                                            
016400*                                                                         
016500 100-INITIALIZE.                                                          
016600     OPEN INPUT MEMBERS.                                                  
016700     OPEN INPUT LOANS.                                                    
016800     OPEN INPUT LOANPAY.                                                  
016900     OPEN INPUT SAVINGS.                                                  
017000     OPEN INPUT PENALTY.                                                  
017100     OPEN OUTPUT DASHRPT.                                                 
017200     MOVE WS-HEAD-LINE TO DASHRPT-REC.                                    
017300     WRITE DASHRPT-REC.                                                   
017400     MOVE WS-RULE-LINE TO DASHRPT-REC.                                    
017500     WRITE DASHRPT-REC.                                                   
017600 100-EXIT.                                                                
017700     EXIT.                                                                
017800*                                                                         
017900 200-LOAD-MEMBERS.                                                        
018000     PERFORM 210-READ-MEMBER THRU 210-EXIT.                               
018100     PERFORM 220-BUILD-TABLE THRU 220-EXIT                                
018200         UNTIL MEMBERS-EOF.                                               
018300 200-EXIT.                                                                
018400     EXIT.                                                                
018500*                                                                         
018600 210-READ-MEMBER.                                                         
018700     READ MEMBERS                                                         
018800         AT END SET MEMBERS-EOF TO TRUE                                   
018900     END-READ.                                                            
019000 210-EXIT.                                                                
019100     EXIT.                                                                
019200*                                                                         
019300 220-BUILD-TABLE.                                                         
019400     ADD 1 TO GS-MBR-COUNT.                                               
019500     MOVE MEM-ID       TO GS-MBR-ID (GS-MBR-COUNT).                       
019600     MOVE MEM-USERNAME TO GS-MBR-USERNAME (GS-MBR-COUNT).                 
019700     MOVE MEM-EMAIL    TO GS-MBR-EMAIL (GS-MBR-COUNT).                    
019800     MOVE MEM-PHONE    TO GS-MBR-PHONE (GS-MBR-COUNT).                    
019900     PERFORM 210-READ-MEMBER THRU 210-EXIT.                               
020000 220-EXIT.                                                                
020100     EXIT.                                                                
020200*                                                                         
020300 300-LOAD-LOANS.                                                          
020400     PERFORM 310-READ-LOAN THRU 310-EXIT.                                 
020500     PERFORM 320-BUILD-LOAN-ENTRY THRU 320-EXIT                           
020600         UNTIL LOANS-EOF.                                                 
020700 300-EXIT.                                                                
020800     EXIT.                                                                
020900*                                                                         
021000 310-READ-LOAN.                                                           
021100     READ LOANS                                                           
021200         AT END SET LOANS-EOF TO TRUE                                     
021300     END-READ.                                                            
021400 310-EXIT.                                                                
021500     EXIT.                                                                
021600*                                                                         
021700 320-BUILD-LOAN-ENTRY.                                                    
021800     MOVE LN-USER-ID TO WS-SEARCH-KEY.                                    
021900     PERFORM 800-FIND-MEMBER THRU 800-EXIT.                               
022000     IF MBR-FOUND                                                         
022100         ADD 1 TO GS-LN-COUNT                                             
022200         MOVE LN-ID     TO GS-LN-ID (GS-LN-COUNT)                         
022300         MOVE WS-SUB    TO GS-LN-MBR-IX (GS-LN-COUNT)                     
022400         MOVE "N"       TO GS-LN-ACTIVE-SW (GS-LN-COUNT)                  
022500         IF LN-ACTIVE                                                     
022600             MOVE "Y" TO GS-LN-ACTIVE-SW (GS-LN-COUNT)                    
022700             ADD LN-AMOUNT TO GS-DASH-ACT-LOAN (WS-SUB)                   
022800         END-IF                                                           
022900     END-IF.                                                              
023000     PERFORM 310-READ-LOAN THRU 310-EXIT.                                 
023100 320-EXIT.                                                                
023200     EXIT.                                                                
023300*                                                                         
023400 400-APPLY-PAYMENTS.                                                      
023500     PERFORM 410-READ-PAYMENT THRU 410-EXIT.                              
023600     PERFORM 420-POST-PAYMENT THRU 420-EXIT                               
023700         UNTIL LOANPAY-EOF.                                               
023800 400-EXIT.                                                                
023900     EXIT.                                                                
024000*                                                                         
024100 410-READ-PAYMENT.                                                        
024200     READ LOANPAY                                                         
024300         AT END SET LOANPAY-EOF TO TRUE                                   
024400     END-READ.                                                            
024500 410-EXIT.                                                                
024600     EXIT.                                                                
024700*                                                                         
024800 420-POST-PAYMENT.                                                        
024900     MOVE LP-LOAN-ID TO WS-LOAN-KEY.                                      
025000     PERFORM 810-FIND-LOAN THRU 810-EXIT.                                 
025100     IF LOAN-FOUND AND GS-LN-IS-ACTIVE (WS-SUB)                           
025200         ADD LP-AMOUNT                                                    
025300             TO GS-DASH-ACT-PAY (GS-LN-MBR-IX (WS-SUB))                   
025400     END-IF.                                                              
025500     PERFORM 410-READ-PAYMENT THRU 410-EXIT.                              
025600 420-EXIT.                                                                
025700     EXIT.                                                                
025800*                                                                         
025900 500-APPLY-SAVINGS.                                                       
026000     PERFORM 510-READ-SAVING THRU 510-EXIT.                               
026100     PERFORM 520-POST-SAVING THRU 520-EXIT                                
026200         UNTIL SAVINGS-EOF.                                               
026300 500-EXIT.                                                                
026400     EXIT.                                                                
026500*                                                                         
026600 510-READ-SAVING.                                                         
026700     READ SAVINGS                                                         
026800         AT END SET SAVINGS-EOF TO TRUE                                   
026900     END-READ.                                                            
027000 510-EXIT.                                                                
027100     EXIT.                                                                
027200*                                                                         
027300 520-POST-SAVING.                                                         
027400     MOVE SAV-USER-ID TO WS-SEARCH-KEY.                                   
027500     PERFORM 800-FIND-MEMBER THRU 800-EXIT.                               
027600     IF MBR-FOUND                                                         
027700         ADD SAV-AMOUNT TO GS-DASH-SAVING (WS-SUB)                        
027800     END-IF.                                                              
027900     PERFORM 510-READ-SAVING THRU 510-EXIT.                               
028000 520-EXIT.                                                                
028100     EXIT.                                                                
028200*                                                                         
028300 600-APPLY-PENALTIES.                                                     
028400     PERFORM 610-READ-PENALTY THRU 610-EXIT.                              
028500     PERFORM 620-POST-PENALTY THRU 620-EXIT                               
028600         UNTIL PENALTY-EOF.                                               
028700 600-EXIT.                                                                
028800     EXIT.                                                                
028900*                                                                         
029000 610-READ-PENALTY.                                                        
029100     READ PENALTY                                                         
029200         AT END SET PENALTY-EOF TO TRUE                                   
029300     END-READ.                                                            
029400 610-EXIT.                                                                
029500     EXIT.                                                                
029600*                                                                         
029700 620-POST-PENALTY.                                                        
029800     MOVE PEN-USER-ID TO WS-SEARCH-KEY.                                   
029900     PERFORM 800-FIND-MEMBER THRU 800-EXIT.                               
030000     IF MBR-FOUND                                                         
030100         ADD PEN-AMOUNT TO GS-DASH-PENALTY (WS-SUB)                       
030200     END-IF.                                                              
030300     PERFORM 610-READ-PENALTY THRU 610-EXIT.                              
030400 620-EXIT.                                                                
030500     EXIT.                                                                
030600*                                                                         
030700 700-PRINT-DASHBOARD.                                                     
030800     PERFORM 710-PRINT-ONE-LINE THRU 710-EXIT                             
030900         VARYING WS-SUB FROM 1 BY 1                                       
031000             UNTIL WS-SUB > GS-MBR-COUNT.                                 
031100 700-EXIT.                                                                
031200     EXIT.                                                                
031300*                                                                         
031400 710-PRINT-ONE-LINE.                                                      
031500     COMPUTE WS-CURRENT-LOAN =                                            
031600         GS-DASH-ACT-LOAN (WS-SUB) - GS-DASH-ACT-PAY (WS-SUB)             
031700     IF WS-CURRENT-LOAN < ZERO                                            
031800         MOVE ZERO TO WS-CURRENT-LOAN                                     
031900     END-IF                                                               
032000     MOVE GS-MBR-ID (WS-SUB)     TO WS-DL-ID                              
032100     MOVE GS-DASH-SAVING (WS-SUB) TO WS-DL-SAVING                         
032200     MOVE WS-CURRENT-LOAN         TO WS-DL-LOAN                           
032300     MOVE GS-DASH-PENALTY (WS-SUB) TO WS-DL-PEN                           
032400     MOVE WS-DETAIL-LINE TO DASHRPT-REC                                   
032500     WRITE DASHRPT-REC.                                                   
032600 710-EXIT.                                                                
032700     EXIT.                                                                
032800*                                                                         
032900 800-FIND-MEMBER.                                                         
033000     SET MBR-FOUND TO FALSE.                                              
033100     SET GS-MBR-IX TO 1.                                                  
033200     IF GS-MBR-COUNT > ZERO                                               
033300         SEARCH ALL GS-MBR-ENTRY                                          
033400             AT END SET MBR-FOUND TO FALSE                                
033500             WHEN GS-MBR-ID (GS-MBR-IX) = WS-SEARCH-KEY                   
033600                 SET MBR-FOUND TO TRUE                                    
033700                 SET WS-SUB TO GS-MBR-IX                                  
033800         END-SEARCH                                                       
033900     END-IF.                                                              
034000 800-EXIT.                                                                
034100     EXIT.                                                                
034200*                                                                         
034300 810-FIND-LOAN.                                                           
034400     SET LOAN-FOUND TO FALSE.                                             
034500     IF GS-LN-COUNT > ZERO                                                
034600         SET GS-LN-IX TO 1                                                
034700         SEARCH GS-LN-ENTRY                                               
034800             AT END SET LOAN-FOUND TO FALSE                               
034900             WHEN GS-LN-ID (GS-LN-IX) = WS-LOAN-KEY                       
035000                 SET LOAN-FOUND TO TRUE                                   
035100                 SET WS-SUB TO GS-LN-IX                                   
035200         END-SEARCH                                                       
035300     END-IF.                                                              
035400 810-EXIT.                                                                
035500     EXIT.                                                                
035600*                                                                         
035700 900-TERMINATE.                                                           
035800     CLOSE MEMBERS LOANS LOANPAY SAVINGS PENALTY DASHRPT.                 
035900 900-EXIT.                                                                
036000     EXIT.                                                                
