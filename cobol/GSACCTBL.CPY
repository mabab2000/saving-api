000100*****************************************************************         
000200* GSACCTBL - PER-MEMBER ACCUMULATOR TABLE (WORKING-STORAGE USE).          
000300* ENTRY N LINES UP WITH GS-MBR-ENTRY(N) IN GSMBRTBL - THE POSTING         
000400* PROGRAMS BINARY-SEARCH THE MEMBER TABLE FOR AN INDEX AND THEN           
000500* ADD DIRECTLY INTO GS-ACC-ENTRY(INDEX); NO LEDGER RE-SORT IS             
000600* NEEDED TO GET A CONTROL-BREAK-BY-MEMBER TOTAL.                          
000700*****************************************************************         
000800*                                    PN0398  ACCUM TABLE-ORIGINAL         
000900     01  GS-ACC-TABLE.                                                    
001000         05  GS-ACC-ENTRY OCCURS 2000 TIMES INDEXED BY GS-ACC-IX.         
001100             10  GS-ACC-AMT1     PIC S9(9)V99 VALUE ZERO.                 
001200             10  GS-ACC-AMT2     PIC S9(9)V99 VALUE ZERO.                 
001300             10  GS-ACC-CNT1     PIC S9(7) COMP VALUE ZERO.               
001400             10  GS-ACC-CNT2     PIC S9(7) COMP VALUE ZERO.               
