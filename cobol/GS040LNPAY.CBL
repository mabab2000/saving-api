000100*****************************************************************         
000200* GS040LNPAY - LOAN-PAYMENT POSTING AND PER-LOAN SUMMARY.                 
000300* NEW STEP - THE OLD BOOK HAD NO SEPARATE PAYMENT LEDGER, LOANS           
000400* WERE SIMPLY MARKED PAID BY HAND.  BUILT IN THE SAME EDIT/POST           
000500* SHAPE AS GS020SAV AND GS030LOAN, BUT THE LOOKUP KEY HERE IS THE         
000600* LOAN, NOT THE MEMBER, SO A SECOND SMALL TABLE IS CARRIED LOCAL          
000700* TO THIS PROGRAM AND WALKED WITH A PLAIN LINEAR SEARCH - THE             
000800* LOANS FILE ARRIVES IN MEMBER/DATE SEQUENCE, NOT LOAN-ID                 
000900* SEQUENCE, SO IT WILL NOT SUPPORT SEARCH ALL.                            
001000*****************************************************************         
001100* CHANGE LOG.                                                             
001200*   DATE      BY  REQ-NO   DESCRIPTION                                    
001300*   --------  --  -------  ---------------------------------------        
001400*   04/18/92  PN  CR-0058  ORIGINAL CODING - LOAN PAYMENT LEDGER          
001500*                          INTRODUCED PER BOARD RESOLUTION 92-06          
001600*   09/14/98  TU  Y2K-004  CENTURY WINDOW REVIEW - DATES ARE ALL          
001700*                          8-DIGIT YYYYMMDD, NO CHANGE REQUIRED           
001800*   03/23/03  PN  CR-0158  ADDED LNPAYRPT PER-LOAN SUMMARY LISTING        
001900*****************************************************************         
002000 IDENTIFICATION DIVISION.                                                 
002100 PROGRAM-ID. GS040LNPAY.                                                  
002200 AUTHOR. P. NDAYAMBAJE.                                                   
002300 INSTALLATION. UMURAVA SAVINGS COOPERATIVE - EDP DEPT.                    
002400 DATE-WRITTEN. 04/18/92.                                                  
002500 DATE-COMPILED.                                                           
002600 SECURITY. UMURAVA SAVINGS COOPERATIVE - INTERNAL USE ONLY.               
002700*                                                                         
002800 ENVIRONMENT DIVISION.                                                    
002900 CONFIGURATION SECTION.                                                   
003000 SPECIAL-NAMES.                                                           
003100     C01 IS TOP-OF-FORM                                                   
003200     CLASS GS-NUMERIC-CLASS IS "0" THRU "9"                               
003300     UPSI-0 ON STATUS IS GS-RERUN-ON                                      
003400            OFF STATUS IS GS-RERUN-OFF.                                   
003500*                                                                         
003600 INPUT-OUTPUT SECTION.                                                    
003700 FILE-CONTROL.                                                            
003800     SELECT MEMBERS  ASSIGN TO MEMBERS                                    
003900         ORGANIZATION IS LINE SEQUENTIAL                                  
004000         FILE STATUS IS FS-MEMBERS.                                       
004100     SELECT LOANS    ASSIGN TO LOANS                                      
004200         ORGANIZATION IS LINE SEQUENTIAL                                  
004300         FILE STATUS IS FS-LOANS.                                         
004400     SELECT LOANPAY  ASSIGN TO LOANPAY                                    
004500         ORGANIZATION IS LINE SEQUENTIAL                                  
004600         FILE STATUS IS FS-LOANPAY.                                       
004700     SELECT LOANPAYO ASSIGN TO LOANPAYO                                   
004800         ORGANIZATION IS LINE SEQUENTIAL                                  
004900         FILE STATUS IS FS-LOANPAYO.                                      
005000     SELECT NEWTRAN  ASSIGN TO NEWTRAN                                    
005100         ORGANIZATION IS LINE SEQUENTIAL                                  
005200         FILE STATUS IS FS-NEWTRAN.                                       
005300     SELECT LNPAYRPT ASSIGN TO LNPAYRPT                                   
005400         ORGANIZATION IS LINE SEQUENTIAL                                  
005500         FILE STATUS IS FS-LNPAYRPT.                                      
005600     SELECT VALIDLOG ASSIGN TO VALIDLOG                                   
005700         ORGANIZATION IS LINE SEQUENTIAL                                  
005800         FILE STATUS IS FS-VALIDLOG.                                      
005900*                                                                         
006000 DATA DIVISION.                                                           
006100 FILE SECTION.                                                            
006200 FD  MEMBERS                                                              
006300     LABEL RECORDS ARE STANDARD.                                          
006400 COPY GSMBRREC.                                                           
006500*                                                                         
006600 FD  LOANS                                                                
006700     LABEL RECORDS ARE STANDARD.                                          
006800 COPY GSLOANREC.                                                          
006900*                                                                         
007000 FD  LOANPAY                                                              
007100     LABEL RECORDS ARE STANDARD.                                          
007200 COPY GSLPYREC.                                                           
007300*                                                                         
007400 FD  LOANPAYO                                                             
007500     LABEL RECORDS ARE STANDARD.                                          
007600 01  LOANPAYO-REC                 PIC X(56).                              
007700*                                                                         
007800 FD  NEWTRAN                                                              
007900     LABEL RECORDS ARE STANDARD.                                          
008000 COPY GSTRNREC.                                                           
008100*                                                                         
008200 FD  LNPAYRPT                                                             
008300     LABEL RECORDS ARE STANDARD.                                          
008400 01  LNPAYRPT-REC                 PIC X(80).                              
008500*                                                                         
008600 FD  VALIDLOG                                                             
008700     LABEL RECORDS ARE STANDARD.                                          
008800 COPY GSVLGREC.                                                           
008900*                                                                         
009000 WORKING-STORAGE SECTION.                                                 
009100 01  FILE-STATUS-FIELDS.                                                  
009200     05  FS-MEMBERS               PIC X(02).                              
009300     05  FS-LOANS                 PIC X(02).                              
009400     05  FS-LOANPAY               PIC X(02).                              
009500     05  FS-LOANPAYO              PIC X(02).                              
009600     05  FS-NEWTRAN               PIC X(02).                              
009700     05  FS-LNPAYRPT              PIC X(02).                              
009800     05  FS-VALIDLOG              PIC X(02).                              
009900*                                                                         
010000 77  WS-MEMBERS-EOF               PIC X(01) VALUE "N".                    
010100     88  MEMBERS-EOF                 VALUE "Y".                           
010200 77  WS-LOANS-EOF                 PIC X(01) VALUE "N".                    
010300     88  LOANS-EOF                   VALUE "Y".                           
010400 77  WS-LOANPAY-EOF               PIC X(01) VALUE "N".                    
010500     88  LOANPAY-EOF                 VALUE "Y".                           
010600 77  WS-NEWTRAN-EOF               PIC X(01) VALUE "N".                    
010700     88  NEWTRAN-EOF                 VALUE "Y".                           
010800 77  WS-MBR-FOUND                 PIC X(01) VALUE "N".                    
010900     88  MBR-FOUND                   VALUE "Y".                           
011000 77  WS-LOAN-FOUND                PIC X(01) VALUE "N".                    
011100     88  LOAN-FOUND                  VALUE "Y".                           
011200*                                                                         
011300 COPY GSMBRTBL.                                                           
011400*                                                                         
011500 01  GS-LOAN-TABLE.                                                       
011600     05  GS-LN-COUNT              PIC S9(4) COMP VALUE ZERO.              
011700     05  GS-LN-ENTRY OCCURS 0 TO 2000 TIMES                               
011800             DEPENDING ON GS-LN-COUNT                                     
011900             INDEXED BY GS-LN-IX.                                         
012000         10  GS-LN-ID             PIC X(12).                              
012100         10  GS-LN-USER-ID        PIC X(12).                              
012200         10  GS-LN-PAID-AMT       PIC S9(9)V99 VALUE ZERO.                
012300         10  GS-LN-PAID-CNT       PIC S9(7) COMP VALUE ZERO.              
012400*                                                                         
012500 77  WS-ACCEPT-CNT                PIC S9(7) COMP VALUE ZERO.              
012600 77  WS-REJECT-CNT                PIC S9(7) COMP VALUE ZERO.              
012700 77  WS-SUB                       PIC S9(4) COMP VALUE ZERO.              
012800 77  WS-GRAND-CNT                 PIC S9(7) COMP VALUE ZERO.              
012900 01  WS-GRAND-AMT                 PIC S9(9)V99 VALUE ZERO.                
013000 01  WS-SEARCH-KEY                PIC X(12).                              
013100 01  WS-LOAN-KEY                  PIC X(12).                              
013200*                                                                         
013300 01  WS-LOAN-KEY-VIEW REDEFINES WS-LOAN-KEY.                              
013400     05  WS-LOAN-KEY-CHAR         PIC X(01) OCCURS 12 TIMES.              
013500*                                                                         
013600 01  WS-GRAND-AMT-VIEW REDEFINES WS-GRAND-AMT.                            
013700     05  WS-GRAND-AMT-WHOLE       PIC S9(09).                             
013800     05  WS-GRAND-AMT-CENTS       PIC 9(02).                              
013900*                                                                         
014000 01  WS-DATE-SPLIT.                                                       
014100     05  WS-DATE-8                PIC 9(08).                              
014200     05  WS-DATE-YMD REDEFINES WS-DATE-8.                                 
014300         10  WS-DATE-YYYY         PIC 9(04).                              
014400         10  WS-DATE-MM           PIC 9(02).                              
014500         10  WS-DATE-DD           PIC 9(02).                              
014600*                                                                         
014700 01  WS-DETAIL-LINE.                                                      
014800     05  FILLER                   PIC X(01) VALUE SPACE.                  
014900     05  WS-DL-LOAN-ID            PIC X(12).                              
015000     05  FILLER                   PIC X(02) VALUE SPACES.                 
015100     05  WS-DL-USER-ID            PIC X(12).                              
015200     05  FILLER                   PIC X(02) VALUE SPACES.                 
015300     05  WS-DL-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99-.                    
015400     05  FILLER                   PIC X(02) VALUE SPACES.                 
015500     05  WS-DL-COUNT              PIC ZZZ,ZZ9.                            
015600     05  FILLER                   PIC X(19) VALUE SPACES.                 
015700*                                                                         
015800 01  WS-TOTAL-LINE.                                                       
015900     05  FILLER                   PIC X(01) VALUE SPACE.                  
016000     05  FILLER            PIC X(19) VALUE "GROUP TOTAL PAID:  ".         
016100     05  FILLER                   PIC X(01) VALUE SPACE.                  
016200     05  WS-TL-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99-.                    
016300     05  FILLER                   PIC X(02) VALUE SPACES.                 
016400     05  WS-TL-COUNT              PIC ZZZ,ZZ9.                            
016500     05  FILLER                   PIC X(30) VALUE SPACES.                 
016600*                                                                         
016700 01  WS-HEAD-LINE                 PIC X(80)                               
016800         VALUE "LOAN-ID      BORROWER-ID  TOTAL-PAID PAYMENTS".           
016900 01  WS-RULE-LINE                 PIC X(80) VALUE ALL "-".                
017000*                                                                         
017100 PROCEDURE DIVISION.                                                      
017200*                                                                         
017300 MAIN-PROCEDURE.                                                          
017400     PERFORM 100-INITIALIZE THRU 100-EXIT.                                
017500     PERFORM 200-LOAD-MEMBERS THRU 200-EXIT.                              
017600     PERFORM 250-LOAD-LOANS THRU 250-EXIT.                                
017700     PERFORM 300-COPY-OLD-PAYMENTS THRU 300-EXIT.                         
017800     PERFORM 400-EDIT-CANDIDATES THRU 400-EXIT.                           
017900     PERFORM 500-PRINT-SUMMARY THRU 500-EXIT.                             
018000     PERFORM 900-TERMINATE THRU 900-EXIT.                                 
018100     STOP RUN.                                                            
018200*                                                                         
018300 100-INITIALIZE.                                                          
018400     OPEN INPUT MEMBERS.                                                  
018500     OPEN INPUT LOANS.                                                    
018600     OPEN INPUT LOANPAY.                                                  
018700     OPEN OUTPUT LOANPAYO.                                                
018800     OPEN INPUT NEWTRAN.                                                  
018900     OPEN OUTPUT LNPAYRPT.                                                
019000     OPEN EXTEND VALIDLOG.                                                
019100     MOVE WS-HEAD-LINE TO LNPAYRPT-REC.                                   
019200     WRITE LNPAYRPT-REC.                                                  
019300     MOVE WS-RULE-LINE TO LNPAYRPT-REC.                                   
019400     WRITE LNPAYRPT-REC.                                                  
019500 100-EXIT.                                                                
019600     EXIT.                                                                
019700*                                                                         
019800 200-LOAD-MEMBERS.                                                        
019900     PERFORM 210-READ-MEMBER THRU 210-EXIT.                               
020000     PERFORM 220-BUILD-MBR-TABLE THRU 220-EXIT                            
020100         UNTIL MEMBERS-EOF.                                               
020200 200-EXIT.                                                                
020300     EXIT.                                                                
020400*                                                                         
020500 210-READ-MEMBER.                                                         
020600     READ MEMBERS                                                         
020700         AT END SET MEMBERS-EOF TO TRUE                                   
020800     END-READ.                                                            
020900 210-EXIT.                                                                
021000     EXIT.                                                                
021100*                                                                         
021200 220-BUILD-MBR-TABLE.                                                     
021300     ADD 1 TO GS-MBR-COUNT.                                               
021400     MOVE MEM-ID       TO GS-MBR-ID (GS-MBR-COUNT).                       
021500     MOVE MEM-USERNAME TO GS-MBR-USERNAME (GS-MBR-COUNT).                 
021600     MOVE MEM-EMAIL    TO GS-MBR-EMAIL (GS-MBR-COUNT).                    
021700     MOVE MEM-PHONE    TO GS-MBR-PHONE (GS-MBR-COUNT).                    
021800     PERFORM 210-READ-MEMBER THRU 210-EXIT.                               
021900 220-EXIT.                                                                
022000     EXIT.                                                                
022100*                                                                         
022200 250-LOAD-LOANS.                                                          
022300     PERFORM 255-READ-LOAN THRU 255-EXIT.                                 
022400     PERFORM 260-BUILD-LOAN-TABLE THRU 260-EXIT                           
022500         UNTIL LOANS-EOF.                                                 
022600 250-EXIT.                                                                
022700     EXIT.                                                                
022800*                                                                         
022900 255-READ-LOAN.                                                           
023000     READ LOANS                                                           
023100         AT END SET LOANS-EOF TO TRUE                                     
023200     END-READ.                                                            
023300 255-EXIT.                                                                
023400     EXIT.                                                                
023500*                                                                         
023600 260-BUILD-LOAN-TABLE.                                                    
023700     ADD 1 TO GS-LN-COUNT.                                                
023800     MOVE LN-ID      TO GS-LN-ID (GS-LN-COUNT).                           
023900     MOVE LN-USER-ID TO GS-LN-USER-ID (GS-LN-COUNT).                      
024000     PERFORM 255-READ-LOAN THRU 255-EXIT.                                 
024100 260-EXIT.                                                                
024200     EXIT.                                                                
024300*                                                                         
024400 300-COPY-OLD-PAYMENTS.                                                   
024500     PERFORM 310-READ-PAYMENT THRU 310-EXIT.                              
024600     PERFORM 320-ROLL-OLD-PAYMENT THRU 320-EXIT                           
024700         UNTIL LOANPAY-EOF.                                               
024800 300-EXIT.                                                                
024900     EXIT.                                                                
025000*                                                                         
025100 310-READ-PAYMENT.                                                        
025200     READ LOANPAY                                                         
025300         AT END SET LOANPAY-EOF TO TRUE                                   
025400     END-READ.                                                            
025500 310-EXIT.                                                                
025600     EXIT.                                                                
025700*                                                                         
025800 320-ROLL-OLD-PAYMENT.                                                    
025900     WRITE LOANPAYO-REC FROM LP-RECORD.                                   
026000     MOVE LP-LOAN-ID TO WS-LOAN-KEY.                                      
026100     PERFORM 700-FIND-LOAN THRU 700-EXIT.                                 
026200     IF LOAN-FOUND                                                        
026300         ADD LP-AMOUNT TO GS-LN-PAID-AMT (WS-SUB)                         
026400         ADD 1 TO GS-LN-PAID-CNT (WS-SUB)                                 
026500     END-IF.                                                              
026600     PERFORM 310-READ-PAYMENT THRU 310-EXIT.                              
026700 320-EXIT.                                                                
026800     EXIT.                                                                
026900*                                                                         
027000 400-EDIT-CANDIDATES.                                                     
027100     PERFORM 410-READ-NEWTRAN THRU 410-EXIT.                              
027200     PERFORM 420-CLASSIFY-CANDIDATE THRU 420-EXIT                         
027300         UNTIL NEWTRAN-EOF.                                               
027400 400-EXIT.                                                                
027500     EXIT.                                                                
027600*                                                                         
027700 410-READ-NEWTRAN.                                                        
027800     READ NEWTRAN                                                         
027900         AT END SET NEWTRAN-EOF TO TRUE                                   
028000     END-READ.                                                            
028100 410-EXIT.                                                                
028200     EXIT.                                                                
028300*                                                                         
028400 420-CLASSIFY-CANDIDATE.                                                  
028500     IF TRAN-IS-LOAN-PAYMENT                                              
028600         PERFORM 430-EDIT-PAYMENT THRU 430-EXIT                           
028700     END-IF.                                                              
028800     PERFORM 410-READ-NEWTRAN THRU 410-EXIT.                              
028900 420-EXIT.                                                                
029000     EXIT.                                                                
029100*                                                                         
029200 430-EDIT-PAYMENT.                                                        
029300     MOVE TLP-USER-ID TO WS-SEARCH-KEY.                                   
029400     PERFORM 710-FIND-MEMBER THRU 710-EXIT.                               
029500     MOVE TLP-LOAN-ID TO WS-LOAN-KEY.                                     
029600     PERFORM 700-FIND-LOAN THRU 700-EXIT.                                 
029700     IF TLP-AMOUNT NOT > ZERO                                             
029800         MOVE "LOANPAY " TO VLG-LEDGER                                    
029900         MOVE TLP-ID     TO VLG-KEY                                       
030000         MOVE "INVALID AMOUNT" TO VLG-REASON                              
030100         WRITE VLG-RECORD                                                 
030200         ADD 1 TO WS-REJECT-CNT                                           
030300     ELSE                                                                 
030400         IF NOT MBR-FOUND                                                 
030500             MOVE "LOANPAY " TO VLG-LEDGER                                
030600             MOVE TLP-ID     TO VLG-KEY                                   
030700             MOVE "USER NOT FOUND" TO VLG-REASON                          
030800             WRITE VLG-RECORD                                             
030900             ADD 1 TO WS-REJECT-CNT                                       
031000         ELSE                                                             
031100             IF NOT LOAN-FOUND                                            
031200                     OR GS-LN-USER-ID (WS-SUB) NOT = TLP-USER-ID          
031300                 MOVE "LOANPAY " TO VLG-LEDGER                            
031400                 MOVE TLP-ID     TO VLG-KEY                               
031500                 MOVE "LOAN NOT FOUND" TO VLG-REASON                      
031600                 WRITE VLG-RECORD                                         
031700                 ADD 1 TO WS-REJECT-CNT                                   
031800             ELSE                                                         
031900                 PERFORM 440-POST-PAYMENT THRU 440-EXIT                   
032000             END-IF                                                       
032100         END-IF                                                           
032200     END-IF.                                                              
032300 430-EXIT.                                                                
032400     EXIT.                                                                
032500*                                                                         
032600 440-POST-PAYMENT.                                                        
032700     MOVE TLP-ID       TO LP-ID.                                          
032800     MOVE TLP-USER-ID  TO LP-USER-ID.                                     
032900     MOVE TLP-LOAN-ID  TO LP-LOAN-ID.                                     
033000     MOVE TLP-AMOUNT   TO LP-AMOUNT.                                      
033100     MOVE TLP-DATE     TO WS-DATE-8.                                      
033200     MOVE WS-DATE-YYYY TO LP-DATE-YYYY.                                   
033300     MOVE WS-DATE-MM   TO LP-DATE-MM.                                     
033400     MOVE WS-DATE-DD   TO LP-DATE-DD.                                     
033500     WRITE LOANPAYO-REC FROM LP-RECORD.                                   
033600     ADD LP-AMOUNT TO GS-LN-PAID-AMT (WS-SUB).                            
033700     ADD 1 TO GS-LN-PAID-CNT (WS-SUB).                                    
033800     ADD 1 TO WS-ACCEPT-CNT.                                              
033900 440-EXIT.                                                                
034000     EXIT.                                                                
034100*                                                                         
034200 500-PRINT-SUMMARY.                                                       
034300     PERFORM 510-PRINT-ONE-LINE THRU 510-EXIT                             
034400         VARYING WS-SUB FROM 1 BY 1                                       
034500             UNTIL WS-SUB > GS-LN-COUNT.                                  
034600     MOVE WS-RULE-LINE TO LNPAYRPT-REC.                                   
034700     WRITE LNPAYRPT-REC.                                                  
034800     MOVE WS-GRAND-AMT TO WS-TL-AMOUNT.                                   
034900     MOVE WS-GRAND-CNT TO WS-TL-COUNT.                                    
035000     MOVE WS-TOTAL-LINE TO LNPAYRPT-REC.                                  
035100     WRITE LNPAYRPT-REC.                                                  
035200 500-EXIT.                                                                
035300     EXIT.                                                                
035400*                                                                         
035500 510-PRINT-ONE-LINE.                                                      
035600     MOVE GS-LN-ID (WS-SUB)       TO WS-DL-LOAN-ID                        
035700     MOVE GS-LN-USER-ID (WS-SUB)  TO WS-DL-USER-ID                        
035800     MOVE GS-LN-PAID-AMT (WS-SUB) TO WS-DL-AMOUNT                         
035900     MOVE GS-LN-PAID-CNT (WS-SUB) TO WS-DL-COUNT                          
036000     MOVE WS-DETAIL-LINE TO LNPAYRPT-REC                                  
036100     WRITE LNPAYRPT-REC                                                   
036200     ADD GS-LN-PAID-AMT (WS-SUB) TO WS-GRAND-AMT                          
036300     ADD GS-LN-PAID-CNT (WS-SUB) TO WS-GRAND-CNT.                         
036400 510-EXIT.                                                                
036500     EXIT.                                                                
036600*                                                                         
036700 700-FIND-LOAN.                                                           
036800     SET LOAN-FOUND TO FALSE.                                             
036900     IF GS-LN-COUNT > ZERO                                                
037000         SET GS-LN-IX TO 1                                                
037100         SEARCH GS-LN-ENTRY                                               
037200             AT END SET LOAN-FOUND TO FALSE                               
037300             WHEN GS-LN-ID (GS-LN-IX) = WS-LOAN-KEY                       
037400                 SET LOAN-FOUND TO TRUE                                   
037500                 SET WS-SUB TO GS-LN-IX                                   
037600         END-SEARCH                                                       
037700     END-IF.                                                              
037800 700-EXIT.                                                                
037900     EXIT.                                                                
038000*                                                                         
038100 710-FIND-MEMBER.                                                         
038200     SET MBR-FOUND TO FALSE.                                              
038300     SET GS-MBR-IX TO 1.                                                  
038400     IF GS-MBR-COUNT > ZERO                                               
038500         SEARCH ALL GS-MBR-ENTRY                                          
038600             AT END SET MBR-FOUND TO FALSE                                
038700             WHEN GS-MBR-ID (GS-MBR-IX) = WS-SEARCH-KEY                   
038800                 SET MBR-FOUND TO TRUE                                    
038900         END-SEARCH                                                       
039000     END-IF.                                                              
039100 710-EXIT.                                                                
039200     EXIT.                                                                
039300*                                                                         
039400 900-TERMINATE.                                                           
039500     CLOSE MEMBERS LOANS LOANPAY LOANPAYO NEWTRAN LNPAYRPT                
039600         VALIDLOG.                                                        
039700 900-EXIT.                                                                
039800     EXIT.                                                                
