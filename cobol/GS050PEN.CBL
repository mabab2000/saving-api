000100*****************************************************************         
000200* GS050PEN - PENALTY POSTING AND PER-MEMBER PAID/UNPAID SUMMARY.          
000300* NEW STEP - PENALTIES WERE FORMERLY LOGGED IN THE MINUTES BOOK           
000400* ONLY.  BUILT IN THE SAME EDIT/POST SHAPE AS GS020SAV, CARRYING          
000500* TWO RUNNING TOTALS PER MEMBER INSTEAD OF ONE (PAID AND UNPAID).         
000600*****************************************************************         
000700* CHANGE LOG.                                                             
000800*   DATE      BY  REQ-NO   DESCRIPTION                                    
000900*   --------  --  -------  ---------------------------------------        
001000*   02/09/93  TU  CR-0064  ORIGINAL CODING - PENALTY LEDGER               
001100*                          INTRODUCED PER BOARD RESOLUTION 92-19          
001200*   06/01/94  TU  CR-0106  STATUS COMPARE MADE CASE-INSENSITIVE -         
001300*                          FIELD OFFICERS WERE KEYING LOWER CASE          
001400*   09/14/98  TU  Y2K-004  CENTURY WINDOW REVIEW - DATES ARE ALL          
001500*                          8-DIGIT YYYYMMDD, NO CHANGE REQUIRED           
001600*   03/30/03  PN  CR-0158  ADDED PENRPT PER-MEMBER SUMMARY LISTING        
001700*****************************************************************         
001800 IDENTIFICATION DIVISION.                                                 
001900 PROGRAM-ID. GS050PEN.                                                    
002000 AUTHOR. T. UWASE.                                                        
002100 INSTALLATION. UMURAVA SAVINGS COOPERATIVE - EDP DEPT.                    
002200 DATE-WRITTEN. 02/09/93.                                                  
002300 DATE-COMPILED.                                                           
002400 SECURITY. UMURAVA SAVINGS COOPERATIVE - INTERNAL USE ONLY.               
002500*                                                                         
002600 ENVIRONMENT DIVISION.                                                    
002700 CONFIGURATION SECTION.                                                   
002800 SPECIAL-NAMES.                                                           
002900     C01 IS TOP-OF-FORM                                                   
003000     CLASS GS-NUMERIC-CLASS IS "0" THRU "9"                               
003100     UPSI-0 ON STATUS IS GS-RERUN-ON                                      
003200            OFF STATUS IS GS-RERUN-OFF.                                   
003300*                                                                         
003400 INPUT-OUTPUT SECTION.                                                    
003500 FILE-CONTROL.                                                            
003600     SELECT MEMBERS  ASSIGN TO MEMBERS                                    
003700         ORGANIZATION IS LINE SEQUENTIAL                                  
003800         FILE STATUS IS FS-MEMBERS.                                       
003900     SELECT PENALTY  ASSIGN TO PENALTY                                    
004000         ORGANIZATION IS LINE SEQUENTIAL                                  
004100         FILE STATUS IS FS-PENALTY.                                       
004200     SELECT PENALTO  ASSIGN TO PENALTO                                    
004300         ORGANIZATION IS LINE SEQUENTIAL                                  
004400         FILE STATUS IS FS-PENALTO.                                       
004500     SELECT NEWTRAN  ASSIGN TO NEWTRAN                                    
004600         ORGANIZATION IS LINE SEQUENTIAL                                  
004700         FILE STATUS IS FS-NEWTRAN.                                       
004800     SELECT PENRPT   ASSIGN TO PENRPT                                     
004900         ORGANIZATION IS LINE SEQUENTIAL                                  
005000         FILE STATUS IS FS-PENRPT.                                        
005100     SELECT VALIDLOG ASSIGN TO VALIDLOG                                   
005200         ORGANIZATION IS LINE SEQUENTIAL                                  
005300         FILE STATUS IS FS-VALIDLOG.                                      
005400*                                                                         
005500 DATA DIVISION.                                                           
005600 FILE SECTION.                                                            
005700 FD  MEMBERS                                                              
005800     LABEL RECORDS ARE STANDARD.                                          
005900 COPY GSMBRREC.                                                           
006000*                                                                         
006100 FD  PENALTY                                                              
006200     LABEL RECORDS ARE STANDARD.                                          
006300 COPY GSPENREC.                                                           
006400*                                                                         
006500 FD  PENALTO                                                              
006600     LABEL RECORDS ARE STANDARD.                                          
006700 01  PENALTO-REC                  PIC X(83).                              
006800*                                                                         
006900 FD  NEWTRAN                                                              
007000     LABEL RECORDS ARE STANDARD.                                          
007100 COPY GSTRNREC.                                                           
007200*                                                                         
007300 FD  PENRPT                                                               
007400     LABEL RECORDS ARE STANDARD.                                          
007500 01  PENRPT-REC                   PIC X(80).                              
007600*                                                                         
007700 FD  VALIDLOG                                                             
007800     LABEL RECORDS ARE STANDARD.                                          
007900 COPY GSVLGREC.                                                           
008000*                                                                         
008100 WORKING-STORAGE SECTION.                                                 
008200 01  FILE-STATUS-FIELDS.                                                  
008300     05  FS-MEMBERS               PIC X(02).                              
008400     05  FS-PENALTY                PIC X(02).                             
008500     05  FS-PENALTO                PIC X(02).                             
008600     05  FS-NEWTRAN               PIC X(02).                              
008700     05  FS-PENRPT                PIC X(02).                              
008800     05  FS-VALIDLOG              PIC X(02).                              
008900*                                                                         
009000 77  WS-MEMBERS-EOF               PIC X(01) VALUE "N".                    
009100     88  MEMBERS-EOF                 VALUE "Y".                           
009200 77  WS-PENALTY-EOF               PIC X(01) VALUE "N".                    
009300     88  PENALTY-EOF                 VALUE "Y".                           
009400 77  WS-NEWTRAN-EOF               PIC X(01) VALUE "N".                    
009500     88  NEWTRAN-EOF                 VALUE "Y".                           
009600 77  WS-MBR-FOUND                 PIC X(01) VALUE "N".                    
009700     88  MBR-FOUND                   VALUE "Y".                           
009800*                                                                         
009900 COPY GSMBRTBL.                                                           
010000 COPY GSACCTBL.                                                           
010100*                                                                         
010200 77  WS-ACCEPT-CNT                PIC S9(7) COMP VALUE ZERO.              
010300 77  WS-REJECT-CNT                PIC S9(7) COMP VALUE ZERO.              
010400 77  WS-SUB                       PIC S9(4) COMP VALUE ZERO.              
010500 77  WS-GRAND-PAID-CNT            PIC S9(7) COMP VALUE ZERO.              
010600 77  WS-GRAND-UNPD-CNT            PIC S9(7) COMP VALUE ZERO.              
010700 01  WS-GRAND-PAID-AMT            PIC S9(9)V99 VALUE ZERO.                
010800 01  WS-GRAND-UNPD-AMT            PIC S9(9)V99 VALUE ZERO.                
010900 01  WS-SEARCH-KEY                PIC X(12).                              
011000*                                                                         
011100 01  WS-SEARCH-KEY-VIEW REDEFINES WS-SEARCH-KEY.                          
011200     05  WS-SEARCH-KEY-CHAR       PIC X(01) OCCURS 12 TIMES.              
011300*                                                                         
011400 01  WS-GRAND-PAID-AMT-VIEW REDEFINES WS-GRAND-PAID-AMT.                  
011500     05  WS-GRAND-PAID-AMT-WHOLE  PIC S9(09).                             
011600     05  WS-GRAND-PAID-AMT-CENTS  PIC 9(02).                              
011700*                                                                         
011800 01  WS-EDIT-STATUS               PIC X(09).                              
011900 01  WS-STATUS-OK                 PIC X(01) VALUE "N".                    
012000     88  STATUS-OK                    VALUE "Y".                          
012100*                                                                         
012200 01  WS-DATE-SPLIT.                                                       
012300     05  WS-DATE-8                PIC 9(08).                              
012400     05  WS-DATE-YMD REDEFINES WS-DATE-8.                                 
012500         10  WS-DATE-YYYY         PIC 9(04).                              
012600         10  WS-DATE-MM           PIC 9(02).                              
012700         10  WS-DATE-DD           PIC 9(02).                              
012800*                                                                         
012900 01  WS-DETAIL-LINE.                                                      
013000     05  FILLER                   PIC X(01) VALUE SPACE.                  
013100     05  WS-DL-ID                 PIC X(12).                              
013200     05  FILLER                   PIC X(02) VALUE SPACES.                 
013300     05  WS-DL-NAME               PIC X(20).                              
013400     05  FILLER                   PIC X(01) VALUE SPACES.                 
013500     05  WS-DL-PAID               PIC ZZZ,ZZZ,ZZ9.99-.                    
013600     05  FILLER                   PIC X(01) VALUE SPACES.                 
013700     05  WS-DL-UNPAID             PIC ZZZ,ZZZ,ZZ9.99-.                    
013800     05  FILLER                   PIC X(11) VALUE SPACES.                 
013900*                                                                         
014000 01  WS-TOTAL-LINE.                                                       
014100     05  FILLER                   PIC X(01) VALUE SPACE.                  
014200     05  FILLER            PIC X(19) VALUE "GROUP TOTAL PEN:   ".         
014300     05  FILLER                   PIC X(01) VALUE SPACE.                  
014400     05  WS-TL-PAID               PIC ZZZ,ZZZ,ZZ9.99-.                    
014500     05  FILLER                   PIC X(01) VALUE SPACES.                 
014600     05  WS-TL-UNPAID             PIC ZZZ,ZZZ,ZZ9.99-.                    
014700     05  FILLER                   PIC X(11) VALUE SPACES.                 
014800*                                                                         
014900 01  WS-HEAD-LINE                 PIC X(80)                               
015000         VALUE "MEMBER-ID    NAME            PAID-AMT UNPAID-AMT".        
015100 01  WS-RULE-LINE                 PIC X(80) VALUE ALL "-".                
015200*                                                                         
015300 PROCEDURE DIVISION.                                                      
015400*                                                                         
015500 MAIN-PROCEDURE.                                                          
015600     PERFORM 100-INITIALIZE THRU 100-EXIT.                                
015700     PERFORM 200-LOAD-MEMBERS THRU 200-EXIT.                              
015800     PERFORM 250-COPY-OLD-PENALTY THRU 250-EXIT.                          
015900     PERFORM 300-EDIT-CANDIDATES THRU 300-EXIT.                           
016000     PERFORM 400-PRINT-SUMMARY THRU 400-EXIT.                             
016100     PERFORM 900-TERMINATE THRU 900-EXIT.                                 
016200     STOP RUN.                                                            
016300*                                                                         
016400 100-INITIALIZE.                                                          
016500     OPEN INPUT MEMBERS.                                                  
016600     OPEN INPUT PENALTY.                                                  
016700     OPEN OUTPUT PENALTO.                                                 
016800     OPEN INPUT NEWTRAN.                                                  
016900     OPEN OUTPUT PENRPT.                                                  
017000     OPEN EXTEND VALIDLOG.                                                
017100     MOVE WS-HEAD-LINE TO PENRPT-REC.                                     
017200     WRITE PENRPT-REC.                                                    
017300     MOVE WS-RULE-LINE TO PENRPT-REC.                                     
017400     WRITE PENRPT-REC.                                                    
017500 100-EXIT.                                                                
017600     EXIT.                                                                
017700*                                                                         
017800 200-LOAD-MEMBERS.                                                        
017900     PERFORM 210-READ-MEMBER THRU 210-EXIT.                               
018000     PERFORM 220-BUILD-TABLE THRU 220-EXIT                                
018100         UNTIL MEMBERS-EOF.                                               
018200 200-EXIT.                                                                
018300     EXIT.                                                                
018400*                                                                         
018500 210-READ-MEMBER.                                                         
018600     READ MEMBERS                                                         
018700         AT END SET MEMBERS-EOF TO TRUE                                   
018800     END-READ.                                                            
018900 210-EXIT.                                                                
019000     EXIT.                                                                
019100*                                                                         
019200 220-BUILD-TABLE.                                                         
019300     ADD 1 TO GS-MBR-COUNT.                                               
019400     MOVE MEM-ID       TO GS-MBR-ID (GS-MBR-COUNT).                       
019500     MOVE MEM-USERNAME TO GS-MBR-USERNAME (GS-MBR-COUNT).                 
019600     MOVE MEM-EMAIL    TO GS-MBR-EMAIL (GS-MBR-COUNT).                    
019700     MOVE MEM-PHONE    TO GS-MBR-PHONE (GS-MBR-COUNT).                    
019800     PERFORM 210-READ-MEMBER THRU 210-EXIT.                               
019900 220-EXIT.                                                                
020000     EXIT.                                                                
020100*                                                                         
020200 250-COPY-OLD-PENALTY.                                                    
020300     PERFORM 255-READ-PENALTY THRU 255-EXIT.                              
020400     PERFORM 260-ROLL-OLD-PENALTY THRU 260-EXIT                           
020500         UNTIL PENALTY-EOF.                                               
020600 250-EXIT.                                                                
020700     EXIT.                                                                
020800*                                                                         
020900 255-READ-PENALTY.                                                        
021000     READ PENALTY                                                         
021100         AT END SET PENALTY-EOF TO TRUE                                   
021200     END-READ.                                                            
021300 255-EXIT.                                                                
021400     EXIT.                                                                
021500*                                                                         
021600 260-ROLL-OLD-PENALTY.                                                    
021700     WRITE PENALTO-REC FROM PEN-RECORD.                                   
021800     MOVE PEN-USER-ID TO WS-SEARCH-KEY.                                   
021900     PERFORM 700-FIND-MEMBER THRU 700-EXIT.                               
022000     IF MBR-FOUND                                                         
022100         IF PEN-PAID-STAT                                                 
022200             ADD PEN-AMOUNT TO GS-ACC-AMT1 (WS-SUB)                       
022300             ADD 1 TO GS-ACC-CNT1 (WS-SUB)                                
022400         ELSE                                                             
022500             IF PEN-UNPAID-STAT                                           
022600                 ADD PEN-AMOUNT TO GS-ACC-AMT2 (WS-SUB)                   
022700                 ADD 1 TO GS-ACC-CNT2 (WS-SUB)                            
022800             END-IF                                                       
022900         END-IF                                                           
023000     END-IF.                                                              
023100     PERFORM 255-READ-PENALTY THRU 255-EXIT.                              
023200 260-EXIT.                                                                
023300     EXIT.                                                                
023400*                                                                         
023500 300-EDIT-CANDIDATES.                                                     
023600     PERFORM 310-READ-NEWTRAN THRU 310-EXIT.                              
023700     PERFORM 320-CLASSIFY-CANDIDATE THRU 320-EXIT                         
023800         UNTIL NEWTRAN-EOF.                                               
023900 300-EXIT.                                                                
024000     EXIT.                                                                
024100*                                                                         
024200 310-READ-NEWTRAN.                                                        
024300     READ NEWTRAN                                                         
024400         AT END SET NEWTRAN-EOF TO TRUE                                   
024500     END-READ.                                                            
024600 310-EXIT.                                                                
024700     EXIT.                                                                
024800*                                                                         
024900 320-CLASSIFY-CANDIDATE.                                                  
025000     IF TRAN-IS-PENALTY                                                   
025100         PERFORM 350-EDIT-PENALTY THRU 350-EXIT                           
025200     END-IF.                                                              
025300     PERFORM 310-READ-NEWTRAN THRU 310-EXIT.                              
025400 320-EXIT.                                                                
025500     EXIT.                                                                
025600*                                                                         
025700 350-EDIT-PENALTY.                                                        
025800     MOVE TPN-USER-ID TO WS-SEARCH-KEY.                                   
025900     PERFORM 700-FIND-MEMBER THRU 700-EXIT.                               
026000     PERFORM 360-EDIT-STATUS THRU 360-EXIT.                               
026100     IF TPN-AMOUNT NOT > ZERO                                             
026200         MOVE "PENALTY " TO VLG-LEDGER                                    
026300         MOVE TPN-ID     TO VLG-KEY                                       
026400         MOVE "INVALID AMOUNT" TO VLG-REASON                              
026500         WRITE VLG-RECORD                                                 
026600         ADD 1 TO WS-REJECT-CNT                                           
026700     ELSE                                                                 
026800         IF NOT MBR-FOUND                                                 
026900             MOVE "PENALTY " TO VLG-LEDGER                                
027000             MOVE TPN-ID     TO VLG-KEY                                   
027100             MOVE "USER NOT FOUND" TO VLG-REASON                          
027200             WRITE VLG-RECORD                                             
027300             ADD 1 TO WS-REJECT-CNT                                       
027400         ELSE                                                             
027500             IF TPN-REASON = SPACES OR NOT STATUS-OK                      
027600                 MOVE "PENALTY " TO VLG-LEDGER                            
027700                 MOVE TPN-ID     TO VLG-KEY                               
027800                 MOVE "BAD STATUS" TO VLG-REASON                          
027900                 WRITE VLG-RECORD                                         
028000                 ADD 1 TO WS-REJECT-CNT                                   
028100             ELSE                                                         
028200                 PERFORM 370-POST-PENALTY THRU 370-EXIT                   
028300             END-IF                                                       
028400         END-IF                                                           
028500     END-IF.                                                              
028600 350-EXIT.                                                                
028700     EXIT.                                                                
028800*                                                                         
028900 360-EDIT-STATUS.                                                         
029000     MOVE TPN-STATUS TO WS-EDIT-STATUS.                                   
029100     INSPECT WS-EDIT-STATUS CONVERTING                                    
029200         "abcdefghijklmnopqrstuvwxyz"                                     
029300         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                 
029400     SET STATUS-OK TO FALSE.                                              
029500     IF WS-EDIT-STATUS = SPACES                                           
029600         MOVE "UNPAID   " TO WS-EDIT-STATUS                               
029700         SET STATUS-OK TO TRUE                                            
029800     ELSE                                                                 
029900         IF WS-EDIT-STATUS = "PAID     "                                  
030000                 OR WS-EDIT-STATUS = "UNPAID   "                          
030100                 OR WS-EDIT-STATUS = "CANCELLED"                          
030200             SET STATUS-OK TO TRUE                                        
030300         END-IF                                                           
030400     END-IF.                                                              
030500 360-EXIT.                                                                
030600     EXIT.                                                                
030700*                                                                         
030800 370-POST-PENALTY.                                                        
030900     MOVE TPN-ID       TO PEN-ID.                                         
031000     MOVE TPN-USER-ID  TO PEN-USER-ID.                                    
031100     MOVE TPN-REASON   TO PEN-REASON.                                     
031200     MOVE TPN-AMOUNT   TO PEN-AMOUNT.                                     
031300     MOVE WS-EDIT-STATUS TO PEN-STATUS.                                   
031400     MOVE TPN-DATE     TO WS-DATE-8.                                      
031500     MOVE WS-DATE-YYYY TO PEN-DATE-YYYY.                                  
031600     MOVE WS-DATE-MM   TO PEN-DATE-MM.                                    
031700     MOVE WS-DATE-DD   TO PEN-DATE-DD.                                    
031800     WRITE PENALTO-REC FROM PEN-RECORD.                                   
031900     IF PEN-PAID-STAT                                                     
032000         ADD PEN-AMOUNT TO GS-ACC-AMT1 (WS-SUB)                           
032100         ADD 1 TO GS-ACC-CNT1 (WS-SUB)                                    
032200     ELSE                                                                 
032300         IF PEN-UNPAID-STAT                                               
032400             ADD PEN-AMOUNT TO GS-ACC-AMT2 (WS-SUB)                       
032500             ADD 1 TO GS-ACC-CNT2 (WS-SUB)                                
032600         END-IF                                                           
032700     END-IF.                                                              
032800     ADD 1 TO WS-ACCEPT-CNT.                                              
032900 370-EXIT.                                                                
033000     EXIT.                                                                
033100*                                                                         
033200 400-PRINT-SUMMARY.                                                       
033300     PERFORM 410-PRINT-ONE-LINE THRU 410-EXIT                             
033400         VARYING WS-SUB FROM 1 BY 1                                       
033500             UNTIL WS-SUB > GS-MBR-COUNT.                                 
033600     MOVE WS-RULE-LINE TO PENRPT-REC.                                     
033700     WRITE PENRPT-REC.                                                    
033800     MOVE WS-GRAND-PAID-AMT TO WS-TL-PAID.                                
033900     MOVE WS-GRAND-UNPD-AMT TO WS-TL-UNPAID.                              
034000     MOVE WS-TOTAL-LINE TO PENRPT-REC.                                    
034100     WRITE PENRPT-REC.                                                    
034200 400-EXIT.                                                                
034300     EXIT.                                                                
034400*                                                                         
034500 410-PRINT-ONE-LINE.                                                      
034600     MOVE GS-MBR-ID (WS-SUB)   TO WS-DL-ID                                
034700     MOVE GS-MBR-USERNAME (WS-SUB) TO WS-DL-NAME                          
034800     MOVE GS-ACC-AMT1 (WS-SUB) TO WS-DL-PAID                              
034900     MOVE GS-ACC-AMT2 (WS-SUB) TO WS-DL-UNPAID                            
035000     MOVE WS-DETAIL-LINE TO PENRPT-REC                                    
035100     WRITE PENRPT-REC                                                     
035200     ADD GS-ACC-AMT1 (WS-SUB) TO WS-GRAND-PAID-AMT                        
035300     ADD GS-ACC-CNT1 (WS-SUB) TO WS-GRAND-PAID-CNT                        
035400     ADD GS-ACC-AMT2 (WS-SUB) TO WS-GRAND-UNPD-AMT                        
035500     ADD GS-ACC-CNT2 (WS-SUB) TO WS-GRAND-UNPD-CNT.                       
035600 410-EXIT.                                                                
035700     EXIT.                                                                
035800*                                                                         
035900 700-FIND-MEMBER.                                                         
036000     SET MBR-FOUND TO FALSE.                                              
036100     SET GS-MBR-IX TO 1.                                                  
036200     IF GS-MBR-COUNT > ZERO                                               
036300         SEARCH ALL GS-MBR-ENTRY                                          
036400             AT END SET MBR-FOUND TO FALSE                                
036500             WHEN GS-MBR-ID (GS-MBR-IX) = WS-SEARCH-KEY                   
036600                 SET MBR-FOUND TO TRUE                                    
036700                 SET WS-SUB TO GS-MBR-IX                                  
036800         END-SEARCH                                                       
036900     END-IF.                                                              
037000 700-EXIT.                                                                
037100     EXIT.                                                                
037200*                                                                         
037300 900-TERMINATE.                                                           
037400     CLOSE MEMBERS PENALTY PENALTO NEWTRAN PENRPT VALIDLOG.               
037500 900-EXIT.                                                                
037600     EXIT.                                                                
