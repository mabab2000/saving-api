000100*****************************************************************         
000200* GS070PLS - PAY-LOAN-USING-SAVING POSTING AND LISTING.                   
000300* NEW STEP - MEMBERS MAY ELECT TO HAVE A LOAN PAYMENT DEDUCTED            
000400* DIRECTLY FROM THEIR SAVINGS BALANCE RATHER THAN PAYING CASH.            
000500* EDIT/POST SHAPE AS GS060DIST; THE LEDGER ARRIVES IN MEMBER              
000600* SEQUENCE SO THE LISTING COMES OUT GROUPED BY MEMBER WITH NO             
000700* SEPARATE SORT STEP.                                                     
000800*****************************************************************         
000900* CHANGE LOG.                                                             
001000*   DATE      BY  REQ-NO   DESCRIPTION                                    
001100*   --------  --  -------  ---------------------------------------        
001200*   03/15/93  EH  CR-0068  ORIGINAL CODING - PAY-FROM-SAVINGS             
001300*                          LEDGER PER BOARD RESOLUTION 93-02              
001400*   09/14/98  TU  Y2K-004  CENTURY WINDOW REVIEW - DATES ARE ALL          
001500*                          8-DIGIT YYYYMMDD, NO CHANGE REQUIRED           
001600*   04/13/03  PN  CR-0158  ADDED PLSRPT PER-MEMBER LISTING                
001700*****************************************************************         
001800 IDENTIFICATION DIVISION.                                                 
001900 PROGRAM-ID. GS070PLS.                                                    
002000 AUTHOR. E. HAKIZIMANA.                                                   
002100 INSTALLATION. UMURAVA SAVINGS COOPERATIVE - EDP DEPT.                    
002200 DATE-WRITTEN. 03/15/93.                                                  
002300 DATE-COMPILED.                                                           
002400 SECURITY. UMURAVA SAVINGS COOPERATIVE - INTERNAL USE ONLY.               
002500*                                                                         
002600 ENVIRONMENT DIVISION.                                                    
002700 CONFIGURATION SECTION.                                                   
002800 SPECIAL-NAMES.                                                           
002900     C01 IS TOP-OF-FORM                                                   
003000     CLASS GS-NUMERIC-CLASS IS "0" THRU "9"                               
003100     UPSI-0 ON STATUS IS GS-RERUN-ON                                      
003200            OFF STATUS IS GS-RERUN-OFF.                                   
003300*                                                                         
003400 INPUT-OUTPUT SECTION.                                                    
003500 FILE-CONTROL.                                                            
003600     SELECT MEMBERS  ASSIGN TO MEMBERS                                    
003700         ORGANIZATION IS LINE SEQUENTIAL                                  
003800         FILE STATUS IS FS-MEMBERS.                                       
003900     SELECT PAYSAVE  ASSIGN TO PAYSAVE                                    
004000         ORGANIZATION IS LINE SEQUENTIAL                                  
004100         FILE STATUS IS FS-PAYSAVE.                                       
004200     SELECT PAYSAVEO ASSIGN TO PAYSAVEO                                   
004300         ORGANIZATION IS LINE SEQUENTIAL                                  
004400         FILE STATUS IS FS-PAYSAVEO.                                      
004500     SELECT NEWTRAN  ASSIGN TO NEWTRAN                                    
004600         ORGANIZATION IS LINE SEQUENTIAL                                  
004700         FILE STATUS IS FS-NEWTRAN.                                       
004800     SELECT PLSRPT   ASSIGN TO PLSRPT                                     
004900         ORGANIZATION IS LINE SEQUENTIAL                                  
005000         FILE STATUS IS FS-PLSRPT.                                        
005100     SELECT VALIDLOG ASSIGN TO VALIDLOG                                   
005200         ORGANIZATION IS LINE SEQUENTIAL                                  
005300         FILE STATUS IS FS-VALIDLOG.                                      
005400*                                                                         
005500 DATA DIVISION.                                                           
005600 FILE SECTION.                                                            
005700 FD  MEMBERS                                                              
005800     LABEL RECORDS ARE STANDARD.                                          
005900 COPY GSMBRREC.                                                           
006000*                                                                         
006100 FD  PAYSAVE                                                              
006200     LABEL RECORDS ARE STANDARD.                                          
006300 COPY GSPLSREC.                                                           
006400*                                                                         
006500 FD  PAYSAVEO                                                             
006600     LABEL RECORDS ARE STANDARD.                                          
006700 01  PAYSAVEO-REC                 PIC X(84).                              
006800 01  PAYSAVEO-REC-VIEW REDEFINES PAYSAVEO-REC.                            
006900     05  PAYSAVEO-ID              PIC X(12).                              
007000     05  PAYSAVEO-USER-ID         PIC X(12).                              
007100     05  PAYSAVEO-AMOUNT          PIC S9(9)V99 SIGN LEADING.              
007200     05  PAYSAVEO-DESC            PIC X(40).                              
007300     05  PAYSAVEO-DATE.                                                   
007400         10  PAYSAVEO-DATE-YYYY   PIC 9(04).                              
007500         10  PAYSAVEO-DATE-MM     PIC 9(02).                              
007600         10  PAYSAVEO-DATE-DD     PIC 9(02).                              
007700     05  FILLER                   PIC X(01).                              
007800*                                                                         
007900 FD  NEWTRAN                                                              
008000     LABEL RECORDS ARE STANDARD.                                          
008100 COPY GSTRNREC.                                                           
008200*                                                                         
008300 FD  PLSRPT                                                               
008400     LABEL RECORDS ARE STANDARD.                                          
008500 01  PLSRPT-REC                   PIC X(80).                              
008600*                                                                         
008700 FD  VALIDLOG                                                             
008800     LABEL RECORDS ARE STANDARD.                                          
008900 COPY GSVLGREC.                                                           
009000*                                                                         
009100 WORKING-STORAGE SECTION.                                                 
009200 01  FILE-STATUS-FIELDS.                                                  
009300     05  FS-MEMBERS               PIC X(02).                              
009400     05  FS-PAYSAVE                PIC X(02).                             
009500     05  FS-PAYSAVEO               PIC X(02).                             
009600     05  FS-NEWTRAN               PIC X(02).                              
009700     05  FS-PLSRPT                PIC X(02).                              
009800     05  FS-VALIDLOG              PIC X(02).                              
009900*                                                                         
010000 77  WS-MEMBERS-EOF               PIC X(01) VALUE "N".                    
010100     88  MEMBERS-EOF                 VALUE "Y".                           
010200 77  WS-PAYSAVE-EOF               PIC X(01) VALUE "N".                    
010300     88  PAYSAVE-EOF                 VALUE "Y".                           
010400 77  WS-NEWTRAN-EOF               PIC X(01) VALUE "N".                    
010500     88  NEWTRAN-EOF                 VALUE "Y".                           
010600 77  WS-MBR-FOUND                 PIC X(01) VALUE "N".                    
010700     88  MBR-FOUND                   VALUE "Y".                           
010800*                                                                         
010900 COPY GSMBRTBL.                                                           
011000*                                                                         
011100 77  WS-ACCEPT-CNT                PIC S9(7) COMP VALUE ZERO.              
011200 77  WS-REJECT-CNT                PIC S9(7) COMP VALUE ZERO.              
011300 77  WS-SUB                       PIC S9(4) COMP VALUE ZERO.              
011400 01  WS-SEARCH-KEY                PIC X(12).                              
011500*                                                                         
011600 01  WS-SEARCH-KEY-VIEW REDEFINES WS-SEARCH-KEY.                          
011700     05  WS-SEARCH-KEY-CHAR       PIC X(01) OCCURS 12 TIMES.              
011800*                                                                         
011900 01  WS-DATE-SPLIT.                                                       
012000     05  WS-DATE-8                PIC 9(08).                              
012100     05  WS-DATE-YMD REDEFINES WS-DATE-8.                                 
012200         10  WS-DATE-YYYY         PIC 9(04).                              
012300         10  WS-DATE-MM           PIC 9(02).                              
012400         10  WS-DATE-DD           PIC 9(02).                              
012500*                                                                         
012600 01  WS-NAME-WORK                 PIC X(20) VALUE SPACES.                 
012700*                                                                         
012800 01  WS-DETAIL-LINE.                                                      
012900     05  FILLER                   PIC X(01) VALUE SPACE.                  
013000     05  WS-DL-NAME               PIC X(20).                              
013100     05  FILLER                   PIC X(01) VALUE SPACES.                 
013200     05  WS-DL-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99-.                    
013300     05  FILLER                   PIC X(01) VALUE SPACES.                 
013400     05  WS-DL-DESC               PIC X(30).                              
013500     05  FILLER                   PIC X(01) VALUE SPACES.                 
013600     05  WS-DL-DATE               PIC 9(04)/99/99.                        
013700     05  FILLER                   PIC X(04) VALUE SPACES.                 
013800*                                                                         
013900 01  WS-HEAD-LINE                 PIC X(80)                               
014000         VALUE "NAME                 AMOUNT DESCRIPTION     DATE".        
014100 01  WS-RULE-LINE                 PIC X(80) VALUE ALL "-".                
014200*                                                                         
014300 PROCEDURE DIVISION.                                                      
014400*                                                                         
014500 MAIN-PROCEDURE.                                                          
014600     PERFORM 100-INITIALIZE THRU 100-EXIT.                                
014700     PERFORM 200-LOAD-MEMBERS THRU 200-EXIT.                              
014800     PERFORM 250-COPY-OLD-PLS THRU 250-EXIT.                              
014900     PERFORM 300-EDIT-CANDIDATES THRU 300-EXIT.                           
015000     PERFORM 900-TERMINATE THRU 900-EXIT.                                 
015100     STOP RUN.                                                            
015200*                                                                         
015300 100-INITIALIZE.                                                          
015400     OPEN INPUT MEMBERS.                                                  
015500     OPEN INPUT PAYSAVE.                                                  
015600     OPEN OUTPUT PAYSAVEO.                                                
015700     OPEN INPUT NEWTRAN.                                                  
015800     OPEN OUTPUT PLSRPT.                                                  
015900     OPEN EXTEND VALIDLOG.                                                
016000     MOVE WS-HEAD-LINE TO PLSRPT-REC.                                     
016100     WRITE PLSRPT-REC.                                                    
016200     MOVE WS-RULE-LINE TO PLSRPT-REC.                                     
016300     WRITE PLSRPT-REC.                                                    
016400 100-EXIT.                                                                
016500     EXIT.                                                                
016600*                                                                         
016700 200-LOAD-MEMBERS.                                                        
016800     PERFORM 210-READ-MEMBER THRU 210-EXIT.                               
016900     PERFORM 220-BUILD-TABLE THRU 220-EXIT                                
017000         UNTIL MEMBERS-EOF.                                               
017100 200-EXIT.                                                                
017200     EXIT.                                                                
017300*                                                                         
017400 210-READ-MEMBER.                                                         
017500     READ MEMBERS                                                         
017600         AT END SET MEMBERS-EOF TO TRUE                                   
017700     END-READ.                                                            
017800 210-EXIT.                                                                
017900     EXIT.                                                                
018000*                                                                         
018100 220-BUILD-TABLE.                                                         
018200     ADD 1 TO GS-MBR-COUNT.                                               
018300     MOVE MEM-ID       TO GS-MBR-ID (GS-MBR-COUNT).                       
018400     MOVE MEM-USERNAME TO GS-MBR-USERNAME (GS-MBR-COUNT).                 
018500     MOVE MEM-EMAIL    TO GS-MBR-EMAIL (GS-MBR-COUNT).                    
018600     MOVE MEM-PHONE    TO GS-MBR-PHONE (GS-MBR-COUNT).                    
018700     PERFORM 210-READ-MEMBER THRU 210-EXIT.                               
018800 220-EXIT.                                                                
018900     EXIT.                                                                
019000*                                                                         
019100 250-COPY-OLD-PLS.                                                        
019200     PERFORM 255-READ-PLS THRU 255-EXIT.                                  
019300     PERFORM 260-ROLL-OLD-PLS THRU 260-EXIT                               
019400         UNTIL PAYSAVE-EOF.                                               
019500 250-EXIT.                                                                
019600     EXIT.                                                                
019700*                                                                         
019800 255-READ-PLS.                                                            
019900     READ PAYSAVE                                                         
020000         AT END SET PAYSAVE-EOF TO TRUE                                   
020100     END-READ.                                                            
020200 255-EXIT.                                                                
020300     EXIT.                                                                
020400*                                                                         
020500 260-ROLL-OLD-PLS.                                                        
020600     WRITE PAYSAVEO-REC FROM PLS-RECORD.                                  
020700     MOVE PLS-USER-ID TO WS-SEARCH-KEY.                                   
020800     PERFORM 700-FIND-MEMBER THRU 700-EXIT.                               
020900     MOVE SPACES TO WS-NAME-WORK.                                         
021000     IF MBR-FOUND                                                         
021100         MOVE GS-MBR-USERNAME (WS-SUB) TO WS-NAME-WORK                    
021200     END-IF.                                                              
021300     MOVE WS-NAME-WORK  TO WS-DL-NAME.                                    
021400     MOVE PLS-AMOUNT    TO WS-DL-AMOUNT.                                  
021500     MOVE PLS-DESC     TO WS-DL-DESC.                                     
021600     MOVE PLS-DATE-YYYY TO WS-DATE-YYYY.                                  
021700     MOVE PLS-DATE-MM   TO WS-DATE-MM.                                    
021800     MOVE PLS-DATE-DD   TO WS-DATE-DD.                                    
021900     MOVE WS-DATE-8     TO WS-DL-DATE.                                    
022000     MOVE WS-DETAIL-LINE TO PLSRPT-REC.                                   
022100     WRITE PLSRPT-REC.                                                    
022200     PERFORM 255-READ-PLS THRU 255-EXIT.                                  
022300 260-EXIT.                                                                
022400     EXIT.                                                                
022500*                                                                         
022600 300-EDIT-CANDIDATES.                                                     
022700     PERFORM 310-READ-NEWTRAN THRU 310-EXIT.                              
022800     PERFORM 320-CLASSIFY-CANDIDATE THRU 320-EXIT                         
022900         UNTIL NEWTRAN-EOF.                                               
023000 300-EXIT.                                                                
023100     EXIT.                                                                
023200*                                                                         
023300 310-READ-NEWTRAN.                                                        
023400     READ NEWTRAN                                                         
023500         AT END SET NEWTRAN-EOF TO TRUE                                   
023600     END-READ.                                                            
023700 310-EXIT.                                                                
023800     EXIT.                                                                
023900*                                                                         
024000 320-CLASSIFY-CANDIDATE.                                                  
024100     IF TRAN-IS-PAY-FROM-SAVING                                           
024200         PERFORM 350-EDIT-PLS THRU 350-EXIT                               
024300     END-IF.                                                              
024400     PERFORM 310-READ-NEWTRAN THRU 310-EXIT.                              
024500 320-EXIT.                                                                
024600     EXIT.                                                                
024700*                                                                         
024800 350-EDIT-PLS.                                                            
024900     MOVE TPS-USER-ID TO WS-SEARCH-KEY.                                   
025000     PERFORM 700-FIND-MEMBER THRU 700-EXIT.                               
025100     IF TPS-AMOUNT NOT > ZERO                                             
025200         MOVE "PAYSAVE " TO VLG-LEDGER                                    
025300         MOVE TPS-ID     TO VLG-KEY                                       
025400         MOVE "INVALID AMOUNT" TO VLG-REASON                              
025500         WRITE VLG-RECORD                                                 
025600         ADD 1 TO WS-REJECT-CNT                                           
025700     ELSE                                                                 
025800         IF NOT MBR-FOUND                                                 
025900             MOVE "PAYSAVE " TO VLG-LEDGER                                
026000             MOVE TPS-ID     TO VLG-KEY                                   
026100             MOVE "USER NOT FOUND" TO VLG-REASON                          
026200             WRITE VLG-RECORD                                             
026300             ADD 1 TO WS-REJECT-CNT                                       
026400         ELSE                                                             
026500             PERFORM 360-POST-PLS THRU 360-EXIT                           
026600         END-IF                                                           
026700     END-IF.                                                              
026800 350-EXIT.                                                                
026900     EXIT.                                                                
027000*                                                                         
027100 360-POST-PLS.                                                            
027200     MOVE TPS-ID       TO PLS-ID.                                         
027300     MOVE TPS-USER-ID  TO PLS-USER-ID.                                    
027400     MOVE TPS-AMOUNT   TO PLS-AMOUNT.                                     
027500     MOVE TPS-DESC     TO PLS-DESC.                                       
027600     MOVE TPS-DATE     TO WS-DATE-8.                                      
027700     MOVE WS-DATE-YYYY TO PLS-DATE-YYYY.                                  
027800     MOVE WS-DATE-MM   TO PLS-DATE-MM.                                    
027900     MOVE WS-DATE-DD   TO PLS-DATE-DD.                                    
028000     WRITE PAYSAVEO-REC FROM PLS-RECORD.                                  
028100     MOVE GS-MBR-USERNAME (WS-SUB) TO WS-DL-NAME.                         
028200     MOVE PLS-AMOUNT    TO WS-DL-AMOUNT.                                  
028300     MOVE PLS-DESC     TO WS-DL-DESC.                                     
028400     MOVE WS-DATE-8     TO WS-DL-DATE.                                    
028500     MOVE WS-DETAIL-LINE TO PLSRPT-REC.                                   
028600     WRITE PLSRPT-REC.                                                    
028700     ADD 1 TO WS-ACCEPT-CNT.                                              
028800 360-EXIT.                                                                
028900     EXIT.                                                                
029000*                                                                         
029100 700-FIND-MEMBER.                                                         
029200     SET MBR-FOUND TO FALSE.                                              
029300     SET GS-MBR-IX TO 1.                                                  
029400     IF GS-MBR-COUNT > ZERO                                               
029500         SEARCH ALL GS-MBR-ENTRY                                          
029600             AT END SET MBR-FOUND TO FALSE                                
029700             WHEN GS-MBR-ID (GS-MBR-IX) = WS-SEARCH-KEY                   
029800                 SET MBR-FOUND TO TRUE                                    
029900                 SET WS-SUB TO GS-MBR-IX                                  
030000         END-SEARCH                                                       
030100     END-IF.                                                              
030200 700-EXIT.                                                                
030300     EXIT.                                                                
030400*                                                                         
030500 900-TERMINATE.                                                           
030600     CLOSE MEMBERS PAYSAVE PAYSAVEO NEWTRAN PLSRPT VALIDLOG.              
030700 900-EXIT.                                                                
030800     EXIT.                                                                
