000100*****************************************************************         
000200* GSPENREC - PENALTY LEDGER RECORD (83 BYTES).                            
000300*****************************************************************         
000400*                                    TU0293  PENALTY REC-ORIGINAL         
000500*                                    RH0499  ADDED SPARE BYTE             
000600     01  PEN-RECORD.                                                      
000700         05  PEN-ID              PIC X(12).                               
000800         05  PEN-USER-ID         PIC X(12).                               
000900         05  PEN-REASON          PIC X(30).                               
001000         05  PEN-AMOUNT          PIC S9(9)V99 SIGN LEADING.               
001100         05  PEN-STATUS          PIC X(09).                               
001200             88  PEN-PAID-STAT      VALUE "PAID     ".                    
001300             88  PEN-UNPAID-STAT    VALUE "UNPAID   ".                    
001400             88  PEN-CANCEL-STAT    VALUE "CANCELLED".                    
001500         05  PEN-DATE.                                                    
001600             10  PEN-DATE-YYYY   PIC 9(04).                               
001700             10  PEN-DATE-MM     PIC 9(02).                               
001800             10  PEN-DATE-DD     PIC 9(02).                               
001900         05  FILLER              PIC X(01).                               
