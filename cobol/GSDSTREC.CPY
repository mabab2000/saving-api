000100*****************************************************************         
000200* GSDSTREC - YEAR-END DISTRIBUTION LEDGER RECORD (44 BYTES).              
000300*****************************************************************         
000400*                                    CM0293  DISTRIB REC-ORIGINAL         
000500*                                    RH0499  ADDED SPARE BYTE             
000600     01  DST-RECORD.                                                      
000700         05  DST-ID              PIC X(12).                               
000800         05  DST-USER-ID         PIC X(12).                               
000900         05  DST-AMOUNT          PIC S9(9)V99 SIGN LEADING.               
001000         05  DST-AMOUNT-VIEW REDEFINES DST-AMOUNT.                        
001100             10  DST-AMOUNT-WHOLE PIC S9(9) SIGN LEADING.                 
001200             10  DST-AMOUNT-CENTS PIC 9(02).                              
001300         05  DST-DATE.                                                    
001400             10  DST-DATE-YYYY   PIC 9(04).                               
001500             10  DST-DATE-MM     PIC 9(02).                               
001600             10  DST-DATE-DD     PIC 9(02).                               
001700         05  FILLER              PIC X(01).                               
