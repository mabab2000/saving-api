000100*****************************************************************         
000200* GSMBRTBL - SORTED IN-MEMORY MEMBER TABLE (WORKING-STORAGE USE).         
000300* LOADED ONCE FROM MEMBERS AT THE TOP OF EVERY GS0nn/GS9nn RUN;           
000400* GS-MBR-ID IS THE BINARY-SEARCH KEY (MEMBERS FILE ARRIVES IN             
000500* ASCENDING MEM-ID SEQUENCE SO THE TABLE LOADS ALREADY IN KEY             
000600* ORDER - NO SORT VERB IS NEEDED).                                        
000700*****************************************************************         
000800*                                    EH0398 MEMBER TABLE-ORIGINAL         
000900     01  GS-MBR-TABLE.                                                    
001000         05  GS-MBR-COUNT        PIC S9(4) COMP VALUE ZERO.               
001100         05  GS-MBR-ENTRY OCCURS 0 TO 2000 TIMES                          
001200                 DEPENDING ON GS-MBR-COUNT                                
001300                 ASCENDING KEY IS GS-MBR-ID                               
001400                 INDEXED BY GS-MBR-IX.                                    
001500             10  GS-MBR-ID       PIC X(12).                               
001600             10  GS-MBR-USERNAME PIC X(20).                               
001700             10  GS-MBR-EMAIL    PIC X(30).                               
001800             10  GS-MBR-PHONE    PIC X(12).                               
001900             10  FILLER          PIC X(04).                               
