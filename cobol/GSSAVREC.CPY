000100*****************************************************************         
000200* GSSAVREC - SAVINGS LEDGER RECORD (44 BYTES).                            
000300*****************************************************************         
000400*                                    CM0190  SAVINGS REC-ORIGINAL         
000500*                                    RH0499  ADDED SPARE BYTE             
000600     01  SAV-RECORD.                                                      
000700         05  SAV-ID              PIC X(12).                               
000800         05  SAV-USER-ID         PIC X(12).                               
000900         05  SAV-AMOUNT          PIC S9(9)V99 SIGN LEADING.               
001000         05  SAV-DATE.                                                    
001100             10  SAV-DATE-YYYY   PIC 9(04).                               
001200             10  SAV-DATE-MM     PIC 9(02).                               
001300             10  SAV-DATE-DD     PIC 9(02).                               
001400         05  FILLER              PIC X(01).                               
