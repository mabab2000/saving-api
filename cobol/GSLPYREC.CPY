000100*****************************************************************         
000200* GSLPYREC - LOAN-PAYMENT LEDGER RECORD (56 BYTES).                       
000300*****************************************************************         
000400*                                    PN0192 LOAN PAY REC-ORIGINAL         
000500*                                    RH0499  ADDED SPARE BYTE             
000600     01  LP-RECORD.                                                       
000700         05  LP-ID               PIC X(12).                               
000800         05  LP-USER-ID          PIC X(12).                               
000900         05  LP-LOAN-ID          PIC X(12).                               
001000         05  LP-AMOUNT           PIC S9(9)V99 SIGN LEADING.               
001100         05  LP-DATE.                                                     
001200             10  LP-DATE-YYYY    PIC 9(04).                               
001300             10  LP-DATE-MM      PIC 9(02).                               
001400             10  LP-DATE-DD      PIC 9(02).                               
001500         05  FILLER              PIC X(01).                               
