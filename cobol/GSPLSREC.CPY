000100*****************************************************************         
000200* GSPLSREC - PAY-LOAN-USING-SAVING LEDGER RECORD (84 BYTES).              
000300*****************************************************************         
000400*                                    EH0393 PAY-FR-SAV REC-ORIG           
000500*                                    RH0499  ADDED SPARE BYTE             
000600     01  PLS-RECORD.                                                      
000700         05  PLS-ID              PIC X(12).                               
000800         05  PLS-USER-ID         PIC X(12).                               
000900         05  PLS-AMOUNT          PIC S9(9)V99 SIGN LEADING.               
001000         05  PLS-AMOUNT-VIEW REDEFINES PLS-AMOUNT.                        
001100             10  PLS-AMOUNT-WHOLE PIC S9(9) SIGN LEADING.                 
001200             10  PLS-AMOUNT-CENTS PIC 9(02).                              
001300         05  PLS-DESC            PIC X(40).                               
001400         05  PLS-DATE.                                                    
001500             10  PLS-DATE-YYYY   PIC 9(04).                               
001600             10  PLS-DATE-MM     PIC 9(02).                               
001700             10  PLS-DATE-DD     PIC 9(02).                               
001800         05  FILLER              PIC X(01).                               
