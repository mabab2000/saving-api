000100*****************************************************************         
000200* GS020SAV - SAVINGS POSTING AND PER-MEMBER SUMMARY.                      
000300* SAME EDIT-AGAINST-MASTER, POST-TO-LEDGER SHAPE THE DEPT HAS             
000400* USED SINCE THE OLD MANUAL LEDGER CARDS WERE FIRST KEYED TO              
000500* TAPE.  CANDIDATE SAVINGS ARE EDITED AGAINST THE MEMBER TABLE            
000600* AND APPENDED TO THE SAVINGS LEDGER; A RUNNING PER-MEMBER                
000700* TOTAL IS KEPT IN STEP SO NO SEPARATE SORT PASS IS EVER                  
000800* NEEDED FOR THE GROUP LISTING.                                           
000900*****************************************************************         
001000* CHANGE LOG.                                                             
001100*   DATE      BY  REQ-NO   DESCRIPTION                                    
001200*   --------  --  -------  ---------------------------------------        
001300*   02/11/90  CM  INIT-018 ORIGINAL CODING - SAVINGS EDIT/POST            
001400*   07/30/91  EH  CR-0041  MEMBER LOOKUP CHANGED TO BINARY SEARCH         
001500*                          OF IN-CORE TABLE - INDEXED FILE RETIRED        
001600*   09/14/98  TU  Y2K-004  CENTURY WINDOW REVIEW - DATES ARE ALL          
001700*                          8-DIGIT YYYYMMDD, NO CHANGE REQUIRED           
001800*   03/09/03  PN  CR-0158  ADDED SAVRPT PER-MEMBER SUMMARY LISTING        
001900*****************************************************************         
002000 IDENTIFICATION DIVISION.                                                 
002100 PROGRAM-ID. GS020SAV.                                                    
002200 AUTHOR. C. MUKAMANA.                                                     
002300 INSTALLATION. UMURAVA SAVINGS COOPERATIVE - EDP DEPT.                    
002400 DATE-WRITTEN. 02/11/90.                                                  
002500 DATE-COMPILED.                                                           
002600 SECURITY. UMURAVA SAVINGS COOPERATIVE - INTERNAL USE ONLY.               
002700*                                                                         
002800 ENVIRONMENT DIVISION.                                                    
002900 CONFIGURATION SECTION.                                                   
003000 SPECIAL-NAMES.                                                           
003100     C01 IS TOP-OF-FORM                                                   
003200     CLASS GS-NUMERIC-CLASS IS "0" THRU "9"                               
003300     UPSI-0 ON STATUS IS GS-RERUN-ON                                      
003400            OFF STATUS IS GS-RERUN-OFF.                                   
003500*                                                                         
003600 INPUT-OUTPUT SECTION.                                                    
003700 FILE-CONTROL.                                                            
003800     SELECT MEMBERS  ASSIGN TO MEMBERS                                    
003900         ORGANIZATION IS LINE SEQUENTIAL                                  
004000         FILE STATUS IS FS-MEMBERS.                                       
004100     SELECT SAVINGS  ASSIGN TO SAVINGS                                    
004200         ORGANIZATION IS LINE SEQUENTIAL                                  
004300         FILE STATUS IS FS-SAVINGS.                                       
004400     SELECT SAVINGO  ASSIGN TO SAVINGO                                    
004500         ORGANIZATION IS LINE SEQUENTIAL                                  
004600         FILE STATUS IS FS-SAVINGO.                                       
004700     SELECT NEWTRAN  ASSIGN TO NEWTRAN                                    
004800         ORGANIZATION IS LINE SEQUENTIAL                                  
004900         FILE STATUS IS FS-NEWTRAN.                                       
005000     SELECT SAVRPT   ASSIGN TO SAVRPT                                     
005100         ORGANIZATION IS LINE SEQUENTIAL                                  
005200         FILE STATUS IS FS-SAVRPT.                                        
005300     SELECT VALIDLOG ASSIGN TO VALIDLOG                                   
005400         ORGANIZATION IS LINE SEQUENTIAL                                  
005500         FILE STATUS IS FS-VALIDLOG.                                      
005600*                                                                         
005700 DATA DIVISION.                                                           
005800 FILE SECTION.                                                            
005900 FD  MEMBERS                                                              
006000     LABEL RECORDS ARE STANDARD.                                          
006100 COPY GSMBRREC.                                                           
006200*                                                                         
006300 FD  SAVINGS                                                              
006400     LABEL RECORDS ARE STANDARD.                                          
006500 COPY GSSAVREC.                                                           
006600*                                                                         
006700 FD  SAVINGO                                                              
006800     LABEL RECORDS ARE STANDARD.                                          
006900 01  SAVINGO-REC                  PIC X(44).                              
007000*                                                                         
007100 FD  NEWTRAN                                                              
007200     LABEL RECORDS ARE STANDARD.                                          
007300 COPY GSTRNREC.                                                           
007400*                                                                         
007500 FD  SAVRPT                                                               
007600     LABEL RECORDS ARE STANDARD.                                          
007700 01  SAVRPT-REC                   PIC X(80).                              
007800*                                                                         
007900 FD  VALIDLOG                                                             
008000     LABEL RECORDS ARE STANDARD.                                          
008100 COPY GSVLGREC.                                                           
008200*                                                                         
008300 WORKING-STORAGE SECTION.                                                 
008400 01  FILE-STATUS-FIELDS.                                                  
008500     05  FS-MEMBERS               PIC X(02).                              
008600     05  FS-SAVINGS               PIC X(02).                              
008700     05  FS-SAVINGO               PIC X(02).                              
008800     05  FS-NEWTRAN               PIC X(02).                              
008900     05  FS-SAVRPT                PIC X(02).                              
009000     05  FS-VALIDLOG              PIC X(02).                              
009100*                                                                         
009200 77  WS-MEMBERS-EOF               PIC X(01) VALUE "N".                    
009300     88  MEMBERS-EOF                 VALUE "Y".                           
009400 77  WS-SAVINGS-EOF               PIC X(01) VALUE "N".                    
009500     88  SAVINGS-EOF                 VALUE "Y".                           
009600 77  WS-NEWTRAN-EOF               PIC X(01) VALUE "N".                    
009700     88  NEWTRAN-EOF                 VALUE "Y".                           
009800 77  WS-MBR-FOUND                 PIC X(01) VALUE "N".                    
009900     88  MBR-FOUND                   VALUE "Y".                           
010000*                                                                         
010100 COPY GSMBRTBL.                                                           
010200 COPY GSACCTBL.                                                           
010300*                                                                         
010400 77  WS-ACCEPT-CNT                PIC S9(7) COMP VALUE ZERO.              
010500 77  WS-REJECT-CNT                PIC S9(7) COMP VALUE ZERO.              
010600 77  WS-SUB                       PIC S9(4) COMP VALUE ZERO.              
010700 77  WS-GRAND-CNT                 PIC S9(7) COMP VALUE ZERO.              
010800 01  WS-GRAND-AMT                 PIC S9(9)V99 VALUE ZERO.                
010900 01  WS-SEARCH-KEY                PIC X(12).                              
011000*                                                                         
011100 01  WS-SEARCH-KEY-VIEW REDEFINES WS-SEARCH-KEY.                          
011200     05  WS-SEARCH-KEY-CHAR       PIC X(01) OCCURS 12 TIMES.              
011300*                                                                         
011400 01  WS-GRAND-AMT-VIEW REDEFINES WS-GRAND-AMT.                            
011500     05  WS-GRAND-AMT-WHOLE       PIC S9(09).                             
011600     05  WS-GRAND-AMT-CENTS       PIC 9(02).                              
011700*                                                                         
011800 01  WS-DATE-SPLIT.                                                       
011900     05  WS-DATE-8                PIC 9(08).                              
012000     05  WS-DATE-YMD REDEFINES WS-DATE-8.                                 
012100         10  WS-DATE-YYYY         PIC 9(04).                              
012200         10  WS-DATE-MM           PIC 9(02).                              
012300         10  WS-DATE-DD           PIC 9(02).                              
012400*                                                                         
012500 01  WS-DETAIL-LINE.                                                      
012600     05  FILLER                   PIC X(01) VALUE SPACE.                  
012700     05  WS-DL-ID                 PIC X(12).                              
012800     05  FILLER                   PIC X(02) VALUE SPACES.                 
012900     05  WS-DL-NAME               PIC X(20).                              
013000     05  FILLER                   PIC X(02) VALUE SPACES.                 
013100     05  WS-DL-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99-.                    
013200     05  FILLER                   PIC X(02) VALUE SPACES.                 
013300     05  WS-DL-COUNT              PIC ZZZ,ZZ9.                            
013400     05  FILLER                   PIC X(19) VALUE SPACES.                 
013500*                                                                         
013600 01  WS-TOTAL-LINE.                                                       
013700     05  FILLER                   PIC X(01) VALUE SPACE.                  
013800     05  FILLER            PIC X(19) VALUE "GROUP TOTAL SAVING:".         
013900     05  FILLER                   PIC X(01) VALUE SPACE.                  
014000     05  WS-TL-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99-.                    
014100     05  FILLER                   PIC X(02) VALUE SPACES.                 
014200     05  WS-TL-COUNT              PIC ZZZ,ZZ9.                            
014300     05  FILLER                   PIC X(30) VALUE SPACES.                 
014400*                                                                         
014500 01  WS-HEAD-LINE                 PIC X(80)                               
014600         VALUE "MEMBER-ID    NAME               SAVED-AMT POSTS".         
014700 01  WS-RULE-LINE                 PIC X(80) VALUE ALL "-".                
014800*                                                                         
014900 PROCEDURE DIVISION.                                                      
015000*                                                                         
015100 MAIN-PROCEDURE.                                                          
015200     PERFORM 100-INITIALIZE THRU 100-EXIT.                                
015300     PERFORM 200-LOAD-MEMBERS THRU 200-EXIT.                              
015400     PERFORM 250-COPY-OLD-SAVINGS THRU 250-EXIT.                          
015500     PERFORM 300-EDIT-CANDIDATES THRU 300-EXIT.                           
015600     PERFORM 400-PRINT-SUMMARY THRU 400-EXIT.                             
015700     PERFORM 900-TERMINATE THRU 900-EXIT.                                 
015800     STOP RUN.                                                            
015900*                                                                         
016000 100-INITIALIZE.                                                          
016100     OPEN INPUT MEMBERS.                                                  
016200     OPEN INPUT SAVINGS.                                                  
016300     OPEN OUTPUT SAVINGO.                                                 
016400     OPEN INPUT NEWTRAN.                                                  
016500     OPEN OUTPUT SAVRPT.                                                  
016600     OPEN EXTEND VALIDLOG.                                                
016700     MOVE WS-HEAD-LINE TO SAVRPT-REC.                                     
016800     WRITE SAVRPT-REC.                                                    
016900     MOVE WS-RULE-LINE TO SAVRPT-REC.                                     
017000     WRITE SAVRPT-REC.                                                    
017100 100-EXIT.                                                                
017200     EXIT.                                                                
017300*                                                                         
017400 200-LOAD-MEMBERS.                                                        
017500     PERFORM 210-READ-MEMBER THRU 210-EXIT.                               
017600     PERFORM 220-BUILD-TABLE THRU 220-EXIT                                
017700         UNTIL MEMBERS-EOF.                                               
017800 200-EXIT.                                                                
017900     EXIT.                                                                
018000*                                                                         
018100 210-READ-MEMBER.                                                         
018200     READ MEMBERS                                                         
018300         AT END SET MEMBERS-EOF TO TRUE                                   
018400     END-READ.                                                            
018500 210-EXIT.                                                                
018600     EXIT.                                                                
018700*                                                                         
018800 220-BUILD-TABLE.                                                         
018900     ADD 1 TO GS-MBR-COUNT.                                               
019000     MOVE MEM-ID       TO GS-MBR-ID (GS-MBR-COUNT).                       
019100     MOVE MEM-USERNAME TO GS-MBR-USERNAME (GS-MBR-COUNT).                 
019200     MOVE MEM-EMAIL    TO GS-MBR-EMAIL (GS-MBR-COUNT).                    
019300     MOVE MEM-PHONE    TO GS-MBR-PHONE (GS-MBR-COUNT).                    
019400     PERFORM 210-READ-MEMBER THRU 210-EXIT.                               
019500 220-EXIT.                                                                
019600     EXIT.                                                                
019700*                                                                         
019800 250-COPY-OLD-SAVINGS.                                                    
019900     PERFORM 255-READ-SAVING THRU 255-EXIT.                               
020000     PERFORM 260-ROLL-OLD-SAVING THRU 260-EXIT                            
020100         UNTIL SAVINGS-EOF.                                               
020200 250-EXIT.                                                                
020300     EXIT.                                                                
020400*                                                                         
020500 255-READ-SAVING.                                                         
020600     READ SAVINGS                                                         
020700         AT END SET SAVINGS-EOF TO TRUE                                   
020800     END-READ.                                                            
020900 255-EXIT.                                                                
021000     EXIT.                                                                
021100*                                                                         
021200 260-ROLL-OLD-SAVING.                                                     
021300     WRITE SAVINGO-REC FROM SAV-RECORD.                                   
021400     MOVE SAV-USER-ID TO WS-SEARCH-KEY.                                   
021500     PERFORM 700-FIND-MEMBER THRU 700-EXIT.                               
021600     IF MBR-FOUND                                                         
021700         ADD SAV-AMOUNT TO GS-ACC-AMT1 (WS-SUB)                           
021800         ADD 1 TO GS-ACC-CNT1 (WS-SUB)                                    
021900     END-IF.                                                              
022000     PERFORM 255-READ-SAVING THRU 255-EXIT.                               
022100 260-EXIT.                                                                
022200     EXIT.                                                                
022300*                                                                         
022400 300-EDIT-CANDIDATES.                                                     
022500     PERFORM 310-READ-NEWTRAN THRU 310-EXIT.                              
022600     PERFORM 320-CLASSIFY-CANDIDATE THRU 320-EXIT                         
022700         UNTIL NEWTRAN-EOF.                                               
022800 300-EXIT.                                                                
022900     EXIT.                                                                
023000*                                                                         
023100 310-READ-NEWTRAN.                                                        
023200     READ NEWTRAN                                                         
023300         AT END SET NEWTRAN-EOF TO TRUE                                   
023400     END-READ.                                                            
023500 310-EXIT.                                                                
023600     EXIT.                                                                
023700*                                                                         
023800 320-CLASSIFY-CANDIDATE.                                                  
023900     IF TRAN-IS-SAVING                                                    
024000         PERFORM 350-EDIT-SAVING THRU 350-EXIT                            
024100     END-IF.                                                              
024200     PERFORM 310-READ-NEWTRAN THRU 310-EXIT.                              
024300 320-EXIT.                                                                
024400     EXIT.                                                                
024500*                                                                         
024600 350-EDIT-SAVING.                                                         
024700     MOVE TSV-USER-ID TO WS-SEARCH-KEY.                                   
024800     PERFORM 700-FIND-MEMBER THRU 700-EXIT.                               
024900     IF TSV-AMOUNT NOT > ZERO                                             
025000         MOVE "SAVINGS " TO VLG-LEDGER                                    
025100         MOVE TSV-ID     TO VLG-KEY                                       
025200         MOVE "INVALID AMOUNT" TO VLG-REASON                              
025300         WRITE VLG-RECORD                                                 
025400         ADD 1 TO WS-REJECT-CNT                                           
025500     ELSE                                                                 
025600         IF NOT MBR-FOUND                                                 
025700             MOVE "SAVINGS " TO VLG-LEDGER                                
025800             MOVE TSV-ID     TO VLG-KEY                                   
025900             MOVE "USER NOT FOUND" TO VLG-REASON                          
026000             WRITE VLG-RECORD                                             
026100             ADD 1 TO WS-REJECT-CNT                                       
026200         ELSE                                                             
026300             PERFORM 360-POST-SAVING THRU 360-EXIT                        
026400         END-IF                                                           
026500     END-IF.                                                              
026600 350-EXIT.                                                                
026700     EXIT.                                                                
026800*                                                                         
026900 360-POST-SAVING.                                                         
027000     MOVE TSV-ID       TO SAV-ID.                                         
027100     MOVE TSV-USER-ID  TO SAV-USER-ID.                                    
027200     MOVE TSV-AMOUNT   TO SAV-AMOUNT.                                     
027300     MOVE TSV-DATE     TO SAV-DATE.                                       
027400     WRITE SAVINGO-REC FROM SAV-RECORD.                                   
027500     ADD SAV-AMOUNT TO GS-ACC-AMT1 (WS-SUB).                              
027600     ADD 1 TO GS-ACC-CNT1 (WS-SUB).                                       
027700     ADD 1 TO WS-ACCEPT-CNT.                                              
027800 360-EXIT.                                                                
027900     EXIT.                                                                
028000*                                                                         
028100 400-PRINT-SUMMARY.                                                       
028200     PERFORM 410-PRINT-ONE-LINE THRU 410-EXIT                             
028300         VARYING WS-SUB FROM 1 BY 1                                       
028400             UNTIL WS-SUB > GS-MBR-COUNT.                                 
028500     MOVE WS-RULE-LINE TO SAVRPT-REC.                                     
028600     WRITE SAVRPT-REC.                                                    
028700     MOVE WS-GRAND-AMT TO WS-TL-AMOUNT.                                   
028800     MOVE WS-GRAND-CNT TO WS-TL-COUNT.                                    
028900     MOVE WS-TOTAL-LINE TO SAVRPT-REC.                                    
029000     WRITE SAVRPT-REC.                                                    
029100 400-EXIT.                                                                
029200     EXIT.                                                                
029300*                                                                         
029400 410-PRINT-ONE-LINE.                                                      
029500     MOVE GS-MBR-ID (WS-SUB)   TO WS-DL-ID                                
029600     MOVE GS-MBR-USERNAME (WS-SUB) TO WS-DL-NAME                          
029700     MOVE GS-ACC-AMT1 (WS-SUB) TO WS-DL-AMOUNT                            
029800     MOVE GS-ACC-CNT1 (WS-SUB) TO WS-DL-COUNT                             
029900     MOVE WS-DETAIL-LINE TO SAVRPT-REC                                    
030000     WRITE SAVRPT-REC                                                     
030100     ADD GS-ACC-AMT1 (WS-SUB) TO WS-GRAND-AMT                             
030200     ADD GS-ACC-CNT1 (WS-SUB) TO WS-GRAND-CNT.                            
030300 410-EXIT.                                                                
030400     EXIT.                                                                
030500*                                                                         
030600 700-FIND-MEMBER.                                                         
030700     SET MBR-FOUND TO FALSE.                                              
030800     SET GS-MBR-IX TO 1.                                                  
030900     IF GS-MBR-COUNT > ZERO                                               
031000         SEARCH ALL GS-MBR-ENTRY                                          
031100             AT END SET MBR-FOUND TO FALSE                                
031200             WHEN GS-MBR-ID (GS-MBR-IX) = WS-SEARCH-KEY                   
031300                 SET MBR-FOUND TO TRUE                                    
031400                 SET WS-SUB TO GS-MBR-IX                                  
031500         END-SEARCH                                                       
031600     END-IF.                                                              
031700 700-EXIT.                                                                
031800     EXIT.                                                                
031900*                                                                         
032000 900-TERMINATE.                                                           
032100     CLOSE MEMBERS SAVINGS SAVINGO NEWTRAN SAVRPT VALIDLOG.               
032200 900-EXIT.                                                                
032300     EXIT.                                                                
