000100*****************************************************************         
000200* GS900RPT - CONSOLIDATED CO-OP CLOSING REPORT.                           
000300* RUNS LAST, AFTER ALL SEVEN EDIT/POST STEPS HAVE UPDATED THEIR           
000400* LEDGERS AND EXTENDED THE VALIDATION LOG.  PRINTS THE MEMBER             
000500* SUMMARY, THE GROUP TOTALS, AND THE VALIDATION LOG AS THREE              
000600* SECTIONS OF ONE 132-COLUMN REPORT, THE WAY THE OLD MANUAL               
000700* LEDGER CARDS USED TO BE ROLLED UP AT THE END OF THE WEEK.               
000800*****************************************************************         
000900* CHANGE LOG.                                                             
001000*   DATE      BY  REQ-NO   DESCRIPTION                                    
001100*   --------  --  -------  ---------------------------------------        
001200*   12/04/94  CM  CR-0119  ORIGINAL CODING - CONSOLIDATED CLOSING         
001300*                          REPORT REPLACES THE HAND-TOTALED SHEET         
001400*   09/14/98  TU  Y2K-006  CENTURY WINDOW REVIEW - DATES ARE ALL          
001500*                          8-DIGIT YYYYMMDD, NO CHANGE REQUIRED           
001600*   02/27/02  PN  CR-0146  ADDED LATEST-MONTH SAVING AND PAYMENT          
001700*                          SUMS TO THE GROUP TOTALS SECTION               
001800*   08/19/04  EH  CR-0163  CURRENT-LOAN COLUMN NOW NETS ACTIVE            
001900*                          LOANS AGAINST THEIR OWN PAYMENTS ONLY          
002000*****************************************************************         
002100 IDENTIFICATION DIVISION.                                                 
002200 PROGRAM-ID. GS900RPT.                                                    
002300 AUTHOR. C. MUKAMANA.                                                     
002400 INSTALLATION. UMURAVA SAVINGS COOPERATIVE - EDP DEPT.                    
002500 DATE-WRITTEN. 12/04/94.                                                  
002600 DATE-COMPILED.                                                           
002700 SECURITY. UMURAVA SAVINGS COOPERATIVE - INTERNAL USE ONLY.               
002800*                                                                         
002900 ENVIRONMENT DIVISION.                                                    
003000 CONFIGURATION SECTION.                                                   
003100 SPECIAL-NAMES.                                                           
003200     C01 IS TOP-OF-FORM                                                   
003300     CLASS GS-NUMERIC-CLASS IS "0" THRU "9"                               
003400     UPSI-0 ON STATUS IS GS-RERUN-ON                                      
003500            OFF STATUS IS GS-RERUN-OFF.                                   
003600*                                                                         
003700 INPUT-OUTPUT SECTION.                                                    
003800 FILE-CONTROL.                                                            
003900     SELECT MEMBERS  ASSIGN TO MEMBERO                                    
004000         ORGANIZATION IS LINE SEQUENTIAL                                  
004100         FILE STATUS IS FS-MEMBERS.                                       
004200     SELECT LOANS    ASSIGN TO LOANSO                                     
004300         ORGANIZATION IS LINE SEQUENTIAL                                  
004400         FILE STATUS IS FS-LOANS.                                         
004500     SELECT LOANPAY  ASSIGN TO LOANPAYO                                   
004600         ORGANIZATION IS LINE SEQUENTIAL                                  
004700         FILE STATUS IS FS-LOANPAY.                                       
004800     SELECT SAVINGS  ASSIGN TO SAVINGO                                    
004900         ORGANIZATION IS LINE SEQUENTIAL                                  
005000         FILE STATUS IS FS-SAVINGS.                                       
005100     SELECT PENALTY  ASSIGN TO PENALTO                                    
005200         ORGANIZATION IS LINE SEQUENTIAL                                  
005300         FILE STATUS IS FS-PENALTY.                                       
005400     SELECT VALIDLOG ASSIGN TO VALIDLOG                                   
005500         ORGANIZATION IS LINE SEQUENTIAL                                  
005600         FILE STATUS IS FS-VALIDLOG.                                      
005700     SELECT REPORT   ASSIGN TO REPORT                                     
005800         ORGANIZATION IS LINE SEQUENTIAL                                  
005900         FILE STATUS IS FS-REPORT.                                        
006000*                                                                         
006100 DATA DIVISION.                                                           
006200 FILE SECTION.                                                            
006300 FD  MEMBERS                                                              
006400     LABEL RECORDS ARE STANDARD.                                          
006500 COPY GSMBRREC.                                                           
006600*                                                                         
006700 FD  LOANS                                                                
006800     LABEL RECORDS ARE STANDARD.                                          
006900 COPY GSLOANREC.                                                          
007000*                                                                         
007100 FD  LOANPAY                                                              
007200     LABEL RECORDS ARE STANDARD.                                          
007300 COPY GSLPYREC.                                                           
007400*                                                                         
007500 FD  SAVINGS                                                              
007600     LABEL RECORDS ARE STANDARD.                                          
007700 COPY GSSAVREC.                                                           
007800*                                                                         
007900 FD  PENALTY                                                              
008000     LABEL RECORDS ARE STANDARD.                                          
008100 COPY GSPENREC.                                                           
008200*                                                                         
008300 FD  VALIDLOG                                                             
008400     LABEL RECORDS ARE STANDARD.                                          
008500 COPY GSVLGREC.                                                           
008600*                                                                         
008700 FD  REPORT                                                               
008800     LABEL RECORDS ARE STANDARD.                                          
008900 COPY GSRPTLIN.                                                           
009000*                                                                         
009100 WORKING-STORAGE SECTION.                                                 
009200 01  FILE-STATUS-FIELDS.                                                  
009300     05  FS-MEMBERS               PIC X(02).                              
009400     05  FS-LOANS                 PIC X(02).                              
009500     05  FS-LOANPAY               PIC X(02).                              
009600     05  FS-SAVINGS               PIC X(02).                              
009700     05  FS-PENALTY               PIC X(02).                              
009800     05  FS-VALIDLOG              PIC X(02).                              
009900     05  FS-REPORT                PIC X(02).                              
010000*                                                                         
010100 77  WS-MEMBERS-EOF               PIC X(01) VALUE "N".                    
010200     88  MEMBERS-EOF                 VALUE "Y".                           
010300 77  WS-LOANS-EOF                 PIC X(01) VALUE "N".                    
010400     88  LOANS-EOF                   VALUE "Y".                           
010500 77  WS-LOANPAY-EOF               PIC X(01) VALUE "N".                    
010600     88  LOANPAY-EOF                 VALUE "Y".                           
010700 77  WS-SAVINGS-EOF               PIC X(01) VALUE "N".                    
010800     88  SAVINGS-EOF                 VALUE "Y".                           
010900 77  WS-PENALTY-EOF               PIC X(01) VALUE "N".                    
011000     88  PENALTY-EOF                 VALUE "Y".                           
011100 77  WS-VALIDLOG-EOF              PIC X(01) VALUE "N".                    
011200     88  VALIDLOG-EOF                VALUE "Y".                           
011300 77  WS-MBR-FOUND                 PIC X(01) VALUE "N".                    
011400     88  MBR-FOUND                   VALUE "Y".                           
011500 77  WS-LOAN-FOUND                PIC X(01) VALUE "N".                    
011600     88  LOAN-FOUND                  VALUE "Y".                           
011700*                                                                         
011800 COPY GSMBRTBL.                                                           
011900*                                                                         
012000 01  GS-LOAN-TABLE.                                                       
012100     05  GS-LN-COUNT              PIC S9(4) COMP VALUE ZERO.              
012200     05  GS-LN-ENTRY OCCURS 0 TO 2000 TIMES                               
012300             DEPENDING ON GS-LN-COUNT                                     
012400             INDEXED BY GS-LN-IX.                                         
012500         10  GS-LN-ID             PIC X(12).                              
012600         10  GS-LN-MBR-IX         PIC S9(4) COMP.                         
012700         10  GS-LN-ACTIVE-SW      PIC X(01).                              
012800             88  GS-LN-IS-ACTIVE     VALUE "Y".                           
012900*                                                                         
013000 01  GS-SUM-TABLE.                                                        
013100     05  GS-SUM-ENTRY OCCURS 2000 TIMES INDEXED BY GS-SUM-IX.             
013200         10  GS-SUM-SAVING        PIC S9(9)V99 VALUE ZERO.                
013300         10  GS-SUM-ACT-LOAN      PIC S9(9)V99 VALUE ZERO.                
013400         10  GS-SUM-ACT-PAY       PIC S9(9)V99 VALUE ZERO.                
013500         10  GS-SUM-PEN-PAID      PIC S9(9)V99 VALUE ZERO.                
013600         10  GS-SUM-PEN-UNPD      PIC S9(9)V99 VALUE ZERO.                
013700*                                                                         
013800 01  GS-SAV-DATE-TABLE.                                                   
013900     05  GS-SDT-COUNT             PIC S9(4) COMP VALUE ZERO.              
014000     05  GS-SDT-ENTRY OCCURS 0 TO 4000 TIMES                              
014100             DEPENDING ON GS-SDT-COUNT                                    
014200             INDEXED BY GS-SDT-IX.                                        
014300         10  GS-SDT-DATE.                                                 
014400             15  GS-SDT-YYYY      PIC 9(04).                              
014500             15  GS-SDT-MM        PIC 9(02).                              
014600             15  GS-SDT-DD        PIC 9(02).                              
014700         10  GS-SDT-AMOUNT        PIC S9(9)V99.                           
014800*                                                                         
014900 01  GS-LNP-DATE-TABLE.                                                   
015000     05  GS-LDT-COUNT             PIC S9(4) COMP VALUE ZERO.              
015100     05  GS-LDT-ENTRY OCCURS 0 TO 4000 TIMES                              
015200             DEPENDING ON GS-LDT-COUNT                                    
015300             INDEXED BY GS-LDT-IX.                                        
015400         10  GS-LDT-DATE.                                                 
015500             15  GS-LDT-YYYY      PIC 9(04).                              
015600             15  GS-LDT-MM        PIC 9(02).                              
015700             15  GS-LDT-DD        PIC 9(02).                              
015800         10  GS-LDT-AMOUNT        PIC S9(9)V99.                           
015900*                                                                         
016000 01  WS-GRAND-TOTALS.                                                     
016100     05  WS-GT-SAVINGS            PIC S9(9)V99 VALUE ZERO.                
016200     05  WS-GT-LOANS              PIC S9(9)V99 VALUE ZERO.                
016300     05  WS-GT-PENALTIES          PIC S9(9)V99 VALUE ZERO.                
016400     05  WS-GT-MEMBER-CNT         PIC S9(7) COMP VALUE ZERO.              
016500     05  WS-GT-LATEST-SAVING      PIC S9(9)V99 VALUE ZERO.                
016600     05  WS-GT-LATEST-LNPAY       PIC S9(9)V99 VALUE ZERO.                
016700*                                                                         
016800 01  WS-MAX-SAV-DATE              PIC 9(08) VALUE ZERO.                   
016900 01  WS-MAX-SAV-DATE-R REDEFINES WS-MAX-SAV-DATE.                         
017000     05  WS-MAX-SAV-YYYYMM        PIC 9(06).                              
017100     05  WS-MAX-SAV-DD            PIC 9(02).                              
017200 01  WS-MAX-LNP-DATE              PIC 9(08) VALUE ZERO.                   
017300 01  WS-MAX-LNP-DATE-R REDEFINES WS-MAX-LNP-DATE.                         
017400     05  WS-MAX-LNP-YYYYMM        PIC 9(06).                              
017500     05  WS-MAX-LNP-DD            PIC 9(02).                              
017600 01  WS-CMP-DATE                  PIC 9(08) VALUE ZERO.                   
017700 01  WS-CMP-DATE-R REDEFINES WS-CMP-DATE.                                 
017800     05  WS-CMP-YYYYMM            PIC 9(06).                              
017900     05  WS-CMP-DD                PIC 9(02).                              
018000*                                                                         
018100 77  WS-SUB                       PIC S9(4) COMP VALUE ZERO.              
018200 01  WS-SEARCH-KEY                PIC X(12).                              
018300 01  WS-LOAN-KEY                  PIC X(12).                              
018400 77  WS-EDIT-STATUS                PIC X(09).                             
018500 77  WS-CURRENT-LOAN               PIC S9(9)V99 VALUE ZERO.               
018600*                                                                         
018700 PROCEDURE DIVISION.                                                      
018800*                                                                         
018900 MAIN-PROCEDURE.                                                          
019000     PERFORM 100-INITIALIZE THRU 100-EXIT.                                
019100     PERFORM 200-LOAD-MEMBERS THRU 200-EXIT.                              
019200     PERFORM 300-LOAD-LOANS THRU 300-EXIT.                                
019300     PERFORM 400-LOAD-SAVINGS THRU 400-EXIT.                              
019400     PERFORM 500-LOAD-PAYMENTS THRU 500-EXIT.                             
019500     PERFORM 600-LOAD-PENALTIES THRU 600-EXIT.                            
019600     PERFORM 650-CALC-LATEST-MONTHS THRU 650-EXIT.                        
019700     PERFORM 700-PRINT-MEMBER-SUMMARY THRU 700-EXIT.                      
019800     PERFORM 750-PRINT-GROUP-TOTALS THRU 750-EXIT.                        
019900     PERFORM 800-PRINT-VALIDATION-LOG THRU 800-EXIT.                      
020000     PERFORM 900-TERMINATE THRU 900-EXIT.                                 
020100     STOP RUN.                                                            
020200*                                                                         
020300 100-INITIALIZE.                                                          
020400     OPEN INPUT MEMBERS.                                                  
020500     OPEN INPUT LOANS.                                                    
020600     OPEN INPUT LOANPAY.                                                  
020700     OPEN INPUT SAVINGS.                                                  
020800     OPEN INPUT PENALTY.                                                  
020900     OPEN INPUT VALIDLOG.                                                 
021000     OPEN OUTPUT REPORT.                                                  
021100     MOVE SPACE TO RPT-TITLE-LINE.                                        
021200     MOVE "UMURAVA SAVINGS COOPERATIVE - CLOSING REPORT"                  
021300         TO RPT-TT-TEXT.                                                  
021400     WRITE RPT-TITLE-LINE.                                                
021500     WRITE RPT-RULE-LINE.                                                 
021600 100-EXIT.                                                                
021700     EXIT.                                                                
021800*                                                                         
021900 200-LOAD-MEMBERS.                                                        
022000     PERFORM 210-READ-MEMBER THRU 210-EXIT.                               
022100     PERFORM 220-BUILD-TABLE THRU 220-EXIT                                
022200         UNTIL MEMBERS-EOF.                                               
022300     MOVE GS-MBR-COUNT TO WS-GT-MEMBER-CNT.                               
022400 200-EXIT.                                                                
022500     EXIT.                                                                
022600*                                                                         
022700 210-READ-MEMBER.                                                         
022800     READ MEMBERS                                                         
022900         AT END SET MEMBERS-EOF TO TRUE                                   
023000     END-READ.                                                            
023100 210-EXIT.                                                                
023200     EXIT.                                                                
023300*                                                                         
023400 220-BUILD-TABLE.                                                         
023500     ADD 1 TO GS-MBR-COUNT.                                               
023600     MOVE MEM-ID       TO GS-MBR-ID (GS-MBR-COUNT).                       
023700     MOVE MEM-USERNAME TO GS-MBR-USERNAME (GS-MBR-COUNT).                 
023800     MOVE MEM-EMAIL    TO GS-MBR-EMAIL (GS-MBR-COUNT).                    
023900     MOVE MEM-PHONE    TO GS-MBR-PHONE (GS-MBR-COUNT).                    
024000     PERFORM 210-READ-MEMBER THRU 210-EXIT.                               
024100 220-EXIT.                                                                
024200     EXIT.                                                                
024300*                                                                         
024400 300-LOAD-LOANS.                                                          
024500     PERFORM 310-READ-LOAN THRU 310-EXIT.                                 
024600     PERFORM 320-BUILD-LOAN-ENTRY THRU 320-EXIT                           
024700         UNTIL LOANS-EOF.                                                 
024800 300-EXIT.                                                                
024900     EXIT.                                                                
025000*                                                                         
025100 310-READ-LOAN.                                                           
025200     READ LOANS                                                           
025300         AT END SET LOANS-EOF TO TRUE                                     
025400     END-READ.                                                            
025500 310-EXIT.                                                                
025600     EXIT.                                                                
025700*                                                                         
025800 320-BUILD-LOAN-ENTRY.                                                    
025900     ADD LN-AMOUNT TO WS-GT-LOANS.                                        
026000     MOVE LN-USER-ID TO WS-SEARCH-KEY.                                    
026100     PERFORM 950-FIND-MEMBER THRU 950-EXIT.                               
026200     IF MBR-FOUND                                                         
026300         ADD 1 TO GS-LN-COUNT                                             
026400         MOVE LN-ID     TO GS-LN-ID (GS-LN-COUNT)                         
026500         MOVE WS-SUB    TO GS-LN-MBR-IX (GS-LN-COUNT)                     
026600         MOVE "N"       TO GS-LN-ACTIVE-SW (GS-LN-COUNT)                  
026700         IF LN-ACTIVE                                                     
026800             MOVE "Y" TO GS-LN-ACTIVE-SW (GS-LN-COUNT)                    
026900             ADD LN-AMOUNT TO GS-SUM-ACT-LOAN (WS-SUB)                    
027000         END-IF                                                           
027100     END-IF.                                                              
027200     PERFORM 310-READ-LOAN THRU 310-EXIT.                                 
027300 320-EXIT.                                                                
027400     EXIT.                                                                
027500*                                                                         
027600 400-LOAD-SAVINGS.                                                        
027700     PERFORM 410-READ-SAVING THRU 410-EXIT.                               
027800     PERFORM 420-POST-SAVING THRU 420-EXIT                                
027900         UNTIL SAVINGS-EOF.                                               
028000 400-EXIT.                                                                
028100     EXIT.                                                                
028200*                                                                         
028300 410-READ-SAVING.                                                         
028400     READ SAVINGS                                                         
028500         AT END SET SAVINGS-EOF TO TRUE                                   
028600     END-READ.                                                            
028700 410-EXIT.                                                                
028800     EXIT.                                                                
028900*                                                                         
029000 420-POST-SAVING.                                                         
029100     ADD SAV-AMOUNT TO WS-GT-SAVINGS.                                     
029200     ADD 1 TO GS-SDT-COUNT.                                               
029300     MOVE SAV-DATE   TO GS-SDT-DATE (GS-SDT-COUNT).                       
029400     MOVE SAV-AMOUNT TO GS-SDT-AMOUNT (GS-SDT-COUNT).                     
029500     MOVE SAV-USER-ID TO WS-SEARCH-KEY.                                   
029600     PERFORM 950-FIND-MEMBER THRU 950-EXIT.                               
029700     IF MBR-FOUND                                                         
029800         ADD SAV-AMOUNT TO GS-SUM-SAVING (WS-SUB)                         
029900     END-IF.                                                              
030000     PERFORM 410-READ-SAVING THRU 410-EXIT.                               
030100 420-EXIT.                                                                
030200     EXIT.                                                                
030300*                                                                         
030400 500-LOAD-PAYMENTS.                                                       
030500     PERFORM 510-READ-PAYMENT THRU 510-EXIT.                              
030600     PERFORM 520-POST-PAYMENT THRU 520-EXIT                               
030700         UNTIL LOANPAY-EOF.                                               
030800 500-EXIT.                                                                
030900     EXIT.                                                                
031000*                                                                         
031100 510-READ-PAYMENT.                                                        
031200     READ LOANPAY                                                         
031300         AT END SET LOANPAY-EOF TO TRUE                                   
031400     END-READ.                                                            
031500 510-EXIT.                                                                
031600     EXIT.                                                                
031700*                                                                         
031800 520-POST-PAYMENT.                                                        
031900     ADD 1 TO GS-LDT-COUNT.                                               
032000     MOVE LP-DATE   TO GS-LDT-DATE (GS-LDT-COUNT).                        
032100     MOVE LP-AMOUNT TO GS-LDT-AMOUNT (GS-LDT-COUNT).                      
032200     MOVE LP-LOAN-ID TO WS-LOAN-KEY.                                      
032300     PERFORM 960-FIND-LOAN THRU 960-EXIT.                                 
032400     IF LOAN-FOUND AND GS-LN-IS-ACTIVE (WS-SUB)                           
032500         ADD LP-AMOUNT                                                    
032600             TO GS-SUM-ACT-PAY (GS-LN-MBR-IX (WS-SUB))                    
032700     END-IF.                                                              
032800     PERFORM 510-READ-PAYMENT THRU 510-EXIT.                              
032900 520-EXIT.                                                                
033000     EXIT.                                                                
033100*                                                                         
033200 600-LOAD-PENALTIES.                                                      
033300     PERFORM 610-READ-PENALTY THRU 610-EXIT.                              
033400     PERFORM 620-POST-PENALTY THRU 620-EXIT                               
033500         UNTIL PENALTY-EOF.                                               
033600 600-EXIT.                                                                
033700     EXIT.                                                                
033800*                                                                         
033900 610-READ-PENALTY.                                                        
034000     READ PENALTY                                                         
034100         AT END SET PENALTY-EOF TO TRUE                                   
034200     END-READ.                                                            
034300 610-EXIT.                                                                
034400     EXIT.                                                                
034500*                                                                         
034600 620-POST-PENALTY.                                                        
034700     ADD PEN-AMOUNT TO WS-GT-PENALTIES.                                   
034800     MOVE PEN-STATUS TO WS-EDIT-STATUS.                                   
034900     INSPECT WS-EDIT-STATUS                                               
035000         CONVERTING "abcdefghijklmnopqrstuvwxyz"                          
035100                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                         
035200     MOVE PEN-USER-ID TO WS-SEARCH-KEY.                                   
035300     PERFORM 950-FIND-MEMBER THRU 950-EXIT.                               
035400     IF MBR-FOUND                                                         
035500         IF WS-EDIT-STATUS = "PAID     "                                  
035600             ADD PEN-AMOUNT TO GS-SUM-PEN-PAID (WS-SUB)                   
035700         END-IF                                                           
035800         IF WS-EDIT-STATUS = "UNPAID   "                                  
035900             ADD PEN-AMOUNT TO GS-SUM-PEN-UNPD (WS-SUB)                   
036000         END-IF                                                           
036100     END-IF.                                                              
036200     PERFORM 610-READ-PENALTY THRU 610-EXIT.                              
036300 620-EXIT.                                                                
036400     EXIT.                                                                
036500*                                                                         
036600 650-CALC-LATEST-MONTHS.                                                  
036700     PERFORM 651-FIND-MAX-SAV-DATE THRU 651-EXIT                          
036800         VARYING GS-SDT-IX FROM 1 BY 1                                    
036900             UNTIL GS-SDT-IX > GS-SDT-COUNT.                              
037000     PERFORM 652-SUM-LATEST-SAVING THRU 652-EXIT                          
037100         VARYING GS-SDT-IX FROM 1 BY 1                                    
037200             UNTIL GS-SDT-IX > GS-SDT-COUNT.                              
037300     PERFORM 653-FIND-MAX-LNP-DATE THRU 653-EXIT                          
037400         VARYING GS-LDT-IX FROM 1 BY 1                                    
037500             UNTIL GS-LDT-IX > GS-LDT-COUNT.                              
037600     PERFORM 654-SUM-LATEST-LNPAY THRU 654-EXIT                           
037700         VARYING GS-LDT-IX FROM 1 BY 1                                    
037800             UNTIL GS-LDT-IX > GS-LDT-COUNT.                              
037900 650-EXIT.                                                                
038000     EXIT.                                                                
038100*                                                                         
038200 651-FIND-MAX-SAV-DATE.                                                   
038300     MOVE GS-SDT-DATE (GS-SDT-IX) TO WS-CMP-DATE.                         
038400     IF WS-CMP-DATE > WS-MAX-SAV-DATE                                     
038500         MOVE WS-CMP-DATE TO WS-MAX-SAV-DATE                              
038600     END-IF.                                                              
038700 651-EXIT.                                                                
038800     EXIT.                                                                
038900*                                                                         
039000 652-SUM-LATEST-SAVING.                                                   
039100     MOVE GS-SDT-DATE (GS-SDT-IX) TO WS-CMP-DATE.                         
039200     IF WS-CMP-YYYYMM = WS-MAX-SAV-YYYYMM                                 
039300         ADD GS-SDT-AMOUNT (GS-SDT-IX) TO WS-GT-LATEST-SAVING             
039400     END-IF.                                                              
039500 652-EXIT.                                                                
039600     EXIT.                                                                
039700*                                                                         
039800 653-FIND-MAX-LNP-DATE.                                                   
039900     MOVE GS-LDT-DATE (GS-LDT-IX) TO WS-CMP-DATE.                         
040000     IF WS-CMP-DATE > WS-MAX-LNP-DATE                                     
040100         MOVE WS-CMP-DATE TO WS-MAX-LNP-DATE                              
040200     END-IF.                                                              
040300 653-EXIT.                                                                
040400     EXIT.                                                                
040500*                                                                         
040600 654-SUM-LATEST-LNPAY.                                                    
040700     MOVE GS-LDT-DATE (GS-LDT-IX) TO WS-CMP-DATE.                         
040800     IF WS-CMP-YYYYMM = WS-MAX-LNP-YYYYMM                                 
040900         ADD GS-LDT-AMOUNT (GS-LDT-IX) TO WS-GT-LATEST-LNPAY              
041000     END-IF.                                                              
041100 654-EXIT.                                                                
041200     EXIT.                                                                
041300*                                                                         
041400 700-PRINT-MEMBER-SUMMARY.                                                
041500     MOVE SPACE TO RPT-TITLE-LINE.                                        
041600     MOVE "SECTION 1 - MEMBER SUMMARY" TO RPT-TT-TEXT.                    
041700     WRITE RPT-TITLE-LINE.                                                
041800     WRITE RPT-MS-HEADING.                                                
041900     WRITE RPT-RULE-LINE.                                                 
042000     PERFORM 710-PRINT-ONE-MEMBER THRU 710-EXIT                           
042100         VARYING WS-SUB FROM 1 BY 1                                       
042200             UNTIL WS-SUB > GS-MBR-COUNT.                                 
042300 700-EXIT.                                                                
042400     EXIT.                                                                
042500*                                                                         
042600 710-PRINT-ONE-MEMBER.                                                    
042700     COMPUTE WS-CURRENT-LOAN =                                            
042800         GS-SUM-ACT-LOAN (WS-SUB) - GS-SUM-ACT-PAY (WS-SUB)               
042900     IF WS-CURRENT-LOAN < ZERO                                            
043000         MOVE ZERO TO WS-CURRENT-LOAN                                     
043100     END-IF                                                               
043200     MOVE GS-MBR-ID (WS-SUB)       TO RPT-MS-ID                           
043300     MOVE GS-MBR-USERNAME (WS-SUB) TO RPT-MS-NAME                         
043400     MOVE GS-SUM-SAVING (WS-SUB)   TO RPT-MS-SAVINGS                      
043500     MOVE WS-CURRENT-LOAN           TO RPT-MS-LOAN                        
043600     MOVE GS-SUM-PEN-PAID (WS-SUB) TO RPT-MS-PENPAID                      
043700     MOVE GS-SUM-PEN-UNPD (WS-SUB) TO RPT-MS-PENUNPD                      
043800     WRITE RPT-MS-DETAIL.                                                 
043900 710-EXIT.                                                                
044000     EXIT.                                                                
044100*                                                                         
044200 750-PRINT-GROUP-TOTALS.                                                  
044300     MOVE SPACE TO RPT-TITLE-LINE.                                        
044400     MOVE "SECTION 2 - GROUP TOTALS" TO RPT-TT-TEXT.                      
044500     WRITE RPT-TITLE-LINE.                                                
044600     WRITE RPT-RULE-LINE.                                                 
044700     MOVE "TOTAL SAVINGS"              TO RPT-GT-LABEL.                   
044800     MOVE WS-GT-SAVINGS                TO RPT-GT-AMOUNT.                  
044900     WRITE RPT-GT-DETAIL.                                                 
045000     MOVE "TOTAL LOANS"                TO RPT-GT-LABEL.                   
045100     MOVE WS-GT-LOANS                  TO RPT-GT-AMOUNT.                  
045200     WRITE RPT-GT-DETAIL.                                                 
045300     MOVE "TOTAL PENALTIES"            TO RPT-GT-LABEL.                   
045400     MOVE WS-GT-PENALTIES              TO RPT-GT-AMOUNT.                  
045500     WRITE RPT-GT-DETAIL.                                                 
045600     MOVE "SUM OF LATEST-MONTH SAVINGS" TO RPT-GT-LABEL.                  
045700     MOVE WS-GT-LATEST-SAVING           TO RPT-GT-AMOUNT.                 
045800     WRITE RPT-GT-DETAIL.                                                 
045900     MOVE "SUM OF LATEST-MONTH LOAN PAYMENTS" TO RPT-GT-LABEL.            
046000     MOVE WS-GT-LATEST-LNPAY                  TO RPT-GT-AMOUNT.           
046100     WRITE RPT-GT-DETAIL.                                                 
046200     MOVE "MEMBER COUNT"                TO RPT-GC-LABEL.                  
046300     MOVE WS-GT-MEMBER-CNT              TO RPT-GC-COUNT.                  
046400     WRITE RPT-GT-COUNT-LINE.                                             
046500 750-EXIT.                                                                
046600     EXIT.                                                                
046700*                                                                         
046800 800-PRINT-VALIDATION-LOG.                                                
046900     MOVE SPACE TO RPT-TITLE-LINE.                                        
047000     MOVE "SECTION 3 - VALIDATION LOG" TO RPT-TT-TEXT.                    
047100     WRITE RPT-TITLE-LINE.                                                
047200     WRITE RPT-VL-HEADING.                                                
047300     WRITE RPT-RULE-LINE.                                                 
047400     PERFORM 810-READ-VALIDLOG THRU 810-EXIT.                             
047500     PERFORM 820-PRINT-VALIDLOG THRU 820-EXIT                             
047600         UNTIL VALIDLOG-EOF.                                              
047700 800-EXIT.                                                                
047800     EXIT.                                                                
047900*                                                                         
048000 810-READ-VALIDLOG.                                                       
048100     READ VALIDLOG                                                        
048200         AT END SET VALIDLOG-EOF TO TRUE                                  
048300     END-READ.                                                            
048400 810-EXIT.                                                                
048500     EXIT.                                                                
048600*                                                                         
048700 820-PRINT-VALIDLOG.                                                      
048800     MOVE VLG-LEDGER TO RPT-VL-LEDGER.                                    
048900     MOVE VLG-KEY    TO RPT-VL-KEY.                                       
049000     MOVE VLG-REASON TO RPT-VL-REASON.                                    
049100     WRITE RPT-VL-DETAIL.                                                 
049200     PERFORM 810-READ-VALIDLOG THRU 810-EXIT.                             
049300 820-EXIT.                                                                
049400     EXIT.                                                                
049500*                                                                         
049600 950-FIND-MEMBER.                                                         
049700     SET MBR-FOUND TO FALSE.                                              
049800     SET GS-MBR-IX TO 1.                                                  
049900     IF GS-MBR-COUNT > ZERO                                               
050000         SEARCH ALL GS-MBR-ENTRY                                          
050100             AT END SET MBR-FOUND TO FALSE                                
050200             WHEN GS-MBR-ID (GS-MBR-IX) = WS-SEARCH-KEY                   
050300                 SET MBR-FOUND TO TRUE                                    
050400                 SET WS-SUB TO GS-MBR-IX                                  
050500         END-SEARCH                                                       
050600     END-IF.                                                              
050700 950-EXIT.                                                                
050800     EXIT.                                                                
050900*                                                                         
051000 960-FIND-LOAN.                                                           
051100     SET LOAN-FOUND TO FALSE.                                             
051200     IF GS-LN-COUNT > ZERO                                                
051300         SET GS-LN-IX TO 1                                                
051400         SEARCH GS-LN-ENTRY                                               
051500             AT END SET LOAN-FOUND TO FALSE                               
051600             WHEN GS-LN-ID (GS-LN-IX) = WS-LOAN-KEY                       
051700                 SET LOAN-FOUND TO TRUE                                   
051800                 SET WS-SUB TO GS-LN-IX                                   
051900         END-SEARCH                                                       
052000     END-IF.                                                              
052100 960-EXIT.                                                                
052200     EXIT.                                                                
052300*                                                                         
052400 900-TERMINATE.                                                           
052500     CLOSE MEMBERS LOANS LOANPAY SAVINGS PENALTY VALIDLOG REPORT.         
052600 900-EXIT.                                                                
052700     EXIT.                                                                
