000100*****************************************************************         
000200* GSRPTLIN - 132-COLUMN PRINT-LINE LAYOUTS FOR THE FINAL REPORT           
000300* (GS900RPT).  ONE GROUP PER REPORT SECTION PLUS A SHARED RULE            
000400* LINE AND A TITLE-LINE PIECE.                                            
000500*****************************************************************         
000600*                                    EH0398 REPORT LINES-ORIGINAL         
000700     01  RPT-RULE-LINE               PIC X(132) VALUE ALL "-".            
000800*                                                                         
000900     01  RPT-TITLE-LINE.                                                  
001000         05  FILLER              PIC X(01) VALUE SPACE.                   
001100         05  RPT-TT-TEXT         PIC X(40).                               
001200         05  FILLER              PIC X(91) VALUE SPACE.                   
001300*                                                                         
001400     01  RPT-MS-HEADING.                                                  
001500         05  FILLER              PIC X(02) VALUE SPACE.                   
001600         05  FILLER              PIC X(12) VALUE "MEMBER ID".             
001700         05  FILLER              PIC X(02) VALUE SPACE.                   
001800         05  FILLER              PIC X(20) VALUE "NAME".                  
001900         05  FILLER              PIC X(02) VALUE SPACE.                   
002000         05  FILLER              PIC X(15) VALUE "SAVINGS".               
002100         05  FILLER              PIC X(01) VALUE SPACE.                   
002200         05  FILLER              PIC X(15) VALUE "CURRENT-LOAN".          
002300         05  FILLER              PIC X(01) VALUE SPACE.                   
002400         05  FILLER              PIC X(15) VALUE "PEN-PAID".              
002500         05  FILLER              PIC X(01) VALUE SPACE.                   
002600         05  FILLER              PIC X(15) VALUE "PEN-UNPAID".            
002700         05  FILLER              PIC X(31) VALUE SPACE.                   
002800*                                                                         
002900     01  RPT-MS-DETAIL.                                                   
003000         05  FILLER              PIC X(02) VALUE SPACE.                   
003100         05  RPT-MS-ID           PIC X(12).                               
003200         05  FILLER              PIC X(02) VALUE SPACE.                   
003300         05  RPT-MS-NAME         PIC X(20).                               
003400         05  FILLER              PIC X(02) VALUE SPACE.                   
003500         05  RPT-MS-SAVINGS      PIC ZZZ,ZZZ,ZZ9.99-.                     
003600         05  FILLER              PIC X(01) VALUE SPACE.                   
003700         05  RPT-MS-LOAN         PIC ZZZ,ZZZ,ZZ9.99-.                     
003800         05  FILLER              PIC X(01) VALUE SPACE.                   
003900         05  RPT-MS-PENPAID      PIC ZZZ,ZZZ,ZZ9.99-.                     
004000         05  FILLER              PIC X(01) VALUE SPACE.                   
004100         05  RPT-MS-PENUNPD      PIC ZZZ,ZZZ,ZZ9.99-.                     
004200         05  FILLER              PIC X(31) VALUE SPACE.                   
004300*                                                                         
004400     01  RPT-GT-DETAIL.                                                   
004500         05  FILLER              PIC X(02) VALUE SPACE.                   
004600         05  RPT-GT-LABEL        PIC X(34).                               
004700         05  RPT-GT-AMOUNT       PIC ZZZ,ZZZ,ZZ9.99-.                     
004800         05  FILLER              PIC X(81) VALUE SPACE.                   
004900*                                                                         
005000     01  RPT-GT-COUNT-LINE.                                               
005100         05  FILLER              PIC X(02) VALUE SPACE.                   
005200         05  RPT-GC-LABEL        PIC X(34).                               
005300         05  RPT-GC-COUNT        PIC ZZZ,ZZ9.                             
005400         05  FILLER              PIC X(89) VALUE SPACE.                   
005500*                                                                         
005600     01  RPT-VL-HEADING.                                                  
005700         05  FILLER              PIC X(02) VALUE SPACE.                   
005800         05  FILLER              PIC X(10) VALUE "LEDGER".                
005900         05  FILLER              PIC X(02) VALUE SPACE.                   
006000         05  FILLER              PIC X(12) VALUE "KEY".                   
006100         05  FILLER              PIC X(02) VALUE SPACE.                   
006200         05  FILLER              PIC X(20) VALUE "REASON".                
006300         05  FILLER              PIC X(84) VALUE SPACE.                   
006400*                                                                         
006500     01  RPT-VL-DETAIL.                                                   
006600         05  FILLER              PIC X(02) VALUE SPACE.                   
006700         05  RPT-VL-LEDGER       PIC X(10).                               
006800         05  FILLER              PIC X(02) VALUE SPACE.                   
006900         05  RPT-VL-KEY          PIC X(12).                               
007000         05  FILLER              PIC X(02) VALUE SPACE.                   
007100         05  RPT-VL-REASON       PIC X(20).                               
007200         05  FILLER              PIC X(84) VALUE SPACE.                   
